000100*---------------------------------------------------------------*
000200* ISLDREC  -  ISLD DECLARATION MASTER RECORD LAYOUT              *
000300*             ONE 01-LEVEL PER ACCEPTED INPUT ROW, WRITTEN BY    *
000400*             ISLDLOAD, READ BY EVERY DOWNSTREAM SCOPE/UNIQUE/   *
000500*             ENRICH/ANALYSIS PROGRAM.  TRAILING GROUP CARRIES   *
000600*             THE FIELDS ISLDENR ADDS -- THOSE ARE SPACE/ZERO    *
000700*             UNTIL THE ENRICH STEP HAS RUN.                     *
000800*---------------------------------------------------------------*
000900* CHANGE LOG                                                     *
001000*   18 FEB 91  RBH  ORIGINAL LAYOUT PER DECL-EXTRACT SPEC 114    *
001100*   03 SEP 92  RBH  ADDED COUNTRY-KEY / COMPANY-KEY DERIVED      *
001200*                   FIELDS FOR THE COUNTRY/COMPANY JOBS          *
001300*   22 JUN 94  LMT  WIDENED COMP-LEGAL-NAME 30 TO 40, TICKET 661 *
001400*   11 JAN 99  LMT  Y2K -- ALL DATE FIELDS CONFIRMED YYYY-MM-DD  *
001500*                   ISO FORM, NO 2-DIGIT YEAR STORAGE IN USE     *
001600*   30 OCT 01  DWK  ADDED GEN-2G/3G/4G/5G FLAGS, TICKET 802      *
001700*   14 MAY 03  DWK  ADDED ENRICH TRAILER GROUP FOR LAG/BUCKET    *
001800*                   FIELDS, TICKET 955                          *
001900*---------------------------------------------------------------*
002000 01  ISLD-MASTER-RECORD.
002100     05  ISLD-KEY-FIELDS.
002200         10  IPRD-ID                 PIC 9(09).
002300         10  DIPG-ID                 PIC 9(09).
002400         10  DIPG-PATF-ID            PIC 9(09).
002500         10  PUBL-NUMBER             PIC X(20).
002600         10  PATT-APPLICATION-NUMBER PIC X(20).
002700         10  SRC-ROWNUM              PIC 9(09).
002800     05  ISLD-DECL-FIELDS.
002900         10  COMP-LEGAL-NAME         PIC X(40).
003000         10  COUNTRY-OF-REGISTRATION PIC X(30).
003100         10  IPRD-SIGNATURE-DATE     PIC X(10).
003200         10  REFLECTED-DATE          PIC X(10).
003300         10  PBPA-APP-DATE           PIC X(10).
003400         10  TGPP-NUMBER             PIC X(12).
003500         10  TGPV-VERSION            PIC X(12).
003600         10  STANDARD                PIC X(20).
003700         10  PATENT-TYPE             PIC X(20).
003800         10  GEN-FLAGS.
003900             15  GEN-2G              PIC 9.
004000             15  GEN-3G              PIC 9.
004100             15  GEN-4G              PIC 9.
004200             15  GEN-5G              PIC 9.
004300         10  PBPA-TITLEEN            PIC X(60).
004400         10  NORMALIZED-PATENT       PIC X(20).
004500         10  COMPANY-KEY             PIC X(40).
004600         10  COUNTRY-KEY             PIC X(02).
004700     05  ISLD-NULL-INDICATORS.
004800*        ONE BYTE PER NULLABLE FIELD -- 'P' FIELD PRESENT,       *
004900*        'N' FIELD IS NULL (SPACE/ZERO-FILLED, NOT LOADED).      *
005000         10  IND-IPRD-ID             PIC X.
005100             88  IPRD-ID-IS-NULL            VALUE 'N'.
005200             88  IPRD-ID-IS-PRESENT         VALUE 'P'.
005300         10  IND-SIGNATURE-DATE      PIC X.
005400             88  SIGNATURE-DATE-IS-NULL     VALUE 'N'.
005500             88  SIGNATURE-DATE-IS-PRESENT  VALUE 'P'.
005600         10  IND-REFLECTED-DATE      PIC X.
005700             88  REFLECTED-DATE-IS-NULL     VALUE 'N'.
005800             88  REFLECTED-DATE-IS-PRESENT  VALUE 'P'.
005900         10  IND-APP-DATE            PIC X.
006000             88  APP-DATE-IS-NULL           VALUE 'N'.
006100             88  APP-DATE-IS-PRESENT        VALUE 'P'.
006200         10  IND-GEN-2G              PIC X.
006300             88  GEN-2G-IS-NULL             VALUE 'N'.
006400         10  IND-GEN-3G              PIC X.
006500             88  GEN-3G-IS-NULL             VALUE 'N'.
006600         10  IND-GEN-4G              PIC X.
006700             88  GEN-4G-IS-NULL             VALUE 'N'.
006800         10  IND-GEN-5G              PIC X.
006900             88  GEN-5G-IS-NULL             VALUE 'N'.
007000         10  IND-PUBL-NUMBER         PIC X.
007100             88  PUBL-NUMBER-IS-NULL        VALUE 'N'.
007200         10  IND-APPLICATION-NUMBER  PIC X.
007300             88  APPLICATION-NUMBER-IS-NULL VALUE 'N'.
007400         10  IND-DIPG-PATF-ID        PIC X.
007500             88  DIPG-PATF-ID-IS-NULL       VALUE 'N'.
007600         10  IND-DIPG-ID             PIC X.
007700             88  DIPG-ID-IS-NULL            VALUE 'N'.
007800         10  FILLER                  PIC X(04).
007900     05  ISLD-ENRICH-FIELDS.
008000*        POPULATED BY ISLDENR (SPEC UNIT U5) -- ZERO/SPACE UNTIL *
008100*        THAT STEP RUNS.  KEPT ON THE MASTER RECORD SO ANA-A..E  *
008200*        AND THE NULL-RATE JOB DO NOT HAVE TO RE-DERIVE THEM.    *
008300         10  DECL-DATE               PIC X(10).
008400         10  IND-DECL-DATE           PIC X.
008500             88  DECL-DATE-IS-NULL          VALUE 'N'.
008600             88  DECL-DATE-IS-PRESENT       VALUE 'P'.
008700         10  LAG-DAYS                PIC S9(07).
008800         10  IND-LAG-DAYS            PIC X.
008900             88  LAG-DAYS-IS-NULL           VALUE 'N'.
009000             88  LAG-DAYS-IS-PRESENT        VALUE 'P'.
009100             88  LAG-DAYS-IS-NEGATIVE-DROP  VALUE 'X'.
009200         10  RELEASE-NUM             PIC 9(04).
009300         10  IND-RELEASE-NUM         PIC X.
009400             88  RELEASE-NUM-IS-NULL        VALUE 'N'.
009500             88  RELEASE-NUM-IS-PRESENT     VALUE 'P'.
009600         10  TIME-BUCKET             PIC X(10).
009700         10  IND-TIME-BUCKET         PIC X.
009800             88  TIME-BUCKET-IS-NULL        VALUE 'N'.
009900             88  TIME-BUCKET-IS-PRESENT     VALUE 'P'.
010000         10  COUNTRY-CLASS           PIC X(05).
010100*            2-LETTER ANALYSIS COUNTRY CLASS, 'OTHER', OR SPACES *
010200*            UNTIL ISLDAN1..ISLDAN5/ISLDNULR CLASSIFY THE ROW.   *
010300         10  FILLER                  PIC X(09).
010400     05  FILLER                      PIC X(10).
