000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 26 JUL 16 AT 11:20:00 BY  PKS      VERSION 05   *
000300 ID DIVISION.
000400 PROGRAM-ID. ISLDSCOP.
000500 AUTHOR. D W KOWALSKI.
000600 INSTALLATION. MIDWEST PATENT LICENSING BUREAU - DATA CENTER.
000700               This step applies the licensing desk's standing scope
000800               filter to the ISLD declaration master file produced by
000900               ISLDLOAD.  A record survives only if it passes every
001000               configured filter group; the groups are ANDed together
001100               and, within a group, any one configured value is enough
001200               (an OR).  A filter group with nothing configured in it
001300               passes every record -- it is simply not applied.
001400 
001500               The eight filter groups, in the order they are tested,
001600               are: declarant company (substring of COMP-LEGAL-NAME,
001700               case blind), country (exact match on COUNTRY-OF-
001800               REGISTRATION), country prefix (the two-letter code
001900               followed by a blank), release (exact match on TGPV-
002000               VERSION), release-family prefix (text before the first
002100               period of TGPV-VERSION), essential spec (exact match on
002200               TGPP-NUMBER), declaration date window (PBPA-APP-DATE
002300               string-compared against a FROM/TO pair), and generation
002400               flag (a table of generation/value pairs -- every pair
002500               configured must match its GEN-2G/3G/4G/5G column).
002600 
002700               The filter values themselves are fixed job parameters in
002800               WORKING-STORAGE for this licensing run -- there is no
002900               control-card or parameter-file reader in this step.
003000 
003100 DATE-WRITTEN. 10 JAN 95.
003200 DATE-COMPILED.
003300 SECURITY. LICENSING BUREAU INTERNAL USE ONLY.
003400*----------------------------------------------------------------*
003500* CHANGE LOG                                                      *
003600*   10 JAN 95  DWK  ORIGINAL -- STANDING SCOPE FILTER FOR THE     *
003700*                    DECL-EXTRACT LICENSING RUN, TICKET 701       *
003800*   02 JUL 03  DWK  WIDENED FD-ISLD-MASTER-RECORD TO 441 BYTES TO *
003900*                    MATCH THE ENRICHMENT TRAILER ISLDLOAD ADDED  *
004000*                    THIS RELEASE, TICKET 955                     *
004100*   19 NOV 11  PKS  ADDED RELEASE-FAMILY PREFIX GROUP PER THE      *
004200*                    REVISED WATCH LIST, TICKET 2004               *
004300*   08 MAR 15  PKS  ADDED GENERATION-FLAG FILTER GROUP, TICKET 2577*
004400*   26 JUL 16  PKS  GEN-FLAG FILTER RECAST AS A TABLE SO MORE    *
004500*                    THAN ONE GENERATION CAN BE ANDED IN ONE RUN,*
004600*                    TICKET 2311                                 *
004700*----------------------------------------------------------------*
004800     EJECT
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-370.
005200 OBJECT-COMPUTER. IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 ON JP-TRACE-SWITCH.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT ISLD-MASTER-FILE ASSIGN TO ISLDMSTR
005900         FILE STATUS IS FS-MASTER-FILE.
006000     SELECT ISLD-SCOPE-FILE  ASSIGN TO ISLDSCOP
006100         FILE STATUS IS FS-SCOPE-FILE.
006200     EJECT
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  ISLD-MASTER-FILE
006600     LABEL RECORDS STANDARD
006700     RECORDING MODE F.
006800 01  FD-ISLD-MASTER-RECORD       PIC X(441).
006900 01  FD-ISLD-MASTER-AS-MASTER REDEFINES FD-ISLD-MASTER-RECORD.
007000     COPY ISLDREC.
007100 FD  ISLD-SCOPE-FILE
007200     LABEL RECORDS STANDARD
007300     RECORDING MODE F.
007400 01  FD-ISLD-SCOPE-RECORD        PIC X(441).
007500     EJECT
007600 WORKING-STORAGE SECTION.
007700 01  FS-MASTER-FILE              PIC X(02).
007800     88  FS-MASTER-OK                   VALUE '00'.
007900     88  FS-MASTER-EOF                  VALUE '10'.
008000 01  FS-SCOPE-FILE               PIC X(02).
008100     88  FS-SCOPE-OK                    VALUE '00'.
008200 77  WS-READ-COUNT                PIC 9(09) COMP VALUE ZERO.
008300 77  WS-KEPT-COUNT                PIC 9(09) COMP VALUE ZERO.
008400*---------------------------------------------------------------*
008500* JOB PARAMETERS -- THE STANDING SCOPE FOR THIS LICENSING RUN.   *
008600* AN ACTIVE-COUNT OF ZERO MEANS THE GROUP IS NOT APPLIED.        *
008700*---------------------------------------------------------------*
008800 01  JOB-PARAMETERS.
008900     05  JP-COMPANY-VALUES.
009000         10  JP-COMPANY-TEXT OCCURS 10 TIMES
009100                             INDEXED BY JP-COMPANY-IDX
009200                             PIC X(40) VALUE SPACES.
009300     05  JP-COMPANY-ALL-TEXT REDEFINES JP-COMPANY-VALUES PIC X(400).
009400     05  JP-COMPANY-ACTIVE-COUNT  PIC 9(02) COMP VALUE 0.
009500     05  JP-COUNTRY-VALUES.
009600         10  JP-COUNTRY-TEXT OCCURS 10 TIMES
009700                             INDEXED BY JP-COUNTRY-IDX
009800                             PIC X(30) VALUE SPACES.
009900     05  JP-COUNTRY-ALL-TEXT REDEFINES JP-COUNTRY-VALUES PIC X(300).
010000     05  JP-COUNTRY-ACTIVE-COUNT  PIC 9(02) COMP VALUE 0.
010100     05  JP-CTY-PREFIX-VALUES.
010200         10  JP-CTY-PREFIX-TEXT OCCURS 10 TIMES
010300                             INDEXED BY JP-CTY-PREFIX-IDX
010400                             PIC X(02) VALUE SPACES.
010500     05  JP-CTY-PREFIX-ACTIVE-COUNT PIC 9(02) COMP VALUE 0.
010600     05  JP-RELEASE-VALUES.
010700         10  JP-RELEASE-TEXT OCCURS 10 TIMES
010800                             INDEXED BY JP-RELEASE-IDX
010900                             PIC X(12) VALUE SPACES.
011000     05  JP-RELEASE-ACTIVE-COUNT  PIC 9(02) COMP VALUE 0.
011100     05  JP-VER-PREFIX-VALUES.
011200         10  JP-VER-PREFIX-TEXT OCCURS 10 TIMES
011300                             INDEXED BY JP-VER-PREFIX-IDX
011400                             PIC X(12) VALUE SPACES.
011500     05  JP-VER-PREFIX-ACTIVE-COUNT PIC 9(02) COMP VALUE 0.
011600     05  JP-SPEC-VALUES.
011700         10  JP-SPEC-TEXT OCCURS 10 TIMES
011800                             INDEXED BY JP-SPEC-IDX
011900                             PIC X(12) VALUE SPACES.
012000     05  JP-SPEC-ACTIVE-COUNT     PIC 9(02) COMP VALUE 0.
012100     05  JP-DATE-RANGE-ACTIVE-SW  PIC X VALUE 'N'.
012200         88  JP-DATE-RANGE-ACTIVE        VALUE 'Y'.
012300     05  JP-DATE-FROM             PIC X(10) VALUE '1800-01-01'.
012400     05  JP-DATE-TO               PIC X(10) VALUE '2100-12-31'.
012500*    26 JUL 16 PKS - GEN-FLAG WAS A SINGLE (COLUMN, VALUE) PAIR --
012600*    THE DECL-EXTRACT SPEC WANTS SEVERAL GENERATIONS ANDED IN ONE
012700*    RUN (E.G. 4G=1 AND 5G=0), SO IT IS NOW A TABLE LIKE THE
012800*    OTHER FILTER GROUPS ABOVE.  TICKET 2311.
012900     05  JP-GEN-FLAG-VALUES.
013000         10  JP-GEN-FLAG-ENTRY OCCURS 10 TIMES
013100                             INDEXED BY JP-GEN-FLAG-IDX.
013200             15  JP-GEN-FLAG-COLUMN   PIC X(02) VALUE SPACES.
013300             15  JP-GEN-FLAG-VALUE    PIC 9     VALUE 0.
013400     05  JP-GEN-FLAG-ACTIVE-COUNT PIC 9(02) COMP VALUE 0.
013500     05  JP-TRACE-SWITCH          PIC X VALUE 'N'.
013600         88  JP-TRACE-ON                 VALUE 'Y'.
013700     05  FILLER                   PIC X(19).
013800*---------------------------------------------------------------*
013900* FILTER-GROUP PASS SWITCHES -- ALL EIGHT ARE ANDED TOGETHER IN  *
014000* 0200-PROCESS-RECORD.                                           *
014100*---------------------------------------------------------------*
014200 01  WS-FILTER-SWITCHES.
014300     05  SCP-COMPANY-PASS-SW      PIC X.
014400         88  SCP-COMPANY-PASS            VALUE 'Y'.
014500     05  SCP-COUNTRY-PASS-SW      PIC X.
014600         88  SCP-COUNTRY-PASS            VALUE 'Y'.
014700     05  SCP-CTY-PREFIX-PASS-SW   PIC X.
014800         88  SCP-CTY-PREFIX-PASS         VALUE 'Y'.
014900     05  SCP-RELEASE-PASS-SW      PIC X.
015000         88  SCP-RELEASE-PASS            VALUE 'Y'.
015100     05  SCP-VER-PREFIX-PASS-SW   PIC X.
015200         88  SCP-VER-PREFIX-PASS         VALUE 'Y'.
015300     05  SCP-SPEC-PASS-SW         PIC X.
015400         88  SCP-SPEC-PASS               VALUE 'Y'.
015500     05  SCP-DATE-RANGE-PASS-SW   PIC X.
015600         88  SCP-DATE-RANGE-PASS         VALUE 'Y'.
015700     05  SCP-GEN-FLAG-PASS-SW     PIC X.
015800         88  SCP-GEN-FLAG-PASS           VALUE 'Y'.
015900     05  FILLER                   PIC X(08).
016000 01  WS-WORK-FIELDS.
016100     05  WS-TABLE-IDX             PIC 9(02) COMP.
016200     05  WS-SCAN-POS              PIC 9(02) COMP.
016300     05  WS-PAT-LEN               PIC 9(02) COMP.
016400     05  WS-LAST-POS              PIC 9(02) COMP.
016500     05  WS-COMPANY-UPPER         PIC X(40).
016600     05  WS-PATTERN-UPPER         PIC X(40).
016700     05  FILLER                   PIC X(10).
016800 01  WS-ABEND-FIELDS.
016900     05  ABND-PGM                 PIC X(8) VALUE 'CEE3ABD'.
017000     05  ABEND-CODE               PIC 9(4) COMP VALUE 16.
017100     05  FILLER                   PIC X(08).
017200     EJECT
017300 PROCEDURE DIVISION.
017400 0010-MAIN-PROCESS.
017500     PERFORM 0020-OPEN-FILES.
017600     PERFORM 0100-READ-MASTER THRU 0100-EXIT.
017700     PERFORM 0200-PROCESS-RECORD THRU 0200-EXIT
017800         UNTIL FS-MASTER-EOF.
017900     DISPLAY 'ISLDSCOP - RECORDS READ    ' WS-READ-COUNT.
018000     DISPLAY 'ISLDSCOP - RECORDS KEPT    ' WS-KEPT-COUNT.
018100     CLOSE ISLD-MASTER-FILE
018200           ISLD-SCOPE-FILE.
018300     STOP RUN.
018400 0020-OPEN-FILES.
018500     OPEN INPUT  ISLD-MASTER-FILE.
018600     IF NOT FS-MASTER-OK
018700         DISPLAY 'ISLDSCOP - MASTER OPEN FAILED, FILE STATUS '
018800                 FS-MASTER-FILE
018900         CALL ABND-PGM USING ABEND-CODE
019000     END-IF.
019100     OPEN OUTPUT ISLD-SCOPE-FILE.
019200     IF NOT FS-SCOPE-OK
019300         DISPLAY 'ISLDSCOP - SCOPE OPEN FAILED, FILE STATUS '
019400                 FS-SCOPE-FILE
019500         CALL ABND-PGM USING ABEND-CODE
019600     END-IF.
019700 0100-READ-MASTER.
019800     READ ISLD-MASTER-FILE
019900         AT END
020000             SET FS-MASTER-EOF TO TRUE
020100             GO TO 0100-EXIT
020200     END-READ.
020300     ADD 1 TO WS-READ-COUNT.
020400 0100-EXIT.
020500     EXIT.
020600 0200-PROCESS-RECORD.
020700     PERFORM 0210-APPLY-COMPANY-FILTER THRU 0210-EXIT.
020800     PERFORM 0220-APPLY-COUNTRY-FILTER THRU 0220-EXIT.
020900     PERFORM 0230-APPLY-CTY-PREFIX-FILTER THRU 0230-EXIT.
021000     PERFORM 0240-APPLY-RELEASE-FILTER THRU 0240-EXIT.
021100     PERFORM 0250-APPLY-VER-PREFIX-FILTER THRU 0250-EXIT.
021200     PERFORM 0260-APPLY-SPEC-FILTER THRU 0260-EXIT.
021300     PERFORM 0270-APPLY-DATE-RANGE-FILTER THRU 0270-EXIT.
021400     PERFORM 0280-APPLY-GEN-FLAG-FILTER THRU 0280-EXIT.
021500     IF SCP-COMPANY-PASS
021600        AND SCP-COUNTRY-PASS
021700        AND SCP-CTY-PREFIX-PASS
021800        AND SCP-RELEASE-PASS
021900        AND SCP-VER-PREFIX-PASS
022000        AND SCP-SPEC-PASS
022100        AND SCP-DATE-RANGE-PASS
022200        AND SCP-GEN-FLAG-PASS
022300         PERFORM 0300-WRITE-SCOPED THRU 0300-EXIT
022400     END-IF.
022500     PERFORM 0100-READ-MASTER THRU 0100-EXIT.
022600 0200-EXIT.
022700     EXIT.
022800*---------------------------------------------------------------*
022900* 0210 -- DECLARANT COMPANY GROUP.  SUBSTRING OF COMP-LEGAL-NAME,*
023000* CASE BLIND.  NO SEARCH TABLE IS USED HERE -- THE VALUES ARE    *
023100* VARIABLE-LENGTH PATTERNS SO EACH IS SCANNED FOR BY HAND, THE   *
023200* SAME WAY THE OLD AFP EXIT SCANNED A SEGMENT FOR A KEYWORD.     *
023300*---------------------------------------------------------------*
023400 0210-APPLY-COMPANY-FILTER.
023500     IF JP-COMPANY-ACTIVE-COUNT = 0
023600         SET SCP-COMPANY-PASS TO TRUE
023700         GO TO 0210-EXIT
023800     END-IF.
023900     SET SCP-COMPANY-PASS-SW TO 'N'.
024000     MOVE COMP-LEGAL-NAME TO WS-COMPANY-UPPER.
024100     INSPECT WS-COMPANY-UPPER
024200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
024300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
024400     PERFORM 0211-SCAN-ONE-COMPANY
024500         VARYING JP-COMPANY-IDX FROM 1 BY 1
024600         UNTIL JP-COMPANY-IDX > JP-COMPANY-ACTIVE-COUNT
024700            OR SCP-COMPANY-PASS.
024800 0210-EXIT.
024900     EXIT.
025000 0211-SCAN-ONE-COMPANY.
025100     MOVE JP-COMPANY-TEXT (JP-COMPANY-IDX) TO WS-PATTERN-UPPER.
025200     INSPECT WS-PATTERN-UPPER
025300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
025400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
025500     MOVE 0 TO WS-PAT-LEN.
025600     PERFORM 0212-MEASURE-PATTERN
025700         VARYING WS-SCAN-POS FROM 40 BY -1
025800         UNTIL WS-SCAN-POS < 1
025900            OR WS-PAT-LEN NOT = 0.
026000     IF WS-PAT-LEN = 0
026100         GO TO 0211-EXIT
026200     END-IF.
026300     MOVE 0 TO WS-LAST-POS.
026400     COMPUTE WS-LAST-POS = 41 - WS-PAT-LEN.
026500     IF WS-LAST-POS < 1
026600         GO TO 0211-EXIT
026700     END-IF.
026800     PERFORM 0213-TEST-ONE-POSITION
026900         VARYING WS-SCAN-POS FROM 1 BY 1
027000         UNTIL WS-SCAN-POS > WS-LAST-POS
027100            OR SCP-COMPANY-PASS.
027200 0211-EXIT.
027300     EXIT.
027400 0212-MEASURE-PATTERN.
027500     IF WS-PATTERN-UPPER (WS-SCAN-POS:1) NOT = SPACE
027600         MOVE WS-SCAN-POS TO WS-PAT-LEN
027700     END-IF.
027800 0213-TEST-ONE-POSITION.
027900     IF WS-COMPANY-UPPER (WS-SCAN-POS:WS-PAT-LEN)
028000          = WS-PATTERN-UPPER (1:WS-PAT-LEN)
028100         SET SCP-COMPANY-PASS TO TRUE
028200     END-IF.
028300*---------------------------------------------------------------*
028400* 0220 -- COUNTRY, EXACT MATCH ON COUNTRY-OF-REGISTRATION.       *
028500*---------------------------------------------------------------*
028600 0220-APPLY-COUNTRY-FILTER.
028700     IF JP-COUNTRY-ACTIVE-COUNT = 0
028800         SET SCP-COUNTRY-PASS TO TRUE
028900         GO TO 0220-EXIT
029000     END-IF.
029100     SET SCP-COUNTRY-PASS-SW TO 'N'.
029200     SET JP-COUNTRY-IDX TO 1.
029300     SEARCH JP-COUNTRY-TEXT
029400         VARYING JP-COUNTRY-IDX
029500         AT END
029600             NEXT SENTENCE
029700         WHEN JP-COUNTRY-IDX > JP-COUNTRY-ACTIVE-COUNT
029800             NEXT SENTENCE
029900         WHEN JP-COUNTRY-TEXT (JP-COUNTRY-IDX)
030000                = COUNTRY-OF-REGISTRATION
030100             SET SCP-COUNTRY-PASS TO TRUE
030200     END-SEARCH.
030300 0220-EXIT.
030400     EXIT.
030500*---------------------------------------------------------------*
030600* 0230 -- COUNTRY PREFIX, THE TWO-LETTER CODE FOLLOWED BY A      *
030700* BLANK, TESTED AGAINST COUNTRY-OF-REGISTRATION.                 *
030800*---------------------------------------------------------------*
030900 0230-APPLY-CTY-PREFIX-FILTER.
031000     IF JP-CTY-PREFIX-ACTIVE-COUNT = 0
031100         SET SCP-CTY-PREFIX-PASS TO TRUE
031200         GO TO 0230-EXIT
031300     END-IF.
031400     SET SCP-CTY-PREFIX-PASS-SW TO 'N'.
031500     SET JP-CTY-PREFIX-IDX TO 1.
031600     SEARCH JP-CTY-PREFIX-TEXT
031700         VARYING JP-CTY-PREFIX-IDX
031800         AT END
031900             NEXT SENTENCE
032000         WHEN JP-CTY-PREFIX-IDX > JP-CTY-PREFIX-ACTIVE-COUNT
032100             NEXT SENTENCE
032200         WHEN COUNTRY-OF-REGISTRATION (1:2)
032300                = JP-CTY-PREFIX-TEXT (JP-CTY-PREFIX-IDX)
032400          AND COUNTRY-OF-REGISTRATION (3:1) = SPACE
032500             SET SCP-CTY-PREFIX-PASS TO TRUE
032600     END-SEARCH.
032700 0230-EXIT.
032800     EXIT.
032900*---------------------------------------------------------------*
033000* 0240 -- RELEASE, EXACT MATCH ON TGPV-VERSION.                  *
033100*---------------------------------------------------------------*
033200 0240-APPLY-RELEASE-FILTER.
033300     IF JP-RELEASE-ACTIVE-COUNT = 0
033400         SET SCP-RELEASE-PASS TO TRUE
033500         GO TO 0240-EXIT
033600     END-IF.
033700     SET SCP-RELEASE-PASS-SW TO 'N'.
033800     SET JP-RELEASE-IDX TO 1.
033900     SEARCH JP-RELEASE-TEXT
034000         VARYING JP-RELEASE-IDX
034100         AT END
034200             NEXT SENTENCE
034300         WHEN JP-RELEASE-IDX > JP-RELEASE-ACTIVE-COUNT
034400             NEXT SENTENCE
034500         WHEN JP-RELEASE-TEXT (JP-RELEASE-IDX) = TGPV-VERSION
034600             SET SCP-RELEASE-PASS TO TRUE
034700     END-SEARCH.
034800 0240-EXIT.
034900     EXIT.
035000*---------------------------------------------------------------*
035100* 0250 -- RELEASE-FAMILY PREFIX, THE TEXT BEFORE THE FIRST       *
035200* PERIOD OF TGPV-VERSION.  VARIABLE-LENGTH, SO HAND-SCANNED.     *
035300*---------------------------------------------------------------*
035400 0250-APPLY-VER-PREFIX-FILTER.
035500     IF JP-VER-PREFIX-ACTIVE-COUNT = 0
035600         SET SCP-VER-PREFIX-PASS TO TRUE
035700         GO TO 0250-EXIT
035800     END-IF.
035900     SET SCP-VER-PREFIX-PASS-SW TO 'N'.
036000     PERFORM 0251-TEST-ONE-VER-PREFIX
036100         VARYING JP-VER-PREFIX-IDX FROM 1 BY 1
036200         UNTIL JP-VER-PREFIX-IDX > JP-VER-PREFIX-ACTIVE-COUNT
036300            OR SCP-VER-PREFIX-PASS.
036400 0250-EXIT.
036500     EXIT.
036600 0251-TEST-ONE-VER-PREFIX.
036700     MOVE 0 TO WS-PAT-LEN.
036800     PERFORM 0252-MEASURE-VER-PREFIX
036900         VARYING WS-SCAN-POS FROM 12 BY -1
037000         UNTIL WS-SCAN-POS < 1
037100            OR WS-PAT-LEN NOT = 0.
037200     IF WS-PAT-LEN NOT = 0
037300        AND TGPV-VERSION (1:WS-PAT-LEN)
037400              = JP-VER-PREFIX-TEXT (JP-VER-PREFIX-IDX) (1:WS-PAT-LEN)
037500        AND TGPV-VERSION (WS-PAT-LEN + 1:1) = '.'
037600         SET SCP-VER-PREFIX-PASS TO TRUE
037700     END-IF.
037800 0252-MEASURE-VER-PREFIX.
037900     IF JP-VER-PREFIX-TEXT (JP-VER-PREFIX-IDX) (WS-SCAN-POS:1)
038000          NOT = SPACE
038100         MOVE WS-SCAN-POS TO WS-PAT-LEN
038200     END-IF.
038300*---------------------------------------------------------------*
038400* 0260 -- ESSENTIAL SPEC, EXACT MATCH ON TGPP-NUMBER.            *
038500*---------------------------------------------------------------*
038600 0260-APPLY-SPEC-FILTER.
038700     IF JP-SPEC-ACTIVE-COUNT = 0
038800         SET SCP-SPEC-PASS TO TRUE
038900         GO TO 0260-EXIT
039000     END-IF.
039100     SET SCP-SPEC-PASS-SW TO 'N'.
039200     SET JP-SPEC-IDX TO 1.
039300     SEARCH JP-SPEC-TEXT
039400         VARYING JP-SPEC-IDX
039500         AT END
039600             NEXT SENTENCE
039700         WHEN JP-SPEC-IDX > JP-SPEC-ACTIVE-COUNT
039800             NEXT SENTENCE
039900         WHEN JP-SPEC-TEXT (JP-SPEC-IDX) = TGPP-NUMBER
040000             SET SCP-SPEC-PASS TO TRUE
040100     END-SEARCH.
040200 0260-EXIT.
040300     EXIT.
040400*---------------------------------------------------------------*
040500* 0270 -- DECLARATION DATE WINDOW.  PBPA-APP-DATE IS ISO TEXT SO *
040600* A STRAIGHT STRING COMPARE AGAINST THE FROM/TO PAIR IS VALID.   *
040700* A NULL APPLICATION DATE FAILS THE FILTER WHEN THE WINDOW IS    *
040800* ACTIVE.                                                        *
040900*---------------------------------------------------------------*
041000 0270-APPLY-DATE-RANGE-FILTER.
041100     IF NOT JP-DATE-RANGE-ACTIVE
041200         SET SCP-DATE-RANGE-PASS TO TRUE
041300         GO TO 0270-EXIT
041400     END-IF.
041500     SET SCP-DATE-RANGE-PASS-SW TO 'N'.
041600     IF APP-DATE-IS-PRESENT
041700        AND PBPA-APP-DATE NOT < JP-DATE-FROM
041800        AND PBPA-APP-DATE NOT > JP-DATE-TO
041900         SET SCP-DATE-RANGE-PASS TO TRUE
042000     END-IF.
042100 0270-EXIT.
042200     EXIT.
042300*---------------------------------------------------------------*
042400* 0280 -- GENERATION FLAG.  EVERY CONFIGURED GENERATION COLUMN   *
042500* (2G/3G/4G/5G) MUST MATCH ITS OWN CONFIGURED 0/1 VALUE -- ALL   *
042600* CONFIGURED ENTRIES ARE ANDED TOGETHER, NOT JUST ONE PAIR.      *
042700*    26 JUL 16 PKS - REWRITTEN FOR THE GEN-FLAG TABLE, TICKET    *
042800*    2311.  SCANS JP-GEN-FLAG-VALUES THE SAME WAY 0210 SCANS     *
042900*    JP-COMPANY-VALUES -- ONE ENTRY FAILING DROPS THE WHOLE TEST.*
043000*---------------------------------------------------------------*
043100 0280-APPLY-GEN-FLAG-FILTER.
043200     IF JP-GEN-FLAG-ACTIVE-COUNT = 0
043300         SET SCP-GEN-FLAG-PASS TO TRUE
043400         GO TO 0280-EXIT
043500     END-IF.
043600     SET SCP-GEN-FLAG-PASS TO TRUE.
043700     PERFORM 0281-TEST-ONE-GEN-FLAG
043800         VARYING JP-GEN-FLAG-IDX FROM 1 BY 1
043900         UNTIL JP-GEN-FLAG-IDX > JP-GEN-FLAG-ACTIVE-COUNT
044000            OR NOT SCP-GEN-FLAG-PASS.
044100 0280-EXIT.
044200     EXIT.
044300 0281-TEST-ONE-GEN-FLAG.
044400     EVALUATE JP-GEN-FLAG-COLUMN (JP-GEN-FLAG-IDX)
044500         WHEN '2G'
044600             IF GEN-2G NOT = JP-GEN-FLAG-VALUE (JP-GEN-FLAG-IDX)
044700                 SET SCP-GEN-FLAG-PASS-SW TO 'N'
044800             END-IF
044900         WHEN '3G'
045000             IF GEN-3G NOT = JP-GEN-FLAG-VALUE (JP-GEN-FLAG-IDX)
045100                 SET SCP-GEN-FLAG-PASS-SW TO 'N'
045200             END-IF
045300         WHEN '4G'
045400             IF GEN-4G NOT = JP-GEN-FLAG-VALUE (JP-GEN-FLAG-IDX)
045500                 SET SCP-GEN-FLAG-PASS-SW TO 'N'
045600             END-IF
045700         WHEN '5G'
045800             IF GEN-5G NOT = JP-GEN-FLAG-VALUE (JP-GEN-FLAG-IDX)
045900                 SET SCP-GEN-FLAG-PASS-SW TO 'N'
046000             END-IF
046100         WHEN OTHER
046200             SET SCP-GEN-FLAG-PASS-SW TO 'N'
046300     END-EVALUATE.
046400 0300-WRITE-SCOPED.
046500     MOVE FD-ISLD-MASTER-RECORD TO FD-ISLD-SCOPE-RECORD.
046600     WRITE FD-ISLD-SCOPE-RECORD.
046700     IF NOT FS-SCOPE-OK
046800         DISPLAY 'ISLDSCOP - SCOPE WRITE FAILED, FILE STATUS '
046900                 FS-SCOPE-FILE
047000         CALL ABND-PGM USING ABEND-CODE
047100     END-IF.
047200     ADD 1 TO WS-KEPT-COUNT.
047300 0300-EXIT.
047400     EXIT.
