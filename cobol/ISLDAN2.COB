000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 19 JUL 16 AT 09:15:00 BY  PKS      VERSION 05   *
000300 ID DIVISION.
000400 PROGRAM-ID. ISLDAN2.
000500 AUTHOR. D W KOWALSKI.
000600 INSTALLATION. MIDWEST PATENT LICENSING BUREAU - DATA CENTER.
000700              This is the ANA-B lag-distribution report.  For every
000800              enriched record carrying a non-null lag-days figure, a
000900              non-null filing date, and a declarant name it classes
001000              the registration country the same way ISLDAN1 does and
001100              groups by country, company, and filing-period bucket.
001200              For each group the report carries the count of records,
001300              the minimum and maximum lag, and the first, second, and
001400              third quartile of the lag values -- a four-way split of
001500              the sorted lag list, earlier quarters taking the extra
001600              record when the count does not divide evenly.
001700
001800              Method of operation: the sort's last ascending key is
001900              the lag-days figure itself, so every group's members
002000              arrive at the output procedure already in ascending lag
002100              order -- no separate sort step is needed once a group's
002200              values are buffered.  Each group's lag values are held
002300              in a working table while the group is being read; at
002400              the break the table is already sorted by construction,
002500              so the quartile positions are computed by straight
002600              division of the group count and picked out of the
002700              table directly.
002800
002900 DATE-WRITTEN. 15 MAY 95.
003000 DATE-COMPILED.
003100 SECURITY. LICENSING BUREAU INTERNAL USE ONLY.
003200*----------------------------------------------------------------*
003300* CHANGE LOG                                                      *
003400*   15 MAY 95  DWK  ORIGINAL -- ANA-B LAG-DISTRIBUTION REPORT BY   *
003500*                    COUNTRY/COMPANY/BUCKET, TICKET 718            *
003600*   02 JUN 03  DWK  CONVERTED TO READ THE ISLD-ENR-FILE ISLDENR   *
003700*                    NOW PRODUCES AND ADDED THE LAG-DAYS FIELDS   *
003800*                    THE NEW ENRICHMENT TRAILER CARRIES, TICKET   *
003900*                    961                                          *
004000*   02 OCT 09  PKS  ADDED THE ALL-COUNTRIES ROLLUP PASS, TICKET    *
004100*                    1622, TO MATCH ISLDAN1                        *
004200*   19 MAR 11  PKS  CORRECTED THE MEDIAN TILE BOUNDARY FOR GROUPS  *
004300*                    UNDER FOUR RECORDS, TICKET 1880               *
004400*   14 FEB 13  PKS  ADDED THE CALENDAR-YEAR BUCKET OPTION FOR THE  *
004500*                    BUDGET OFFICE, TICKET 2004                    *
004600*   19 JUL 16  PKS  THE DROP POLICY ISLDENR ADDED FOR NEGATIVE     *
004700*                    LAG NEVER REACHED THIS JOB -- THIS IS THE     *
004800*                    ONLY LAG-DAYS CONSUMER, SO IT NOW SKIPS ANY    *
004900*                    ROW ISLDENR MARKED NEGATIVE-LAG-DROP,          *
005000*                    TICKET 2311                                   *
005100*----------------------------------------------------------------*
005200     EJECT
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-370.
005600 OBJECT-COMPUTER. IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 ON JP-TRACE-SWITCH.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT ISLD-ENR-FILE ASSIGN TO ISLDENR
006300        FILE STATUS IS FS-ENR-FILE.
006400     SELECT AN2-RPT-FILE  ASSIGN TO ISLDRPT2
006500        FILE STATUS IS FS-RPT-FILE.
006600     SELECT AN2-SORT-FILE ASSIGN TO SORTWK01.
006700     EJECT
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  ISLD-ENR-FILE
007100     LABEL RECORDS STANDARD
007200     RECORDING MODE F.
007300 01  FD-ISLD-ENR-RECORD         PIC X(441).
007400 01  FD-ISLD-ENR-AS-MASTER REDEFINES FD-ISLD-ENR-RECORD.
007500     COPY ISLDREC.
007600 FD  AN2-RPT-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900 01  FD-AN2-LINE                 PIC X(110).
008000 SD  AN2-SORT-FILE.
008100 01  SD-AN2-SORT-RECORD.
008200     05  AN2-SORT-COUNTRY         PIC X(05).
008300     05  AN2-SORT-COMPANY         PIC X(40).
008400     05  AN2-SORT-BUCKET          PIC X(10).
008500     05  AN2-SORT-LAGDAYS         PIC S9(07).
008600     EJECT
008700 WORKING-STORAGE SECTION.
008800 01  FS-ENR-FILE                 PIC X(02).
008900     88  FS-ENR-OK                      VALUE '00'.
009000     88  FS-ENR-EOF                     VALUE '10'.
009100 01  FS-RPT-FILE                 PIC X(02).
009200     88  FS-RPT-OK                      VALUE '00'.
009300 77  WS-READ-COUNT                PIC 9(09) COMP VALUE ZERO.
009400 77  WS-GROUP-COUNT               PIC 9(09) COMP VALUE ZERO.
009500 77  WS-RETURN-EOF-SW             PIC X VALUE 'N'.
009600     88  WS-RETURN-EOF                   VALUE 'Y'.
009700*---------------------------------------------------------------*
009800* JOB PARAMETERS -- THE ANALYSIS COUNTRY TABLE AND THE FILING-   *
009900* PERIOD BUCKET GRAIN FOR THIS RUN.                              *
010000*---------------------------------------------------------------*
010100     COPY ISLDCTY.
010200 01  JOB-PARAMETERS.
010300     05  JP-BUCKET-GRAIN           PIC X(05) VALUE 'MONTH'.
010400        88  JP-BUCKET-MONTH           VALUE 'MONTH'.
010500        88  JP-BUCKET-YEAR            VALUE 'YEAR'.
010600*    SHORT VIEW OF THE BUCKET GRAIN FOR THE RUN-STATS LINE.
010700     05  JP-BUCKET-GRAIN-SHORT REDEFINES JP-BUCKET-GRAIN
010800                                 PIC X(01).
010900     05  FILLER                   PIC X(04).
011000     05  JP-TRACE-SWITCH          PIC X VALUE 'N'.
011100        88  JP-TRACE-ON                 VALUE 'Y'.
011200     05  FILLER                   PIC X(10).
011300 01  WS-COUNTRY-CLASS-FIELDS.
011400     05  WS-COUNTRY-CLASS          PIC X(05).
011500     05  WS-COUNTRY-FOUND-SW       PIC X VALUE 'N'.
011600        88  WS-COUNTRY-FOUND          VALUE 'Y'.
011700     05  WS-BUCKET-WORK            PIC X(10).
011800     05  FILLER                    PIC X(08).
011900*---------------------------------------------------------------*
012000* WS-LAG-TABLE -- ONE GROUP'S LAG-DAYS VALUES, HELD WHILE THE    *
012100* GROUP IS BEING READ.  THE SORT'S FOURTH KEY IS LAG-DAYS, SO    *
012200* THE VALUES ARRIVE ALREADY ASCENDING AND NEED NO SORT OF THEIR  *
012300* OWN -- THEY ARE SIMPLY LOADED IN ORDER.  TWO THOUSAND FILINGS  *
012400* FOR ONE COMPANY IN ONE BUCKET IS MORE THAN THIS DESK HAS EVER  *
012500* SEEN; ANYTHING BEYOND THE TABLE IS DROPPED FROM THE QUARTILES  *
012600* BUT STILL COUNTED IN N.                                        *
012700*---------------------------------------------------------------*
012800 01  WS-LAG-TABLE-FIELDS.
012900     05  WS-LAG-TABLE OCCURS 2000 TIMES
013000                      INDEXED BY WS-LAG-INDX
013100                                 PIC S9(07).
013200 77  WS-LAG-MAX-OCCURS            PIC 9(04) COMP VALUE 2000.
013300 01  WS-QUARTILE-FIELDS.
013400     05  WS-Q-N                    PIC 9(09) COMP.
013500     05  WS-Q-BASE                 PIC 9(09) COMP.
013600     05  WS-Q-REM                  PIC 9(09) COMP.
013700     05  WS-Q-T1                   PIC 9(09) COMP.
013800     05  WS-Q-T2                   PIC 9(09) COMP.
013900     05  WS-Q-T3                   PIC 9(09) COMP.
014000     05  WS-Q-END1                 PIC 9(09) COMP.
014100     05  WS-Q-END2                 PIC 9(09) COMP.
014200     05  WS-Q-END3                 PIC 9(09) COMP.
014300*    26 JUL 16 PKS - ADDED THE DELIM-n BYTES SO THE REPORT COMES
014400*    OUT COMMA-DELIMITED PER THE DECL-EXTRACT SPEC, TICKET 2311.
014500 01  AN2-OUT-LINE.
014600     05  AN2-OUT-COUNTRY           PIC X(05).
014700     05  AN2-OUT-DELIM-1           PIC X VALUE ','.
014800     05  AN2-OUT-COMPANY           PIC X(40).
014900*    SHORT VIEW OF THE COMPANY NAME -- ALL THE RUN-STATS DISPLAY
015000*    LINE EVER HAS ROOM FOR ACROSS THE PRINTER CARRIAGE.
015100     05  AN2-OUT-COMPANY-SHORT REDEFINES AN2-OUT-COMPANY
015200                                 PIC X(12).
015300     05  AN2-OUT-DELIM-2           PIC X VALUE ','.
015400     05  AN2-OUT-BUCKET            PIC X(10).
015500     05  AN2-OUT-DELIM-3           PIC X VALUE ','.
015600     05  AN2-OUT-N                 PIC 9(09).
015700     05  AN2-OUT-DELIM-4           PIC X VALUE ','.
015800     05  AN2-OUT-MIN-LAG           PIC S9(07).
015900     05  AN2-OUT-DELIM-5           PIC X VALUE ','.
016000     05  AN2-OUT-Q1-LAG            PIC S9(07).
016100     05  AN2-OUT-DELIM-6           PIC X VALUE ','.
016200     05  AN2-OUT-MEDIAN-LAG        PIC S9(07).
016300     05  AN2-OUT-DELIM-7           PIC X VALUE ','.
016400     05  AN2-OUT-Q3-LAG            PIC S9(07).
016500     05  AN2-OUT-DELIM-8           PIC X VALUE ','.
016600     05  AN2-OUT-MAX-LAG           PIC S9(07).
016700 01  AN2-HDR-LINE                  PIC X(70).
016800 01  WS-BREAK-FIELDS.
016900     05  WS-PREV-COUNTRY           PIC X(05).
017000     05  WS-PREV-COMPANY           PIC X(40).
017100     05  WS-PREV-BUCKET            PIC X(10).
017200     05  WS-FIRST-GROUP-SW         PIC X VALUE LOW-VALUE.
017300        88  WS-FIRST-GROUP            VALUE LOW-VALUE.
017400        88  WS-NOT-FIRST-GROUP        VALUE HIGH-VALUE.
017500     05  FILLER                    PIC X(08).
017600 01  WS-ABEND-FIELDS.
017700     05  ABND-PGM                  PIC X(8) VALUE 'CEE3ABD'.
017800     05  ABEND-CODE                PIC 9(4) COMP VALUE 16.
017900     05  FILLER                    PIC X(08).
018000     EJECT
018100 PROCEDURE DIVISION.
018200 0010-MAIN-PROCESS.
018300     SORT AN2-SORT-FILE
018400        ON ASCENDING KEY AN2-SORT-COUNTRY
018500        ON ASCENDING KEY AN2-SORT-COMPANY
018600        ON ASCENDING KEY AN2-SORT-BUCKET
018700        ON ASCENDING KEY AN2-SORT-LAGDAYS
018800        INPUT PROCEDURE 0100-RELEASE-QUALIFYING THRU 0120-EXIT
018900        OUTPUT PROCEDURE 0200-WRITE-REPORT THRU 0300-EXIT.
019000     DISPLAY 'ISLDAN2  - RECORDS READ     ' WS-READ-COUNT.
019100     DISPLAY 'ISLDAN2  - GROUPS REPORTED  ' WS-GROUP-COUNT.
019200     STOP RUN.
019300 0100-RELEASE-QUALIFYING.
019400     OPEN INPUT ISLD-ENR-FILE.
019500     IF NOT FS-ENR-OK
019600        DISPLAY 'ISLDAN2 - ENR OPEN FAILED, FILE STATUS ' FS-ENR-FILE
019700        CALL ABND-PGM USING ABEND-CODE
019800     END-IF.
019900     PERFORM 0110-READ-ENR.
020000     PERFORM 0120-PROCESS-ONE
020100        UNTIL FS-ENR-EOF.
020200     CLOSE ISLD-ENR-FILE.
020300 0100-EXIT.
020400     EXIT.
020500 0110-READ-ENR.
020600     READ ISLD-ENR-FILE
020700        AT END
020800            SET FS-ENR-EOF TO TRUE
020900            GO TO 0110-EXIT
021000     END-READ.
021100     ADD 1 TO WS-READ-COUNT.
021200 0110-EXIT.
021300     EXIT.
021400 0120-PROCESS-ONE.
021500*    19 JUL 16 PKS - EXCLUDE NEGATIVE-LAG-DROP ROWS, TICKET 2311 *
021600     IF LAG-DAYS-IS-NULL OR APP-DATE-IS-NULL
021700        OR LAG-DAYS-IS-NEGATIVE-DROP
021800        CONTINUE
021900     ELSE
022000        PERFORM 0050-CLASSIFY-COUNTRY
022100        PERFORM 0060-BUILD-BUCKET
022200        IF WS-COUNTRY-CLASS NOT = CTY-OTHER-LITERAL
022300            MOVE WS-COUNTRY-CLASS TO AN2-SORT-COUNTRY
022400            MOVE COMP-LEGAL-NAME  TO AN2-SORT-COMPANY
022500            MOVE WS-BUCKET-WORK   TO AN2-SORT-BUCKET
022600            MOVE LAG-DAYS         TO AN2-SORT-LAGDAYS
022700            RELEASE SD-AN2-SORT-RECORD
022800        END-IF
022900        IF CTY-INCLUDE-ALL
023000            MOVE CTY-ALL-LITERAL  TO AN2-SORT-COUNTRY
023100            MOVE COMP-LEGAL-NAME  TO AN2-SORT-COMPANY
023200            MOVE WS-BUCKET-WORK   TO AN2-SORT-BUCKET
023300            MOVE LAG-DAYS         TO AN2-SORT-LAGDAYS
023400            RELEASE SD-AN2-SORT-RECORD
023500        END-IF
023600     END-IF.
023700     PERFORM 0110-READ-ENR.
023800 0120-EXIT.
023900     EXIT.
024000 0050-CLASSIFY-COUNTRY.
024100     MOVE 'N' TO WS-COUNTRY-FOUND-SW.
024200     SET CTY-TABLE-INDX TO 1.
024300     SEARCH CTY-TABLE-ENTRY
024400        VARYING CTY-TABLE-INDX
024500        AT END
024600            NEXT SENTENCE
024700        WHEN CTY-TABLE-INDX > CTY-TABLE-COUNT
024800            NEXT SENTENCE
024900        WHEN COUNTRY-OF-REGISTRATION (1:2) = CTY-CODE (CTY-TABLE-INDX)
025000         AND COUNTRY-OF-REGISTRATION (3:1) = SPACE
025100            MOVE 'Y' TO WS-COUNTRY-FOUND-SW
025200     END-SEARCH.
025300     IF WS-COUNTRY-FOUND
025400        MOVE CTY-CODE (CTY-TABLE-INDX) TO WS-COUNTRY-CLASS
025500     ELSE
025600        MOVE CTY-OTHER-LITERAL TO WS-COUNTRY-CLASS
025700     END-IF.
025800 0060-BUILD-BUCKET.
025900     MOVE SPACES TO WS-BUCKET-WORK.
026000     IF JP-BUCKET-YEAR
026100        MOVE PBPA-APP-DATE (1:4) TO WS-BUCKET-WORK (1:4)
026200        MOVE '-01-01' TO WS-BUCKET-WORK (5:6)
026300     ELSE
026400        MOVE PBPA-APP-DATE (1:7) TO WS-BUCKET-WORK (1:7)
026500        MOVE '-01' TO WS-BUCKET-WORK (8:3)
026600     END-IF.
026700 0200-WRITE-REPORT.
026800     OPEN OUTPUT AN2-RPT-FILE.
026900     IF NOT FS-RPT-OK
027000        DISPLAY 'ISLDAN2 - RPT OPEN FAILED, FILE STATUS ' FS-RPT-FILE
027100        CALL ABND-PGM USING ABEND-CODE
027200     END-IF.
027300*    26 JUL 16 PKS - HEADER LINE, TICKET 2311 *
027400     MOVE SPACES TO AN2-HDR-LINE.
027500     MOVE 'COUNTRY,COMPANY,BUCKET,N,MIN-LAG,Q1-LAG,MEDIAN-LAG,'
027600          TO AN2-HDR-LINE (1:51).
027700     MOVE 'Q3-LAG,MAX-LAG' TO AN2-HDR-LINE (52:14).
027800     MOVE SPACES TO FD-AN2-LINE.
027900     MOVE AN2-HDR-LINE TO FD-AN2-LINE (1:70).
028000     WRITE FD-AN2-LINE.
028100     PERFORM 0210-RETURN-ONE
028200        UNTIL WS-RETURN-EOF.
028300     IF WS-NOT-FIRST-GROUP
028400        PERFORM 0300-COMPUTE-QUARTILES
028500        PERFORM 0220-PRINT-GROUP-LINE
028600     END-IF.
028700     CLOSE AN2-RPT-FILE.
028800 0200-EXIT.
028900     EXIT.
029000 0210-RETURN-ONE.
029100     RETURN AN2-SORT-FILE
029200        AT END
029300            SET WS-RETURN-EOF TO TRUE
029400            GO TO 0210-EXIT
029500     END-RETURN.
029600     IF WS-FIRST-GROUP
029700        PERFORM 0230-START-GROUP
029800     ELSE
029900        IF AN2-SORT-COUNTRY = WS-PREV-COUNTRY
030000         AND AN2-SORT-COMPANY = WS-PREV-COMPANY
030100         AND AN2-SORT-BUCKET = WS-PREV-BUCKET
030200            PERFORM 0240-ADD-TO-GROUP
030300        ELSE
030400            PERFORM 0300-COMPUTE-QUARTILES
030500            PERFORM 0220-PRINT-GROUP-LINE
030600            PERFORM 0230-START-GROUP
030700        END-IF
030800     END-IF.
030900 0210-EXIT.
031000     EXIT.
031100 0220-PRINT-GROUP-LINE.
031200     MOVE WS-PREV-COUNTRY TO AN2-OUT-COUNTRY.
031300     MOVE WS-PREV-COMPANY TO AN2-OUT-COMPANY.
031400     MOVE WS-PREV-BUCKET  TO AN2-OUT-BUCKET.
031500     MOVE SPACES TO FD-AN2-LINE.
031600     MOVE AN2-OUT-LINE TO FD-AN2-LINE (1:107).
031700     WRITE FD-AN2-LINE.
031800     ADD 1 TO WS-GROUP-COUNT.
031900 0230-START-GROUP.
032000     MOVE AN2-SORT-COUNTRY TO WS-PREV-COUNTRY.
032100     MOVE AN2-SORT-COMPANY TO WS-PREV-COMPANY.
032200     MOVE AN2-SORT-BUCKET  TO WS-PREV-BUCKET.
032300     MOVE 0 TO WS-Q-N.
032400     SET WS-LAG-INDX TO 1.
032500     IF WS-Q-N < WS-LAG-MAX-OCCURS
032600        MOVE AN2-SORT-LAGDAYS TO WS-LAG-TABLE (WS-LAG-INDX)
032700     END-IF.
032800     ADD 1 TO WS-Q-N.
032900     SET WS-NOT-FIRST-GROUP TO TRUE.
033000 0240-ADD-TO-GROUP.
033100     ADD 1 TO WS-Q-N.
033200     IF WS-Q-N NOT > WS-LAG-MAX-OCCURS
033300        SET WS-LAG-INDX TO WS-Q-N
033400        MOVE AN2-SORT-LAGDAYS TO WS-LAG-TABLE (WS-LAG-INDX)
033500     END-IF.
033600 0300-COMPUTE-QUARTILES.
033700     MOVE WS-Q-N TO AN2-OUT-N.
033800     IF WS-Q-N > WS-LAG-MAX-OCCURS
033900        MOVE WS-LAG-MAX-OCCURS TO WS-Q-N
034000     END-IF.
034100     MOVE WS-LAG-TABLE (1) TO AN2-OUT-MIN-LAG.
034200     MOVE WS-LAG-TABLE (WS-Q-N) TO AN2-OUT-MAX-LAG.
034300     DIVIDE WS-Q-N BY 4 GIVING WS-Q-BASE
034400        REMAINDER WS-Q-REM.
034500     MOVE WS-Q-BASE TO WS-Q-T1.
034600     MOVE WS-Q-BASE TO WS-Q-T2.
034700     MOVE WS-Q-BASE TO WS-Q-T3.
034800     IF WS-Q-REM NOT < 1
034900        ADD 1 TO WS-Q-T1
035000     END-IF.
035100     IF WS-Q-REM NOT < 2
035200        ADD 1 TO WS-Q-T2
035300     END-IF.
035400     IF WS-Q-REM NOT < 3
035500        ADD 1 TO WS-Q-T3
035600     END-IF.
035700     MOVE WS-Q-T1 TO WS-Q-END1.
035800     ADD WS-Q-T2 TO WS-Q-END1 GIVING WS-Q-END2.
035900     ADD WS-Q-T3 TO WS-Q-END2 GIVING WS-Q-END3.
036000     IF WS-Q-END1 < 1
036100        MOVE 1 TO WS-Q-END1
036200     END-IF.
036300     IF WS-Q-END2 < 1
036400        MOVE 1 TO WS-Q-END2
036500     END-IF.
036600     IF WS-Q-END3 < 1
036700        MOVE 1 TO WS-Q-END3
036800     END-IF.
036900     SET WS-LAG-INDX TO WS-Q-END1.
037000     MOVE WS-LAG-TABLE (WS-LAG-INDX) TO AN2-OUT-Q1-LAG.
037100     SET WS-LAG-INDX TO WS-Q-END2.
037200     MOVE WS-LAG-TABLE (WS-LAG-INDX) TO AN2-OUT-MEDIAN-LAG.
037300     SET WS-LAG-INDX TO WS-Q-END3.
037400     MOVE WS-LAG-TABLE (WS-LAG-INDX) TO AN2-OUT-Q3-LAG.
037500 0300-EXIT.
037600     EXIT.
