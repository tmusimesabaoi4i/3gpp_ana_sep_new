000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 19 AUG 14 AT 15:30:00 BY  PKS      VERSION 04   *
000300 ID DIVISION.
000400 PROGRAM-ID. ISLDAN4.
000500 AUTHOR. D W KOWALSKI.
000600 INSTALLATION. MIDWEST PATENT LICENSING BUREAU - DATA CENTER.
000700             This is the ANA-D company-ranking report.  For every
000800             enriched record carrying a non-null unit value -- the
000900             application number by default, or the patent family id,
001000             the publication number, or the declaration id, by
001100             configuration -- and a non-null declarant name it
001200             classes the registration country the same way ISLDAN1
001300             through ISLDAN3 do, but this report does not carry a
001400             filing-period bucket; the grouping stops at country and
001500             company.  Within each country it counts, per company,
001600             the number of DISTINCT unit values on file, then ranks
001700             the companies by that count descending and prints every
001800             company in the country, most active first -- there is
001900             no top-K cutoff on this one, the budget office wants
002000             the whole table.
002100
002200             Method of operation: the unit value is built on the way
002300             into the sort exactly the way ISLDUNIQ builds its own
002400             unit key, and the sort's third ascending key is that
002500             same unit value, so a given company's units arrive
002600             grouped together with duplicates back to back.  The
002700             output procedure keeps a running distinct count for the
002800             company currently being returned and, when the company
002900             changes, files the finished count away in a small table
003000             kept for the country; when the country itself changes
003100             that table is ranked by straight repeated-maximum
003200             selection, the same technique ISLDAN3 uses for its spec
003300             table, and every entry is printed before the table is
003400             cleared for the next country.
003500
003600 DATE-WRITTEN. 10 JUL 95.
003700 DATE-COMPILED.
003800 SECURITY. LICENSING BUREAU INTERNAL USE ONLY.
003900*----------------------------------------------------------------*
004000* CHANGE LOG                                                      *
004100*   10 JUL 95  DWK  ORIGINAL -- ANA-D COMPANY-RANKING REPORT BY    *
004200*                    COUNTRY/COMPANY UNIT COUNT, TICKET 724        *
004300*   30 JUN 03  DWK  CONVERTED TO READ THE ISLD-ENR-FILE ISLDENR   *
004400*                    NOW PRODUCES, IN STEP WITH THE MASTER RECORD *
004500*                    CHANGES THIS SAME TICKET, TICKET 968         *
004600*   04 FEB 09  PKS  ADDED DIPG-PATF-ID AND DIPG-ID AS UNIT-KEY      *
004700*                    CHOICES, TO MATCH THE UNIQUE-PASS OPTIONS IN   *
004800*                    ISLDUNIQ, TICKET 1598                          *
004900*   02 OCT 09  PKS  ADDED THE ALL-COUNTRIES ROLLUP PASS, TICKET     *
005000*                    1622, TO MATCH ISLDAN1                         *
005100*   19 AUG 14  PKS  RAISED THE COMPANY TABLE FROM 300 TO 1000       *
005200*                    ENTRIES, SOME LARGE COUNTRIES WERE OVERFLOWING,*
005300*                    TICKET 2310                                    *
005400*----------------------------------------------------------------*
005500     EJECT
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-370.
005900 OBJECT-COMPUTER. IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 ON JP-TRACE-SWITCH.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT ISLD-ENR-FILE ASSIGN TO ISLDENR
006600        FILE STATUS IS FS-ENR-FILE.
006700     SELECT AN4-RPT-FILE  ASSIGN TO ISLDRPT4
006800        FILE STATUS IS FS-RPT-FILE.
006900     SELECT AN4-SORT-FILE ASSIGN TO SORTWK01.
007000     EJECT
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  ISLD-ENR-FILE
007400     LABEL RECORDS STANDARD
007500     RECORDING MODE F.
007600 01  FD-ISLD-ENR-RECORD         PIC X(441).
007700 01  FD-ISLD-ENR-AS-MASTER REDEFINES FD-ISLD-ENR-RECORD.
007800     COPY ISLDREC.
007900 FD  AN4-RPT-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD.
008200 01  FD-AN4-LINE                 PIC X(80).
008300 SD  AN4-SORT-FILE.
008400 01  SD-AN4-SORT-RECORD.
008500     05  AN4-SORT-COUNTRY         PIC X(05).
008600     05  AN4-SORT-COMPANY         PIC X(40).
008700     05  AN4-SORT-UNIT            PIC X(20).
008800     EJECT
008900 WORKING-STORAGE SECTION.
009000 01  FS-ENR-FILE                 PIC X(02).
009100     88  FS-ENR-OK                      VALUE '00'.
009200     88  FS-ENR-EOF                     VALUE '10'.
009300 01  FS-RPT-FILE                 PIC X(02).
009400     88  FS-RPT-OK                      VALUE '00'.
009500 77  WS-READ-COUNT                PIC 9(09) COMP VALUE ZERO.
009600 77  WS-LINE-COUNT                PIC 9(09) COMP VALUE ZERO.
009700 77  WS-RETURN-EOF-SW             PIC X VALUE 'N'.
009800     88  WS-RETURN-EOF                   VALUE 'Y'.
009900*---------------------------------------------------------------*
010000* JOB PARAMETERS -- THE ANALYSIS COUNTRY TABLE AND THE UNIT-KEY  *
010100* COLUMN CHOICE FOR THIS COMPANY-RANKING RUN.                    *
010200*---------------------------------------------------------------*
010300     COPY ISLDCTY.
010400 01  JOB-PARAMETERS.
010500     05  JP-UNIT-KEY-COLUMN       PIC X(24)
010600                                  VALUE 'PATT-APPLICATION-NUMBER'.
010700        88  JP-UNIT-KEY-PUBL        VALUE 'PUBL-NUMBER'.
010800        88  JP-UNIT-KEY-APPL        VALUE 'PATT-APPLICATION-NUMBER'.
010900        88  JP-UNIT-KEY-PATF        VALUE 'DIPG-PATF-ID'.
011000        88  JP-UNIT-KEY-DIPG        VALUE 'DIPG-ID'.
011100*    SHORT VIEW OF THE UNIT-KEY COLUMN NAME -- ALL THE RUN-STATS
011200*    DISPLAY LINE EVER HAS ROOM FOR ACROSS THE PRINTER CARRIAGE.
011300     05  JP-UNIT-KEY-SHORT REDEFINES JP-UNIT-KEY-COLUMN
011400                                 PIC X(12).
011500     05  FILLER                   PIC X(12).
011600     05  JP-UNIT-LITERAL          PIC X(08) VALUE 'APP'.
011700     05  JP-TRACE-SWITCH          PIC X VALUE 'N'.
011800        88  JP-TRACE-ON                 VALUE 'Y'.
011900     05  FILLER                   PIC X(08).
012000 01  WS-COUNTRY-CLASS-FIELDS.
012100     05  WS-COUNTRY-CLASS          PIC X(05).
012200     05  WS-COUNTRY-FOUND-SW       PIC X VALUE 'N'.
012300        88  WS-COUNTRY-FOUND          VALUE 'Y'.
012400     05  FILLER                    PIC X(08).
012500 01  WS-UNIT-VALUE-FIELDS.
012600     05  WS-UNIT-VALUE             PIC X(20).
012700     05  FILLER                    PIC X(08).
012800*---------------------------------------------------------------*
012900* WS-COMPANY-TABLE -- ONE COUNTRY'S COMPANY-NAME-AND-DISTINCT-   *
013000* UNIT-COUNT PAIRS, HELD WHILE THE COUNTRY IS BEING READ.  THE   *
013100* SORT'S SECOND KEY IS THE COMPANY NAME, SO A COUNTRY'S COMPANIES*
013200* ARRIVE ONE RUN AT A TIME AND A NEW ENTRY IS FILED AWAY ONLY    *
013300* WHEN THE COMPANY CHANGES.  A THOUSAND COMPANIES IN ONE COUNTRY *
013400* IS MORE THAN THIS DESK HAS EVER SEEN; ANYTHING BEYOND THE      *
013500* TABLE IS LEFT OUT OF THE RANKING.                              *
013600*---------------------------------------------------------------*
013700 01  WS-COMPANY-TABLE-FIELDS.
013800     05  WS-COMPANY-ENTRY OCCURS 1000 TIMES.
013900        10  CT-COMPANY            PIC X(40).
014000        10  CT-COUNT               PIC 9(09) COMP.
014100        10  CT-USED-SW             PIC X.
014200            88  CT-USED                VALUE 'Y'.
014300            88  CT-NOT-USED             VALUE 'N'.
014400 77  WS-CT-MAX-OCCURS              PIC 9(04) COMP VALUE 1000.
014500 77  WS-CT-COUNT                   PIC 9(04) COMP VALUE ZERO.
014600 77  WS-CT-INDX                    PIC 9(04) COMP VALUE ZERO.
014700 77  WS-CT-SCAN-INDX                PIC 9(04) COMP VALUE ZERO.
014800 01  WS-RANK-FIELDS.
014900     05  WS-RANK-NUM               PIC 9(04) COMP.
015000     05  WS-BEST-INDX              PIC 9(04) COMP.
015100     05  WS-BEST-COUNT             PIC 9(09) COMP.
015200     05  FILLER                    PIC X(08).
015300*    26 JUL 16 PKS - ADDED THE DELIM-n BYTES SO THE REPORT COMES
015400*    OUT COMMA-DELIMITED PER THE DECL-EXTRACT SPEC, TICKET 2311.
015500 01  AN4-OUT-LINE.
015600     05  AN4-OUT-COUNTRY           PIC X(05).
015700     05  AN4-OUT-DELIM-1           PIC X VALUE ','.
015800     05  AN4-OUT-UNIT              PIC X(08).
015900     05  AN4-OUT-DELIM-2           PIC X VALUE ','.
016000     05  AN4-OUT-COMPANY           PIC X(40).
016100*    SHORT VIEW OF THE COMPANY NAME -- ALL THE RUN-STATS DISPLAY
016200*    LINE EVER HAS ROOM FOR ACROSS THE PRINTER CARRIAGE.
016300     05  AN4-OUT-COMPANY-SHORT REDEFINES AN4-OUT-COMPANY
016400                                 PIC X(12).
016500     05  AN4-OUT-DELIM-3           PIC X VALUE ','.
016600     05  AN4-OUT-CNT               PIC 9(09).
016700     05  AN4-OUT-DELIM-4           PIC X VALUE ','.
016800     05  AN4-OUT-RANK              PIC 9(04).
016900 01  AN4-HDR-LINE                  PIC X(40).
017000 01  WS-BREAK-FIELDS.
017100     05  WS-PREV-COUNTRY           PIC X(05).
017200     05  WS-PREV-COMPANY           PIC X(40).
017300     05  WS-PREV-UNIT              PIC X(20).
017400     05  WS-CUR-COMPANY-COUNT      PIC 9(09) COMP.
017500     05  WS-FIRST-GROUP-SW         PIC X VALUE LOW-VALUE.
017600        88  WS-FIRST-GROUP            VALUE LOW-VALUE.
017700        88  WS-NOT-FIRST-GROUP        VALUE HIGH-VALUE.
017800     05  FILLER                    PIC X(08).
017900 01  WS-ABEND-FIELDS.
018000     05  ABND-PGM                  PIC X(8) VALUE 'CEE3ABD'.
018100     05  ABEND-CODE                PIC 9(4) COMP VALUE 16.
018200     05  FILLER                    PIC X(08).
018300     EJECT
018400 PROCEDURE DIVISION.
018500 0010-MAIN-PROCESS.
018600     SORT AN4-SORT-FILE
018700        ON ASCENDING KEY AN4-SORT-COUNTRY
018800        ON ASCENDING KEY AN4-SORT-COMPANY
018900        ON ASCENDING KEY AN4-SORT-UNIT
019000        INPUT PROCEDURE 0100-RELEASE-QUALIFYING THRU 0120-EXIT
019100        OUTPUT PROCEDURE 0200-WRITE-REPORT THRU 0330-EXIT.
019200     DISPLAY 'ISLDAN4  - RECORDS READ     ' WS-READ-COUNT.
019300     DISPLAY 'ISLDAN4  - LINES WRITTEN    ' WS-LINE-COUNT.
019400     STOP RUN.
019500*---------------------------------------------------------------*
019600* 0100 -- INPUT PROCEDURE.  READS THE ENRICHED FILE, APPLIES THE *
019700* ANA-D POPULATION TEST, CLASSIFIES THE COUNTRY, BUILDS THE UNIT *
019800* VALUE, AND RELEASES ONE SORT RECORD PER QUALIFYING COUNTRY     *
019900* CLASS (THE REAL CLASS IF NOT OTHER, PLUS ALL WHEN CONFIGURED). *
020000*---------------------------------------------------------------*
020100 0100-RELEASE-QUALIFYING.
020200     OPEN INPUT ISLD-ENR-FILE.
020300     IF NOT FS-ENR-OK
020400        DISPLAY 'ISLDAN4 - ENR OPEN FAILED, FILE STATUS ' FS-ENR-FILE
020500        CALL ABND-PGM USING ABEND-CODE
020600     END-IF.
020700     PERFORM 0110-READ-ENR.
020800     PERFORM 0120-PROCESS-ONE
020900        UNTIL FS-ENR-EOF.
021000     CLOSE ISLD-ENR-FILE.
021100 0100-EXIT.
021200     EXIT.
021300 0110-READ-ENR.
021400     READ ISLD-ENR-FILE
021500        AT END
021600            SET FS-ENR-EOF TO TRUE
021700            GO TO 0110-EXIT
021800     END-READ.
021900     ADD 1 TO WS-READ-COUNT.
022000 0110-EXIT.
022100     EXIT.
022200 0120-PROCESS-ONE.
022300     IF COMP-LEGAL-NAME = SPACES
022400        CONTINUE
022500     ELSE
022600        PERFORM 0060-BUILD-UNIT-VALUE
022700        IF WS-UNIT-VALUE = SPACES
022800            CONTINUE
022900        ELSE
023000            PERFORM 0050-CLASSIFY-COUNTRY
023100            IF WS-COUNTRY-CLASS NOT = CTY-OTHER-LITERAL
023200                MOVE WS-COUNTRY-CLASS TO AN4-SORT-COUNTRY
023300                MOVE COMP-LEGAL-NAME  TO AN4-SORT-COMPANY
023400                MOVE WS-UNIT-VALUE    TO AN4-SORT-UNIT
023500                RELEASE SD-AN4-SORT-RECORD
023600            END-IF
023700            IF CTY-INCLUDE-ALL
023800                MOVE CTY-ALL-LITERAL  TO AN4-SORT-COUNTRY
023900                MOVE COMP-LEGAL-NAME  TO AN4-SORT-COMPANY
024000                MOVE WS-UNIT-VALUE    TO AN4-SORT-UNIT
024100                RELEASE SD-AN4-SORT-RECORD
024200            END-IF
024300        END-IF
024400     END-IF.
024500     PERFORM 0110-READ-ENR.
024600 0120-EXIT.
024700     EXIT.
024800*    CLASSIFIES COUNTRY-OF-REGISTRATION AGAINST THE FIVE-COUNTRY
024900*    TABLE -- FIRST CODE FOLLOWED BY A BLANK THAT MATCHES WINS.
025000 0050-CLASSIFY-COUNTRY.
025100     MOVE 'N' TO WS-COUNTRY-FOUND-SW.
025200     SET CTY-TABLE-INDX TO 1.
025300     SEARCH CTY-TABLE-ENTRY
025400        VARYING CTY-TABLE-INDX
025500        AT END
025600            NEXT SENTENCE
025700        WHEN CTY-TABLE-INDX > CTY-TABLE-COUNT
025800            NEXT SENTENCE
025900        WHEN COUNTRY-OF-REGISTRATION (1:2) = CTY-CODE (CTY-TABLE-INDX)
026000         AND COUNTRY-OF-REGISTRATION (3:1) = SPACE
026100            MOVE 'Y' TO WS-COUNTRY-FOUND-SW
026200     END-SEARCH.
026300     IF WS-COUNTRY-FOUND
026400        MOVE CTY-CODE (CTY-TABLE-INDX) TO WS-COUNTRY-CLASS
026500     ELSE
026600        MOVE CTY-OTHER-LITERAL TO WS-COUNTRY-CLASS
026700     END-IF.
026800*    BUILDS THE UNIT VALUE FROM WHICHEVER COLUMN THIS RUN IS
026900*    CONFIGURED FOR -- THE SAME FOUR CHOICES AND THE SAME NULL
027000*    TEST ISLDUNIQ USES FOR ITS OWN UNIT-KEY COLUMN.
027100 0060-BUILD-UNIT-VALUE.
027200     MOVE SPACES TO WS-UNIT-VALUE.
027300     EVALUATE TRUE
027400        WHEN JP-UNIT-KEY-PUBL
027500            IF PUBL-NUMBER-IS-NULL
027600                CONTINUE
027700            ELSE
027800                MOVE PUBL-NUMBER TO WS-UNIT-VALUE
027900            END-IF
028000        WHEN JP-UNIT-KEY-APPL
028100            IF APPLICATION-NUMBER-IS-NULL
028200                CONTINUE
028300            ELSE
028400                MOVE PATT-APPLICATION-NUMBER TO WS-UNIT-VALUE
028500            END-IF
028600        WHEN JP-UNIT-KEY-PATF
028700            IF DIPG-PATF-ID-IS-NULL
028800                CONTINUE
028900            ELSE
029000                MOVE DIPG-PATF-ID TO WS-UNIT-VALUE (1:9)
029100            END-IF
029200        WHEN JP-UNIT-KEY-DIPG
029300            IF DIPG-ID-IS-NULL
029400                CONTINUE
029500            ELSE
029600                MOVE DIPG-ID TO WS-UNIT-VALUE (1:9)
029700            END-IF
029800     END-EVALUATE.
029900*---------------------------------------------------------------*
030000* 0200 -- OUTPUT PROCEDURE.  RETURNS THE SORTED RECORDS AND      *
030100* BREAKS ON COUNTRY AND COMPANY, COUNTING A NEW UNIT VALUE ONLY  *
030200* WHEN IT DIFFERS FROM THE LAST ONE SEEN FOR THE COMPANY -- THE  *
030300* SORT'S OWN THIRD KEY GUARANTEES EVERY OCCURRENCE OF ONE UNIT   *
030400* VALUE ARRIVES BACK TO BACK.  AT EACH COMPANY BREAK THE FINISHED*
030500* COUNT IS FILED IN THE COUNTRY'S COMPANY TABLE; AT EACH COUNTRY *
030600* BREAK THE TABLE IS RANKED AND THE WHOLE THING IS PRINTED.      *
030700*---------------------------------------------------------------*
030800 0200-WRITE-REPORT.
030900     OPEN OUTPUT AN4-RPT-FILE.
031000     IF NOT FS-RPT-OK
031100        DISPLAY 'ISLDAN4 - RPT OPEN FAILED, FILE STATUS ' FS-RPT-FILE
031200        CALL ABND-PGM USING ABEND-CODE
031300     END-IF.
031400*    26 JUL 16 PKS - HEADER LINE, TICKET 2311 *
031500     MOVE 'COUNTRY,UNIT,COMPANY,CNT,RANK' TO AN4-HDR-LINE.
031600     MOVE SPACES TO FD-AN4-LINE.
031700     MOVE AN4-HDR-LINE TO FD-AN4-LINE (1:40).
031800     WRITE FD-AN4-LINE.
031900     PERFORM 0210-RETURN-ONE
032000        UNTIL WS-RETURN-EOF.
032100     IF WS-NOT-FIRST-GROUP
032200        PERFORM 0240-ADD-COMPANY-ENTRY
032300        PERFORM 0300-RANK-AND-PRINT
032400     END-IF.
032500     CLOSE AN4-RPT-FILE.
032600 0200-EXIT.
032700     EXIT.
032800 0210-RETURN-ONE.
032900     RETURN AN4-SORT-FILE
033000        AT END
033100            SET WS-RETURN-EOF TO TRUE
033200            GO TO 0210-EXIT
033300     END-RETURN.
033400     IF WS-FIRST-GROUP
033500        PERFORM 0250-START-COUNTRY
033600        PERFORM 0260-START-COMPANY
033700     ELSE
033800        IF AN4-SORT-COUNTRY = WS-PREV-COUNTRY
033900            IF AN4-SORT-COMPANY = WS-PREV-COMPANY
034000                IF AN4-SORT-UNIT NOT = WS-PREV-UNIT
034100                    ADD 1 TO WS-CUR-COMPANY-COUNT
034200                    MOVE AN4-SORT-UNIT TO WS-PREV-UNIT
034300                END-IF
034400            ELSE
034500                PERFORM 0240-ADD-COMPANY-ENTRY
034600                PERFORM 0260-START-COMPANY
034700            END-IF
034800        ELSE
034900            PERFORM 0240-ADD-COMPANY-ENTRY
035000            PERFORM 0300-RANK-AND-PRINT
035100            PERFORM 0250-START-COUNTRY
035200            PERFORM 0260-START-COMPANY
035300        END-IF
035400     END-IF.
035500 0210-EXIT.
035600     EXIT.
035700 0240-ADD-COMPANY-ENTRY.
035800     IF WS-CT-COUNT < WS-CT-MAX-OCCURS
035900        ADD 1 TO WS-CT-COUNT
036000        MOVE WS-CT-COUNT TO WS-CT-INDX
036100        MOVE WS-PREV-COMPANY      TO CT-COMPANY (WS-CT-INDX)
036200        MOVE WS-CUR-COMPANY-COUNT TO CT-COUNT   (WS-CT-INDX)
036300        MOVE 'N' TO CT-USED-SW (WS-CT-INDX)
036400     END-IF.
036500 0250-START-COUNTRY.
036600     MOVE AN4-SORT-COUNTRY TO WS-PREV-COUNTRY.
036700     MOVE 0 TO WS-CT-COUNT.
036800     SET WS-NOT-FIRST-GROUP TO TRUE.
036900 0260-START-COMPANY.
037000     MOVE AN4-SORT-COMPANY TO WS-PREV-COMPANY.
037100     MOVE AN4-SORT-UNIT    TO WS-PREV-UNIT.
037200     MOVE 1 TO WS-CUR-COMPANY-COUNT.
037300 0300-RANK-AND-PRINT.
037400     PERFORM 0310-PICK-NEXT-RANK
037500        VARYING WS-RANK-NUM FROM 1 BY 1
037600        UNTIL WS-RANK-NUM > WS-CT-COUNT.
037700 0310-PICK-NEXT-RANK.
037800     MOVE 0 TO WS-BEST-INDX.
037900     MOVE 0 TO WS-BEST-COUNT.
038000     PERFORM 0320-SCAN-FOR-BEST
038100        VARYING WS-CT-SCAN-INDX FROM 1 BY 1
038200        UNTIL WS-CT-SCAN-INDX > WS-CT-COUNT.
038300     IF WS-BEST-INDX > 0
038400        SET CT-USED (WS-BEST-INDX) TO TRUE
038500        MOVE WS-PREV-COUNTRY TO AN4-OUT-COUNTRY
038600        MOVE JP-UNIT-LITERAL TO AN4-OUT-UNIT
038700        MOVE CT-COMPANY (WS-BEST-INDX) TO AN4-OUT-COMPANY
038800        MOVE CT-COUNT (WS-BEST-INDX) TO AN4-OUT-CNT
038900        MOVE WS-RANK-NUM TO AN4-OUT-RANK
039000        PERFORM 0330-PRINT-LINE
039100     END-IF.
039200 0320-SCAN-FOR-BEST.
039300     IF CT-NOT-USED (WS-CT-SCAN-INDX)
039400     AND CT-COUNT (WS-CT-SCAN-INDX) > WS-BEST-COUNT
039500        MOVE WS-CT-SCAN-INDX TO WS-BEST-INDX
039600        MOVE CT-COUNT (WS-CT-SCAN-INDX) TO WS-BEST-COUNT
039700     END-IF.
039800 0330-PRINT-LINE.
039900     MOVE SPACES TO FD-AN4-LINE.
040000     MOVE AN4-OUT-LINE TO FD-AN4-LINE (1:70).
040100     WRITE FD-AN4-LINE.
040200     ADD 1 TO WS-LINE-COUNT.
040300 0330-EXIT.
040400     EXIT.
