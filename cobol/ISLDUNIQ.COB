000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 22 OCT 13 AT 09:05:00 BY  PKS      VERSION 04   *
000300 ID DIVISION.
000400 PROGRAM-ID. ISLDUNIQ.
000500 AUTHOR. D W KOWALSKI.
000600 INSTALLATION. MIDWEST PATENT LICENSING BUREAU - DATA CENTER.
000700               This step removes duplicate declarations from the
000800               scoped ISLD file produced by ISLDSCOP.  Duplicates are
000900               records that share the same value of one configured
001000               unit-key field -- PUBL-NUMBER, PATT-APPLICATION-NUMBER,
001100               DIPG-PATF-ID, or DIPG-ID, depending on which object the
001200               licensing desk is counting for this run.  A record whose
001300               unit-key field is null is dropped outright; of the
001400               records sharing a key, only the one with the lowest
001500               SRC-ROWNUM survives.  Configuring the unit key to NONE
001600               turns the step into a straight pass-through copy -- some
001700               licensing runs count every scoped row and do not want
001800               any deduplication at all.
001900 
002000               Method of operation: when a unit key is configured, each
002100               scoped record is passed to the sort with its unit-key
002200               value carried ahead of it as the sort key, SRC-ROWNUM as
002300               a tie-breaker; the sort's own RELEASE/RETURN phases are
002400               used as the input and output procedures so the biggest
002500               table this shop ever had to carry -- every declaration in
002600               a licensing run -- never has to sit in working storage at
002700               once.  The output procedure watches for the unit key
002800               changing and keeps only the first record of each run of
002900               matching keys, the same first-time/not-first-time switch
003000               this desk has used since the old page-segment exit to
003100               tell the first record of a group from the rest.
003200 
003300 DATE-WRITTEN. 14 FEB 95.
003400 DATE-COMPILED.
003500 SECURITY. LICENSING BUREAU INTERNAL USE ONLY.
003600*----------------------------------------------------------------*
003700* CHANGE LOG                                                      *
003800*   14 FEB 95  DWK  ORIGINAL -- UNIT-KEY DEDUPLICATION STEP ON     *
003900*                    THE SCOPED ISLD FILE, TICKET 705              *
004000*   19 JUL 03  DWK  CONVERTED TO THE CURRENT MASTER RECORD LAYOUT *
004100*                    AND WIDENED THE SORT RECORD'S MASTER-RECORD  *
004200*                    CARRY TO 441 BYTES, TICKET 955                *
004300*   04 FEB 09  PKS  ADDED DIPG-PATF-ID AS A UNIT-KEY CHOICE FOR THE*
004400*                    FAMILY-LEVEL LICENSING COUNT, TICKET 1622     *
004500*   22 OCT 13  PKS  NONE UNIT KEY NOW PASSES THROUGH WITHOUT A SORT*
004600*                    STEP, TICKET 2190                             *
004700*----------------------------------------------------------------*
004800     EJECT
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-370.
005200 OBJECT-COMPUTER. IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 ON JP-TRACE-SWITCH.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT ISLD-SCOPE-FILE ASSIGN TO ISLDSCOP
005900         FILE STATUS IS FS-SCOPE-FILE.
006000     SELECT ISLD-UNIQ-FILE  ASSIGN TO ISLDUNIQ
006100         FILE STATUS IS FS-UNIQ-FILE.
006200     SELECT ISLD-SORT-FILE  ASSIGN TO ISLDSRT.
006300     EJECT
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  ISLD-SCOPE-FILE
006700     LABEL RECORDS STANDARD
006800     RECORDING MODE F.
006900 01  FD-ISLD-SCOPE-RECORD        PIC X(441).
007000 01  FD-ISLD-SCOPE-AS-MASTER REDEFINES FD-ISLD-SCOPE-RECORD.
007100     COPY ISLDREC.
007200 FD  ISLD-UNIQ-FILE
007300     LABEL RECORDS STANDARD
007400     RECORDING MODE F.
007500 01  FD-ISLD-UNIQ-RECORD         PIC X(441).
007600 SD  ISLD-SORT-FILE
007700     RECORDING MODE F.
007800 01  SD-SORT-RECORD.
007900     05  SD-UNIT-KEY             PIC X(20).
008000     05  SD-SRC-ROWNUM           PIC 9(09).
008100     05  SD-MASTER-RECORD        PIC X(441).
008200*    KEY-ONLY VIEW OF THE SORT RECORD -- LETS A TRACE DISPLAY OR   *
008300*    A DEBUG SNAP SHOW JUST THE SORT KEY WITHOUT THE FULL MASTER   *
008400*    RECORD BEHIND IT.                                             *
008500 01  SD-SORT-KEY-VIEW REDEFINES SD-SORT-RECORD.
008600     05  SK-UNIT-KEY             PIC X(20).
008700     05  SK-SRC-ROWNUM           PIC 9(09).
008800     05  FILLER                  PIC X(441).
008900     EJECT
009000 WORKING-STORAGE SECTION.
009100 01  FS-SCOPE-FILE               PIC X(02).
009200     88  FS-SCOPE-OK                    VALUE '00'.
009300     88  FS-SCOPE-EOF                   VALUE '10'.
009400 01  FS-UNIQ-FILE                PIC X(02).
009500     88  FS-UNIQ-OK                     VALUE '00'.
009600 77  WS-READ-COUNT                PIC 9(09) COMP VALUE ZERO.
009700 77  WS-KEPT-COUNT                PIC 9(09) COMP VALUE ZERO.
009800 77  WS-NULL-KEY-COUNT            PIC 9(09) COMP VALUE ZERO.
009900 77  WS-DUP-COUNT                 PIC 9(09) COMP VALUE ZERO.
010000*---------------------------------------------------------------*
010100* JOB PARAMETERS -- THE UNIT-KEY CHOICE FOR THIS LICENSING RUN.  *
010200*---------------------------------------------------------------*
010300 01  JOB-PARAMETERS.
010400     05  JP-UNIT-KEY-COLUMN       PIC X(24)
010500                                   VALUE 'PATT-APPLICATION-NUMBER'.
010600         88  JP-UNIT-KEY-PUBL        VALUE 'PUBL-NUMBER'.
010700         88  JP-UNIT-KEY-APPL        VALUE 'PATT-APPLICATION-NUMBER'.
010800         88  JP-UNIT-KEY-PATF        VALUE 'DIPG-PATF-ID'.
010900         88  JP-UNIT-KEY-DIPG        VALUE 'DIPG-ID'.
011000         88  JP-UNIT-KEY-NONE        VALUE 'NONE'.
011100*    SHORT VIEW OF THE UNIT-KEY COLUMN NAME -- ALL THE RUN-STATS
011200*    DISPLAY LINE EVER HAS ROOM FOR ACROSS THE PRINTER CARRIAGE.
011300     05  JP-UNIT-KEY-SHORT REDEFINES JP-UNIT-KEY-COLUMN
011400                              PIC X(12).
011500     05  FILLER                   PIC X(12).
011600     05  JP-TRACE-SWITCH          PIC X VALUE 'N'.
011700         88  JP-TRACE-ON                 VALUE 'Y'.
011800     05  FILLER                   PIC X(15).
011900 01  WS-CONTROL-FIELDS.
012000     05  WS-FIRST-TIME-SW         PIC X VALUE LOW-VALUE.
012100         88  WS-FIRST-TIME               VALUE LOW-VALUE.
012200         88  WS-NOT-FIRST-TIME            VALUE HIGH-VALUE.
012300     05  WS-RETURN-EOF-SW         PIC X VALUE 'N'.
012400         88  WS-RETURN-EOF                VALUE 'Y'.
012500     05  WS-PREV-UNIT-KEY         PIC X(20) VALUE SPACES.
012600     05  FILLER                   PIC X(08).
012700 01  WS-ABEND-FIELDS.
012800     05  ABND-PGM                 PIC X(8) VALUE 'CEE3ABD'.
012900     05  ABEND-CODE               PIC 9(4) COMP VALUE 16.
013000     05  FILLER                   PIC X(08).
013100     EJECT
013200 PROCEDURE DIVISION.
013300 0010-MAIN-PROCESS.
013400     IF JP-UNIT-KEY-NONE
013500         PERFORM 0500-PASS-THROUGH THRU 0500-EXIT
013600     ELSE
013700         SORT ISLD-SORT-FILE
013800             ON ASCENDING KEY SD-UNIT-KEY
013900             ON ASCENDING KEY SD-SRC-ROWNUM
014000             INPUT PROCEDURE 0600-RELEASE-SCOPED THRU 0600-EXIT
014100             OUTPUT PROCEDURE 0700-RETURN-UNIQUE THRU 0720-EXIT
014200     END-IF.
014300     DISPLAY 'ISLDUNIQ - RECORDS READ     ' WS-READ-COUNT.
014400     DISPLAY 'ISLDUNIQ - NULL KEY DROPPED ' WS-NULL-KEY-COUNT.
014500     DISPLAY 'ISLDUNIQ - DUPLICATES       ' WS-DUP-COUNT.
014600     DISPLAY 'ISLDUNIQ - RECORDS KEPT     ' WS-KEPT-COUNT.
014700     STOP RUN.
014800*---------------------------------------------------------------*
014900* 0500 -- UNIT KEY NONE.  STRAIGHT COPY, NO SORT, NO DEDUP.      *
015000*---------------------------------------------------------------*
015100 0500-PASS-THROUGH.
015200     OPEN INPUT  ISLD-SCOPE-FILE.
015300     IF NOT FS-SCOPE-OK
015400         DISPLAY 'ISLDUNIQ - SCOPE OPEN FAILED, FILE STATUS '
015500                 FS-SCOPE-FILE
015600         CALL ABND-PGM USING ABEND-CODE
015700     END-IF.
015800     OPEN OUTPUT ISLD-UNIQ-FILE.
015900     IF NOT FS-UNIQ-OK
016000         DISPLAY 'ISLDUNIQ - UNIQ OPEN FAILED, FILE STATUS '
016100                 FS-UNIQ-FILE
016200         CALL ABND-PGM USING ABEND-CODE
016300     END-IF.
016400     PERFORM 0510-READ-SCOPE.
016500     PERFORM 0520-COPY-RECORD
016600         UNTIL FS-SCOPE-EOF.
016700     CLOSE ISLD-SCOPE-FILE
016800           ISLD-UNIQ-FILE.
016900 0500-EXIT.
017000     EXIT.
017100 0510-READ-SCOPE.
017200     READ ISLD-SCOPE-FILE
017300         AT END
017400             SET FS-SCOPE-EOF TO TRUE
017500             GO TO 0510-EXIT
017600     END-READ.
017700     ADD 1 TO WS-READ-COUNT.
017800 0510-EXIT.
017900     EXIT.
018000 0520-COPY-RECORD.
018100     MOVE FD-ISLD-SCOPE-RECORD TO FD-ISLD-UNIQ-RECORD.
018200     WRITE FD-ISLD-UNIQ-RECORD.
018300     ADD 1 TO WS-KEPT-COUNT.
018400     PERFORM 0510-READ-SCOPE.
018500*---------------------------------------------------------------*
018600* 0600 -- INPUT PROCEDURE.  READS THE SCOPED FILE, BUILDS THE    *
018700* SORT KEY FOR THE CONFIGURED UNIT, DROPS NULL-KEY RECORDS, AND  *
018800* RELEASES EVERYTHING ELSE TO THE SORT.                          *
018900*---------------------------------------------------------------*
019000 0600-RELEASE-SCOPED.
019100     OPEN INPUT ISLD-SCOPE-FILE.
019200     IF NOT FS-SCOPE-OK
019300         DISPLAY 'ISLDUNIQ - SCOPE OPEN FAILED, FILE STATUS '
019400                 FS-SCOPE-FILE
019500         CALL ABND-PGM USING ABEND-CODE
019600     END-IF.
019700     PERFORM 0610-READ-SCOPE.
019800     PERFORM 0620-RELEASE-ONE
019900         UNTIL FS-SCOPE-EOF.
020000     CLOSE ISLD-SCOPE-FILE.
020100 0600-EXIT.
020200     EXIT.
020300 0610-READ-SCOPE.
020400     READ ISLD-SCOPE-FILE
020500         AT END
020600             SET FS-SCOPE-EOF TO TRUE
020700             GO TO 0610-EXIT
020800     END-READ.
020900     ADD 1 TO WS-READ-COUNT.
021000 0610-EXIT.
021100     EXIT.
021200 0620-RELEASE-ONE.
021300     PERFORM 0630-BUILD-SORT-KEY.
021400     IF SD-UNIT-KEY = SPACES
021500         ADD 1 TO WS-NULL-KEY-COUNT
021600     ELSE
021700         MOVE SRC-ROWNUM          TO SD-SRC-ROWNUM
021800         MOVE FD-ISLD-SCOPE-RECORD TO SD-MASTER-RECORD
021900         RELEASE SD-SORT-RECORD
022000     END-IF.
022100     PERFORM 0610-READ-SCOPE.
022200 0630-BUILD-SORT-KEY.
022300     MOVE SPACES TO SD-UNIT-KEY.
022400     EVALUATE TRUE
022500         WHEN JP-UNIT-KEY-PUBL
022600             IF PUBL-NUMBER-IS-NULL
022700                 CONTINUE
022800             ELSE
022900                 MOVE PUBL-NUMBER TO SD-UNIT-KEY
023000             END-IF
023100         WHEN JP-UNIT-KEY-APPL
023200             IF APPLICATION-NUMBER-IS-NULL
023300                 CONTINUE
023400             ELSE
023500                 MOVE PATT-APPLICATION-NUMBER TO SD-UNIT-KEY
023600             END-IF
023700         WHEN JP-UNIT-KEY-PATF
023800             IF DIPG-PATF-ID-IS-NULL
023900                 CONTINUE
024000             ELSE
024100                 MOVE DIPG-PATF-ID TO SD-UNIT-KEY (1:9)
024200             END-IF
024300         WHEN JP-UNIT-KEY-DIPG
024400             IF DIPG-ID-IS-NULL
024500                 CONTINUE
024600             ELSE
024700                 MOVE DIPG-ID TO SD-UNIT-KEY (1:9)
024800             END-IF
024900     END-EVALUATE.
025000*---------------------------------------------------------------*
025100* 0700 -- OUTPUT PROCEDURE.  RETURNS THE SORTED RECORDS AND      *
025200* KEEPS ONLY THE FIRST OF EACH UNIT-KEY GROUP, THE SAME FIRST-   *
025300* TIME/NOT-FIRST-TIME TEST THIS SHOP HAS USED SINCE THE OLD      *
025400* PAGE-SEGMENT EXIT.                                             *
025500*---------------------------------------------------------------*
025600 0700-RETURN-UNIQUE.
025700     OPEN OUTPUT ISLD-UNIQ-FILE.
025800     IF NOT FS-UNIQ-OK
025900         DISPLAY 'ISLDUNIQ - UNIQ OPEN FAILED, FILE STATUS '
026000                 FS-UNIQ-FILE
026100         CALL ABND-PGM USING ABEND-CODE
026200     END-IF.
026300     SET WS-FIRST-TIME TO TRUE.
026400     MOVE 'N' TO WS-RETURN-EOF-SW.
026500     PERFORM 0710-RETURN-ONE
026600         UNTIL WS-RETURN-EOF.
026700     CLOSE ISLD-UNIQ-FILE.
026800 0700-EXIT.
026900     EXIT.
027000 0710-RETURN-ONE.
027100     RETURN ISLD-SORT-FILE
027200         AT END
027300             SET WS-RETURN-EOF TO TRUE
027400             GO TO 0710-EXIT
027500     END-RETURN.
027600     IF WS-FIRST-TIME
027700         PERFORM 0720-WRITE-FIRST-OF-GROUP
027800     ELSE
027900         IF SD-UNIT-KEY = WS-PREV-UNIT-KEY
028000             ADD 1 TO WS-DUP-COUNT
028100         ELSE
028200             PERFORM 0720-WRITE-FIRST-OF-GROUP
028300         END-IF
028400     END-IF.
028500 0710-EXIT.
028600     EXIT.
028700 0720-WRITE-FIRST-OF-GROUP.
028800     MOVE SD-MASTER-RECORD TO FD-ISLD-UNIQ-RECORD.
028900     WRITE FD-ISLD-UNIQ-RECORD.
029000     ADD 1 TO WS-KEPT-COUNT.
029100     MOVE SD-UNIT-KEY TO WS-PREV-UNIT-KEY.
029200     SET WS-NOT-FIRST-TIME TO TRUE.
029300 0720-EXIT.
029400     EXIT.
