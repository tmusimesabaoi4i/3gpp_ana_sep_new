000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 07 AUG 15 AT 10:05:00 BY  HOWARDT  VERSION 04   *
000300 ID DIVISION.
000400 PROGRAM-ID. ISLDAN3.
000500 AUTHOR. D W KOWALSKI.
000600 INSTALLATION. MIDWEST PATENT LICENSING BUREAU - DATA CENTER.
000700              This is the ANA-C spec-ranking report.  For every
000800              enriched record carrying a non-null 3GPP spec number,
000900              a non-null filing date, and a declarant name it
001000              classes the registration country the same way ISLDAN1
001100              and ISLDAN2 do and groups by country, company, and
001200              filing-period bucket.  Within each group it counts how
001300              many records cite each spec number, ranks the specs by
001400              count descending, and keeps only the top K (ten by
001500              default) -- ties are broken by whichever spec number
001600              was encountered first in the sorted input, so the
001700              ranking never wobbles from one run to the next.
001800
001900              Method of operation: the sort's last ascending key is
002000              the spec number itself, so every group's members pass
002100              the output procedure one spec at a time, in order --
002200              a running count is kept for the spec currently being
002300              seen, and a new table entry is opened each time the
002400              spec number changes.  At the country/company/bucket
002500              break the table is ranked by straight repeated-maximum
002600              selection (this desk's record counts per bucket are
002700              small enough that a sort step for the ranking itself
002800              is not worth the trouble) and the top entries are
002900              written before the table is cleared for the next
003000              group.
003100
003200 DATE-WRITTEN. 12 JUN 95.
003300 DATE-COMPILED.
003400 SECURITY. LICENSING BUREAU INTERNAL USE ONLY.
003500*----------------------------------------------------------------*
003600* CHANGE LOG                                                      *
003700*   12 JUN 95  DWK  ORIGINAL -- ANA-C SPEC-RANKING REPORT BY       *
003800*                    COUNTRY/COMPANY/BUCKET, TICKET 721            *
003900*   16 JUN 03  DWK  CONVERTED TO READ THE ISLD-ENR-FILE ISLDENR   *
004000*                    NOW PRODUCES AND ADDED THE TOP-K SPEC RANKING*
004100*                    TABLE, TICKET 966                            *
004200*   02 OCT 09  PKS  ADDED THE ALL-COUNTRIES ROLLUP PASS, TICKET    *
004300*                    1622, TO MATCH ISLDAN1                        *
004400*   14 FEB 13  PKS  ADDED THE CALENDAR-YEAR BUCKET OPTION FOR THE  *
004500*                    BUDGET OFFICE, TICKET 2004                    *
004600*   07 AUG 15  HOWARDT  RAISED THE SPEC TABLE FROM 200 TO 500      *
004700*                    ENTRIES, SOME 5G BUCKETS WERE OVERFLOWING     *
004800*----------------------------------------------------------------*
004900     EJECT
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 ON JP-TRACE-SWITCH.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ISLD-ENR-FILE ASSIGN TO ISLDENR
006000        FILE STATUS IS FS-ENR-FILE.
006100     SELECT AN3-RPT-FILE  ASSIGN TO ISLDRPT3
006200        FILE STATUS IS FS-RPT-FILE.
006300     SELECT AN3-SORT-FILE ASSIGN TO SORTWK01.
006400     EJECT
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  ISLD-ENR-FILE
006800     LABEL RECORDS STANDARD
006900     RECORDING MODE F.
007000 01  FD-ISLD-ENR-RECORD         PIC X(441).
007100 01  FD-ISLD-ENR-AS-MASTER REDEFINES FD-ISLD-ENR-RECORD.
007200     COPY ISLDREC.
007300 FD  AN3-RPT-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD.
007600 01  FD-AN3-LINE                 PIC X(90).
007700 SD  AN3-SORT-FILE.
007800 01  SD-AN3-SORT-RECORD.
007900     05  AN3-SORT-COUNTRY         PIC X(05).
008000     05  AN3-SORT-COMPANY         PIC X(40).
008100     05  AN3-SORT-BUCKET          PIC X(10).
008200     05  AN3-SORT-TGPP            PIC X(12).
008300     EJECT
008400 WORKING-STORAGE SECTION.
008500 01  FS-ENR-FILE                 PIC X(02).
008600     88  FS-ENR-OK                      VALUE '00'.
008700     88  FS-ENR-EOF                     VALUE '10'.
008800 01  FS-RPT-FILE                 PIC X(02).
008900     88  FS-RPT-OK                      VALUE '00'.
009000 77  WS-READ-COUNT                PIC 9(09) COMP VALUE ZERO.
009100 77  WS-LINE-COUNT                PIC 9(09) COMP VALUE ZERO.
009200 77  WS-RETURN-EOF-SW             PIC X VALUE 'N'.
009300     88  WS-RETURN-EOF                   VALUE 'Y'.
009400*---------------------------------------------------------------*
009500* JOB PARAMETERS -- THE ANALYSIS COUNTRY TABLE, THE FILING-      *
009600* PERIOD BUCKET GRAIN, AND THE RANK CUTOFF FOR THIS RUN.         *
009700*---------------------------------------------------------------*
009800     COPY ISLDCTY.
009900 01  JOB-PARAMETERS.
010000     05  JP-BUCKET-GRAIN           PIC X(05) VALUE 'MONTH'.
010100        88  JP-BUCKET-MONTH           VALUE 'MONTH'.
010200        88  JP-BUCKET-YEAR            VALUE 'YEAR'.
010300*    SHORT VIEW OF THE BUCKET GRAIN FOR THE RUN-STATS LINE.
010400     05  JP-BUCKET-GRAIN-SHORT REDEFINES JP-BUCKET-GRAIN
010500                                 PIC X(01).
010600     05  FILLER                   PIC X(04).
010700     05  JP-TOP-K-SPECS            PIC 9(04) COMP VALUE 10.
010800     05  JP-TRACE-SWITCH          PIC X VALUE 'N'.
010900        88  JP-TRACE-ON                 VALUE 'Y'.
011000     05  FILLER                   PIC X(10).
011100 01  WS-COUNTRY-CLASS-FIELDS.
011200     05  WS-COUNTRY-CLASS          PIC X(05).
011300     05  WS-COUNTRY-FOUND-SW       PIC X VALUE 'N'.
011400        88  WS-COUNTRY-FOUND          VALUE 'Y'.
011500     05  WS-BUCKET-WORK            PIC X(10).
011600     05  FILLER                    PIC X(08).
011700*---------------------------------------------------------------*
011800* WS-SPEC-TABLE -- ONE COUNTRY/COMPANY/BUCKET GROUP'S SPEC-NUMBER*
011900* COUNTS, HELD WHILE THE GROUP IS BEING READ.  THE SORT'S FOURTH *
012000* KEY IS THE SPEC NUMBER, SO A GROUP'S SPECS ARRIVE ONE RUN AT A *
012100* TIME AND A NEW ENTRY IS OPENED ONLY WHEN THE SPEC CHANGES.     *
012200* FIVE HUNDRED DISTINCT SPECS IN ONE COMPANY'S BUCKET IS MORE    *
012300* THAN THIS DESK HAS EVER SEEN; ANYTHING BEYOND THE TABLE IS     *
012400* LEFT OUT OF THE RANKING.                                       *
012500*---------------------------------------------------------------*
012600 01  WS-SPEC-TABLE-FIELDS.
012700     05  WS-SPEC-ENTRY OCCURS 500 TIMES.
012800        10  SPEC-TGPP             PIC X(12).
012900        10  SPEC-COUNT            PIC 9(09) COMP.
013000        10  SPEC-USED-SW          PIC X.
013100            88  SPEC-USED             VALUE 'Y'.
013200            88  SPEC-NOT-USED         VALUE 'N'.
013300 77  WS-SPEC-MAX-OCCURS            PIC 9(04) COMP VALUE 500.
013400 77  WS-SPEC-COUNT                 PIC 9(04) COMP VALUE ZERO.
013500 77  WS-SPEC-INDX                  PIC 9(04) COMP VALUE ZERO.
013600 77  WS-SPEC-SCAN-INDX             PIC 9(04) COMP VALUE ZERO.
013700 77  WS-SPEC-TRACKED-SW            PIC X VALUE 'Y'.
013800     88  WS-SPEC-TRACKED                 VALUE 'Y'.
013900     88  WS-SPEC-UNTRACKED               VALUE 'N'.
014000 01  WS-RANK-FIELDS.
014100     05  WS-RANK-NUM               PIC 9(04) COMP.
014200     05  WS-BEST-INDX              PIC 9(04) COMP.
014300     05  WS-BEST-COUNT             PIC 9(09) COMP.
014400     05  FILLER                    PIC X(08).
014500*    26 JUL 16 PKS - ADDED THE DELIM-n BYTES SO THE REPORT COMES
014600*    OUT COMMA-DELIMITED PER THE DECL-EXTRACT SPEC, TICKET 2311.
014700 01  AN3-OUT-LINE.
014800     05  AN3-OUT-COUNTRY           PIC X(05).
014900     05  AN3-OUT-DELIM-1           PIC X VALUE ','.
015000     05  AN3-OUT-COMPANY           PIC X(40).
015100*    SHORT VIEW OF THE COMPANY NAME -- ALL THE RUN-STATS DISPLAY
015200*    LINE EVER HAS ROOM FOR ACROSS THE PRINTER CARRIAGE.
015300     05  AN3-OUT-COMPANY-SHORT REDEFINES AN3-OUT-COMPANY
015400                                 PIC X(12).
015500     05  AN3-OUT-DELIM-2           PIC X VALUE ','.
015600     05  AN3-OUT-BUCKET            PIC X(10).
015700     05  AN3-OUT-DELIM-3           PIC X VALUE ','.
015800     05  AN3-OUT-TGPP              PIC X(12).
015900     05  AN3-OUT-DELIM-4           PIC X VALUE ','.
016000     05  AN3-OUT-CNT               PIC 9(09).
016100     05  AN3-OUT-DELIM-5           PIC X VALUE ','.
016200     05  AN3-OUT-RANK              PIC 9(04).
016300 01  AN3-HDR-LINE                  PIC X(40).
016400 01  WS-BREAK-FIELDS.
016500     05  WS-PREV-COUNTRY           PIC X(05).
016600     05  WS-PREV-COMPANY           PIC X(40).
016700     05  WS-PREV-BUCKET            PIC X(10).
016800     05  WS-PREV-TGPP              PIC X(12).
016900     05  WS-FIRST-GROUP-SW         PIC X VALUE LOW-VALUE.
017000        88  WS-FIRST-GROUP            VALUE LOW-VALUE.
017100        88  WS-NOT-FIRST-GROUP        VALUE HIGH-VALUE.
017200     05  FILLER                    PIC X(08).
017300 01  WS-ABEND-FIELDS.
017400     05  ABND-PGM                  PIC X(8) VALUE 'CEE3ABD'.
017500     05  ABEND-CODE                PIC 9(4) COMP VALUE 16.
017600     05  FILLER                    PIC X(08).
017700     EJECT
017800 PROCEDURE DIVISION.
017900 0010-MAIN-PROCESS.
018000     SORT AN3-SORT-FILE
018100        ON ASCENDING KEY AN3-SORT-COUNTRY
018200        ON ASCENDING KEY AN3-SORT-COMPANY
018300        ON ASCENDING KEY AN3-SORT-BUCKET
018400        ON ASCENDING KEY AN3-SORT-TGPP
018500        INPUT PROCEDURE 0100-RELEASE-QUALIFYING THRU 0120-EXIT
018600        OUTPUT PROCEDURE 0200-WRITE-REPORT THRU 0330-EXIT.
018700     DISPLAY 'ISLDAN3  - RECORDS READ     ' WS-READ-COUNT.
018800     DISPLAY 'ISLDAN3  - LINES WRITTEN    ' WS-LINE-COUNT.
018900     STOP RUN.
019000 0100-RELEASE-QUALIFYING.
019100     OPEN INPUT ISLD-ENR-FILE.
019200     IF NOT FS-ENR-OK
019300        DISPLAY 'ISLDAN3 - ENR OPEN FAILED, FILE STATUS ' FS-ENR-FILE
019400        CALL ABND-PGM USING ABEND-CODE
019500     END-IF.
019600     PERFORM 0110-READ-ENR.
019700     PERFORM 0120-PROCESS-ONE
019800        UNTIL FS-ENR-EOF.
019900     CLOSE ISLD-ENR-FILE.
020000 0100-EXIT.
020100     EXIT.
020200 0110-READ-ENR.
020300     READ ISLD-ENR-FILE
020400        AT END
020500            SET FS-ENR-EOF TO TRUE
020600            GO TO 0110-EXIT
020700     END-READ.
020800     ADD 1 TO WS-READ-COUNT.
020900 0110-EXIT.
021000     EXIT.
021100 0120-PROCESS-ONE.
021200     IF TGPP-NUMBER = SPACES
021300     OR APP-DATE-IS-NULL
021400     OR COMP-LEGAL-NAME = SPACES
021500        CONTINUE
021600     ELSE
021700        PERFORM 0050-CLASSIFY-COUNTRY
021800        PERFORM 0060-BUILD-BUCKET
021900        IF WS-COUNTRY-CLASS NOT = CTY-OTHER-LITERAL
022000            MOVE WS-COUNTRY-CLASS TO AN3-SORT-COUNTRY
022100            MOVE COMP-LEGAL-NAME  TO AN3-SORT-COMPANY
022200            MOVE WS-BUCKET-WORK   TO AN3-SORT-BUCKET
022300            MOVE TGPP-NUMBER      TO AN3-SORT-TGPP
022400            RELEASE SD-AN3-SORT-RECORD
022500        END-IF
022600        IF CTY-INCLUDE-ALL
022700            MOVE CTY-ALL-LITERAL  TO AN3-SORT-COUNTRY
022800            MOVE COMP-LEGAL-NAME  TO AN3-SORT-COMPANY
022900            MOVE WS-BUCKET-WORK   TO AN3-SORT-BUCKET
023000            MOVE TGPP-NUMBER      TO AN3-SORT-TGPP
023100            RELEASE SD-AN3-SORT-RECORD
023200        END-IF
023300     END-IF.
023400     PERFORM 0110-READ-ENR.
023500 0120-EXIT.
023600     EXIT.
023700 0050-CLASSIFY-COUNTRY.
023800     MOVE 'N' TO WS-COUNTRY-FOUND-SW.
023900     SET CTY-TABLE-INDX TO 1.
024000     SEARCH CTY-TABLE-ENTRY
024100        VARYING CTY-TABLE-INDX
024200        AT END
024300            NEXT SENTENCE
024400        WHEN CTY-TABLE-INDX > CTY-TABLE-COUNT
024500            NEXT SENTENCE
024600        WHEN COUNTRY-OF-REGISTRATION (1:2) = CTY-CODE (CTY-TABLE-INDX)
024700         AND COUNTRY-OF-REGISTRATION (3:1) = SPACE
024800            MOVE 'Y' TO WS-COUNTRY-FOUND-SW
024900     END-SEARCH.
025000     IF WS-COUNTRY-FOUND
025100        MOVE CTY-CODE (CTY-TABLE-INDX) TO WS-COUNTRY-CLASS
025200     ELSE
025300        MOVE CTY-OTHER-LITERAL TO WS-COUNTRY-CLASS
025400     END-IF.
025500 0060-BUILD-BUCKET.
025600     MOVE SPACES TO WS-BUCKET-WORK.
025700     IF JP-BUCKET-YEAR
025800        MOVE PBPA-APP-DATE (1:4) TO WS-BUCKET-WORK (1:4)
025900        MOVE '-01-01' TO WS-BUCKET-WORK (5:6)
026000     ELSE
026100        MOVE PBPA-APP-DATE (1:7) TO WS-BUCKET-WORK (1:7)
026200        MOVE '-01' TO WS-BUCKET-WORK (8:3)
026300     END-IF.
026400 0200-WRITE-REPORT.
026500     OPEN OUTPUT AN3-RPT-FILE.
026600     IF NOT FS-RPT-OK
026700        DISPLAY 'ISLDAN3 - RPT OPEN FAILED, FILE STATUS ' FS-RPT-FILE
026800        CALL ABND-PGM USING ABEND-CODE
026900     END-IF.
027000*    26 JUL 16 PKS - HEADER LINE, TICKET 2311 *
027100     MOVE 'COUNTRY,COMPANY,BUCKET,TGPP,CNT,RANK' TO AN3-HDR-LINE.
027200     MOVE SPACES TO FD-AN3-LINE.
027300     MOVE AN3-HDR-LINE TO FD-AN3-LINE (1:40).
027400     WRITE FD-AN3-LINE.
027500     PERFORM 0210-RETURN-ONE
027600        UNTIL WS-RETURN-EOF.
027700     IF WS-NOT-FIRST-GROUP
027800        PERFORM 0300-RANK-AND-PRINT
027900     END-IF.
028000     CLOSE AN3-RPT-FILE.
028100 0200-EXIT.
028200     EXIT.
028300 0210-RETURN-ONE.
028400     RETURN AN3-SORT-FILE
028500        AT END
028600            SET WS-RETURN-EOF TO TRUE
028700            GO TO 0210-EXIT
028800     END-RETURN.
028900     IF WS-FIRST-GROUP
029000        PERFORM 0230-START-GROUP
029100     ELSE
029200        IF AN3-SORT-COUNTRY = WS-PREV-COUNTRY
029300         AND AN3-SORT-COMPANY = WS-PREV-COMPANY
029400         AND AN3-SORT-BUCKET = WS-PREV-BUCKET
029500            IF AN3-SORT-TGPP = WS-PREV-TGPP
029600                IF WS-SPEC-TRACKED
029700                    ADD 1 TO SPEC-COUNT (WS-SPEC-INDX)
029800                END-IF
029900            ELSE
030000                PERFORM 0240-ADD-SPEC-ENTRY
030100            END-IF
030200        ELSE
030300            PERFORM 0300-RANK-AND-PRINT
030400            PERFORM 0230-START-GROUP
030500        END-IF
030600     END-IF.
030700 0210-EXIT.
030800     EXIT.
030900 0230-START-GROUP.
031000     MOVE AN3-SORT-COUNTRY TO WS-PREV-COUNTRY.
031100     MOVE AN3-SORT-COMPANY TO WS-PREV-COMPANY.
031200     MOVE AN3-SORT-BUCKET  TO WS-PREV-BUCKET.
031300     MOVE 0 TO WS-SPEC-COUNT.
031400     PERFORM 0240-ADD-SPEC-ENTRY.
031500     SET WS-NOT-FIRST-GROUP TO TRUE.
031600 0240-ADD-SPEC-ENTRY.
031700     IF WS-SPEC-COUNT < WS-SPEC-MAX-OCCURS
031800        ADD 1 TO WS-SPEC-COUNT
031900        MOVE WS-SPEC-COUNT TO WS-SPEC-INDX
032000        MOVE AN3-SORT-TGPP TO SPEC-TGPP (WS-SPEC-INDX)
032100        MOVE 1 TO SPEC-COUNT (WS-SPEC-INDX)
032200        MOVE 'N' TO SPEC-USED-SW (WS-SPEC-INDX)
032300        SET WS-SPEC-TRACKED TO TRUE
032400     ELSE
032500        SET WS-SPEC-UNTRACKED TO TRUE
032600     END-IF.
032700     MOVE AN3-SORT-TGPP TO WS-PREV-TGPP.
032800 0300-RANK-AND-PRINT.
032900     PERFORM 0310-PICK-NEXT-RANK
033000        VARYING WS-RANK-NUM FROM 1 BY 1
033100        UNTIL WS-RANK-NUM > WS-SPEC-COUNT
033200           OR WS-RANK-NUM > JP-TOP-K-SPECS.
033300 0310-PICK-NEXT-RANK.
033400     MOVE 0 TO WS-BEST-INDX.
033500     MOVE 0 TO WS-BEST-COUNT.
033600     PERFORM 0320-SCAN-FOR-BEST
033700        VARYING WS-SPEC-SCAN-INDX FROM 1 BY 1
033800        UNTIL WS-SPEC-SCAN-INDX > WS-SPEC-COUNT.
033900     IF WS-BEST-INDX > 0
034000        SET SPEC-USED (WS-BEST-INDX) TO TRUE
034100        MOVE WS-PREV-COUNTRY TO AN3-OUT-COUNTRY
034200        MOVE WS-PREV-COMPANY TO AN3-OUT-COMPANY
034300        MOVE WS-PREV-BUCKET  TO AN3-OUT-BUCKET
034400        MOVE SPEC-TGPP (WS-BEST-INDX) TO AN3-OUT-TGPP
034500        MOVE SPEC-COUNT (WS-BEST-INDX) TO AN3-OUT-CNT
034600        MOVE WS-RANK-NUM TO AN3-OUT-RANK
034700        PERFORM 0330-PRINT-LINE
034800     END-IF.
034900 0320-SCAN-FOR-BEST.
035000     IF SPEC-NOT-USED (WS-SPEC-SCAN-INDX)
035100     AND SPEC-COUNT (WS-SPEC-SCAN-INDX) > WS-BEST-COUNT
035200        MOVE WS-SPEC-SCAN-INDX TO WS-BEST-INDX
035300        MOVE SPEC-COUNT (WS-SPEC-SCAN-INDX) TO WS-BEST-COUNT
035400     END-IF.
035500 0330-PRINT-LINE.
035600     MOVE SPACES TO FD-AN3-LINE.
035700     MOVE AN3-OUT-LINE TO FD-AN3-LINE (1:85).
035800     WRITE FD-AN3-LINE.
035900     ADD 1 TO WS-LINE-COUNT.
036000 0330-EXIT.
036100     EXIT.
