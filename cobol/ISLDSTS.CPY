000100*---------------------------------------------------------------*
000200* ISLDSTS  -  ISLD LOAD-STEP STATISTICS RECORD                   *
000300*             WRITTEN ONCE BY ISLDLOAD AT END-OF-JOB, PRINTED    *
000400*             TO THE LOAD STATS REPORT (R2 OF THE DECL-EXTRACT   *
000500*             SPEC).                                             *
000600*---------------------------------------------------------------*
000700* CHANGE LOG                                                     *
000800*   18 FEB 91  RBH  ORIGINAL                                     *
000900*   03 SEP 92  RBH  ADDED NULL-COUNT, SPLIT INVALID COUNTERS     *
001000*                   BY DATA TYPE PER TICKET 233                  *
001100*---------------------------------------------------------------*
001200 01  ISLD-LOAD-STATS-RECORD.
001300     05  STS-TOTAL-ROWS              PIC 9(09).
001400     05  STS-INVALID-DATE            PIC 9(09).
001500     05  STS-INVALID-INT             PIC 9(09).
001600     05  STS-INVALID-BOOL            PIC 9(09).
001700     05  STS-NULL-COUNT              PIC 9(09).
001800     05  FILLER                      PIC X(10).
