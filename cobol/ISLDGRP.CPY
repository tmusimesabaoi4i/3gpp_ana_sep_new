000100*---------------------------------------------------------------*
000200* ISLDGRP  -  COMPANY-GROUP DICTIONARY TABLE                     *
000300*             FIXED JOB PARAMETER FOR ISLDNULR (SPEC UNIT U11)   *
000400*             -- THE FIFTEEN DECLARANT GROUPS THE LICENSING DESK *
000500*             WATCHES PLUS THE "ALL" ROLLUP.  MATCH IS A         *
000600*             SUBSTRING TEST AGAINST THE UPPERCASED COMP-LEGAL-  *
000700*             NAME; GRP-IS-ALL SKIPS THE SUBSTRING TEST AND      *
000800*             MATCHES EVERY ROW.  BUILT AS A VALUES BLOCK        *
000900*             REDEFINED AS A TABLE, SAME HOUSE IDIOM AS THE OLD  *
001000*             AFP DESTINATION TABLE.                             *
001100*---------------------------------------------------------------*
001200* CHANGE LOG                                                     *
001300*   14 MAY 03  DWK  ORIGINAL, TEN GROUPS, TICKET 955             *
001400*   12 FEB 08  PKS  ADDED XIAOMI, ZTE PER LEGAL REQUEST 1622     *
001500*   19 NOV 11  PKS  ADDED NTT DOCOMO, KYOCERA, SHARP, TOYOTA     *
001600*                   TO MATCH THE REVISED WATCH LIST, TICKET 2004 *
001700*---------------------------------------------------------------*
001800 01  GRP-TABLE-VALUES.
001900     05  FILLER.
002000         10  FILLER PIC X(20) VALUE 'ALL'.
002100         10  FILLER PIC X(15) VALUE SPACES.
002200         10  FILLER PIC 9(02) VALUE 00.
002300         10  FILLER PIC X(01) VALUE 'Y'.
002400     05  FILLER.
002500         10  FILLER PIC X(20) VALUE 'Ericsson'.
002600         10  FILLER PIC X(15) VALUE 'ERICSSON'.
002700         10  FILLER PIC 9(02) VALUE 08.
002800         10  FILLER PIC X(01) VALUE 'N'.
002900     05  FILLER.
003000         10  FILLER PIC X(20) VALUE 'Fujitsu'.
003100         10  FILLER PIC X(15) VALUE 'FUJITSU'.
003200         10  FILLER PIC 9(02) VALUE 07.
003300         10  FILLER PIC X(01) VALUE 'N'.
003400     05  FILLER.
003500         10  FILLER PIC X(20) VALUE 'Huawei'.
003600         10  FILLER PIC X(15) VALUE 'HUAWEI'.
003700         10  FILLER PIC 9(02) VALUE 06.
003800         10  FILLER PIC X(01) VALUE 'N'.
003900     05  FILLER.
004000         10  FILLER PIC X(20) VALUE 'Kyocera'.
004100         10  FILLER PIC X(15) VALUE 'KYOCERA'.
004200         10  FILLER PIC 9(02) VALUE 07.
004300         10  FILLER PIC X(01) VALUE 'N'.
004400     05  FILLER.
004500         10  FILLER PIC X(20) VALUE 'LG_Electronics'.
004600         10  FILLER PIC X(15) VALUE 'LG ELECTRONICS'.
004700         10  FILLER PIC 9(02) VALUE 14.
004800         10  FILLER PIC X(01) VALUE 'N'.
004900     05  FILLER.
005000         10  FILLER PIC X(20) VALUE 'NEC'.
005100         10  FILLER PIC X(15) VALUE 'NEC '.
005200         10  FILLER PIC 9(02) VALUE 04.
005300         10  FILLER PIC X(01) VALUE 'N'.
005400     05  FILLER.
005500         10  FILLER PIC X(20) VALUE 'Nokia'.
005600         10  FILLER PIC X(15) VALUE 'NOKIA'.
005700         10  FILLER PIC 9(02) VALUE 05.
005800         10  FILLER PIC X(01) VALUE 'N'.
005900     05  FILLER.
006000         10  FILLER PIC X(20) VALUE 'NTT_Docomo'.
006100         10  FILLER PIC X(15) VALUE 'DOCOMO'.
006200         10  FILLER PIC 9(02) VALUE 06.
006300         10  FILLER PIC X(01) VALUE 'N'.
006400     05  FILLER.
006500         10  FILLER PIC X(20) VALUE 'Panasonic'.
006600         10  FILLER PIC X(15) VALUE 'PANASONIC'.
006700         10  FILLER PIC 9(02) VALUE 09.
006800         10  FILLER PIC X(01) VALUE 'N'.
006900     05  FILLER.
007000         10  FILLER PIC X(20) VALUE 'Qualcomm'.
007100         10  FILLER PIC X(15) VALUE 'QUALCOMM'.
007200         10  FILLER PIC 9(02) VALUE 08.
007300         10  FILLER PIC X(01) VALUE 'N'.
007400     05  FILLER.
007500         10  FILLER PIC X(20) VALUE 'Samsung'.
007600         10  FILLER PIC X(15) VALUE 'SAMSUNG'.
007700         10  FILLER PIC 9(02) VALUE 07.
007800         10  FILLER PIC X(01) VALUE 'N'.
007900     05  FILLER.
008000         10  FILLER PIC X(20) VALUE 'Sharp'.
008100         10  FILLER PIC X(15) VALUE 'SHARP'.
008200         10  FILLER PIC 9(02) VALUE 05.
008300         10  FILLER PIC X(01) VALUE 'N'.
008400     05  FILLER.
008500         10  FILLER PIC X(20) VALUE 'Toyota'.
008600         10  FILLER PIC X(15) VALUE 'TOYOTA'.
008700         10  FILLER PIC 9(02) VALUE 06.
008800         10  FILLER PIC X(01) VALUE 'N'.
008900     05  FILLER.
009000         10  FILLER PIC X(20) VALUE 'Xiaomi'.
009100         10  FILLER PIC X(15) VALUE 'XIAOMI'.
009200         10  FILLER PIC 9(02) VALUE 06.
009300         10  FILLER PIC X(01) VALUE 'N'.
009400     05  FILLER.
009500         10  FILLER PIC X(20) VALUE 'ZTE'.
009600         10  FILLER PIC X(15) VALUE 'ZTE'.
009700         10  FILLER PIC 9(02) VALUE 03.
009800         10  FILLER PIC X(01) VALUE 'N'.
009900 01  GRP-TABLE REDEFINES GRP-TABLE-VALUES.
010000     05  GRP-TABLE-ENTRY OCCURS 16 TIMES
010100                         INDEXED BY GRP-TABLE-INDX.
010200         10  GRP-NAME                PIC X(20).
010300         10  GRP-PATTERN             PIC X(15).
010400         10  GRP-PATTERN-LEN         PIC 9(02).
010500         10  GRP-IS-ALL-SW           PIC X(01).
010600             88  GRP-IS-ALL                 VALUE 'Y'.
010700             88  GRP-IS-NOT-ALL             VALUE 'N'.
010800 77  GRP-TABLE-COUNT                 PIC 9(04) COMP VALUE 16.
