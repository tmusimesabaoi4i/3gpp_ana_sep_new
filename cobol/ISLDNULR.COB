000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 19 NOV 11 AT 16:00:00 BY  PKS      VERSION 04   *
000300 ID DIVISION.
000400 PROGRAM-ID. ISLDNULR.
000500 AUTHOR. D W KOWALSKI.
000600 INSTALLATION. MIDWEST PATENT LICENSING BUREAU - DATA CENTER.
000700             This is the NULLRATE data-quality report.  It answers
000800             the auditor's standing question -- how much of what we
000900             loaded is actually filled in -- by company.  For the
001000             "ALL" rollup and for each of the fifteen declarant
001100             groups this desk watches (see ISLDGRP), it counts how
001200             many enriched rows belong to that group and, for a
001300             fixed dictionary of ten columns this desk cares about,
001400             how many of those rows carry a null value in that
001500             column.  An optional country-key filter and an optional
001600             filing-date range narrow the rows counted before any of
001700             the above runs; neither filter is active unless a job
001800             parameter turns it on.
001900
002000             Method of operation: one pass over the enriched file.
002100             Each row that survives the optional filters is matched,
002200             case-blind substring against COMP-LEGAL-NAME, against
002300             every entry in the ISLDGRP dictionary the same way
002400             ISLDSCOP scans its own configured company list; the
002500             "ALL" entry always matches.  A row usually lands in
002600             "ALL" plus at most one declarant group, and its total
002700             and null counts are run up in a sixteen-group by
002800             ten-column table held in working storage for the whole
002900             run.  At end of file the table is printed, one line per
003000             group/column pair, in dictionary order.
003100
003200 DATE-WRITTEN. 04 AUG 95.
003300 DATE-COMPILED.
003400 SECURITY. LICENSING BUREAU INTERNAL USE ONLY.
003500*----------------------------------------------------------------*
003600* CHANGE LOG                                                      *
003700*   04 AUG 95  DWK  ORIGINAL -- NULLRATE DATA-QUALITY REPORT BY    *
003800*                    DECLARANT GROUP AND WATCHED COLUMN, TICKET    *
003900*                    727                                           *
004000*   20 MAY 03  DWK  CONVERTED TO READ THE ISLD-ENR-FILE ISLDENR   *
004100*                    NOW PRODUCES, IN STEP WITH THE MASTER RECORD *
004200*                    CHANGES THIS SAME TICKET, TICKET 969         *
004300*   02 JUL 03  DWK  ADDED DECL-DATE TO THE WATCHED COLUMN LIST     *
004400*                    ONCE ISLDENR STARTED POPULATING IT, TICKET    *
004500*                    978                                            *
004600*   19 NOV 11  PKS  COUNTRY/DATE FILTER LEFT UNCHANGED, BUT THE     *
004700*                    GROUP DICTIONARY BEHIND IT GREW FOUR ENTRIES   *
004800*                    IN ISLDGRP, TICKET 2004                        *
004900*----------------------------------------------------------------*
005000     EJECT
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-370.
005400 OBJECT-COMPUTER. IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     UPSI-0 ON JP-TRACE-SWITCH.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT ISLD-ENR-FILE    ASSIGN TO ISLDENR
006100        FILE STATUS IS FS-ENR-FILE.
006200     SELECT NULR-RPT-FILE    ASSIGN TO ISLDNULR
006300        FILE STATUS IS FS-RPT-FILE.
006400     EJECT
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  ISLD-ENR-FILE
006800     LABEL RECORDS STANDARD
006900     RECORDING MODE F.
007000 01  FD-ISLD-ENR-RECORD         PIC X(441).
007100 01  FD-ISLD-ENR-AS-MASTER REDEFINES FD-ISLD-ENR-RECORD.
007200     COPY ISLDREC.
007300 FD  NULR-RPT-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD.
007600 01  FD-NULR-LINE                PIC X(80).
007700     EJECT
007800 WORKING-STORAGE SECTION.
007900 01  FS-ENR-FILE                 PIC X(02).
008000     88  FS-ENR-OK                      VALUE '00'.
008100     88  FS-ENR-EOF                     VALUE '10'.
008200 01  FS-RPT-FILE                 PIC X(02).
008300     88  FS-RPT-OK                      VALUE '00'.
008400 77  WS-READ-COUNT                PIC 9(09) COMP VALUE ZERO.
008500 77  WS-LINE-COUNT                PIC 9(09) COMP VALUE ZERO.
008600     COPY ISLDGRP.
008700*---------------------------------------------------------------*
008800* JOB PARAMETERS -- THE OPTIONAL COUNTRY AND FILING-DATE FILTERS *
008900* APPLIED BEFORE ANY GROUP OR COLUMN IS COUNTED.                 *
009000*---------------------------------------------------------------*
009100 01  JOB-PARAMETERS.
009200     05  JP-COUNTRY-FILTER-VALUE      PIC X(02) VALUE SPACES.
009300     05  JP-COUNTRY-FILTER-ACTIVE-SW  PIC X VALUE 'N'.
009400        88  JP-COUNTRY-FILTER-ACTIVE     VALUE 'Y'.
009500     05  JP-DATE-FROM                 PIC X(10) VALUE LOW-VALUE.
009600     05  JP-DATE-TO                   PIC X(10) VALUE HIGH-VALUE.
009700     05  JP-DATE-RANGE-ACTIVE-SW      PIC X VALUE 'N'.
009800        88  JP-DATE-RANGE-ACTIVE         VALUE 'Y'.
009900     05  JP-TRACE-SWITCH              PIC X VALUE 'N'.
010000        88  JP-TRACE-ON                      VALUE 'Y'.
010100     05  FILLER                       PIC X(08).
010200 01  WS-FILTER-FIELDS.
010300     05  NULR-COUNTRY-PASS-SW         PIC X VALUE 'N'.
010400        88  NULR-COUNTRY-PASS            VALUE 'Y'.
010500     05  NULR-DATE-RANGE-PASS-SW      PIC X VALUE 'N'.
010600        88  NULR-DATE-RANGE-PASS         VALUE 'Y'.
010700     05  FILLER                       PIC X(08).
010800*---------------------------------------------------------------*
010900* WS-COLUMN-NAME-TABLE -- THE TEN COLUMNS THIS DESK WATCHES, IN  *
011000* THE SAME ORDER 0260-COUNT-COLUMN-NULLS TESTS THEM.  A VALUES   *
011100* BLOCK REDEFINED AS A TABLE, SAME HOUSE IDIOM AS ISLDGRP.       *
011200*---------------------------------------------------------------*
011300 01  WS-COLUMN-NAME-VALUES.
011400     05  FILLER  PIC X(30) VALUE 'COMP-LEGAL-NAME'.
011500     05  FILLER  PIC X(30) VALUE 'COUNTRY-OF-REGISTRATION'.
011600     05  FILLER  PIC X(30) VALUE 'PBPA-APP-DATE'.
011700     05  FILLER  PIC X(30) VALUE 'IPRD-SIGNATURE-DATE'.
011800     05  FILLER  PIC X(30) VALUE 'REFLECTED-DATE'.
011900     05  FILLER  PIC X(30) VALUE 'TGPP-NUMBER'.
012000     05  FILLER  PIC X(30) VALUE 'TGPV-VERSION'.
012100     05  FILLER  PIC X(30) VALUE 'PUBL-NUMBER'.
012200     05  FILLER  PIC X(30) VALUE 'PATT-APPLICATION-NUMBER'.
012300     05  FILLER  PIC X(30) VALUE 'DECL-DATE'.
012400 01  WS-COLUMN-NAME-TABLE REDEFINES WS-COLUMN-NAME-VALUES.
012500     05  WS-COLUMN-NAME OCCURS 10 TIMES PIC X(30).
012600 77  WS-COLUMN-COUNT                PIC 9(04) COMP VALUE 10.
012700 77  WS-COL-INDX                    PIC 9(04) COMP VALUE ZERO.
012800*---------------------------------------------------------------*
012900* WS-GROUP-ACCUM-TABLE -- RUNNING TOTAL AND PER-COLUMN NULL      *
013000* COUNT FOR EACH OF THE SIXTEEN ISLDGRP ENTRIES, HELD FOR THE    *
013100* WHOLE RUN AND PRINTED AT END OF FILE.                          *
013200*---------------------------------------------------------------*
013300 01  WS-GROUP-ACCUM-TABLE.
013400     05  WS-GROUP-ENTRY OCCURS 16 TIMES.
013500        10  WS-GROUP-TOTAL          PIC 9(09) COMP.
013600        10  WS-COL-NULL-ENTRY OCCURS 10 TIMES
013700                                    PIC 9(09) COMP.
013800        10  FILLER                  PIC X(04).
013900 01  WS-SCAN-FIELDS.
014000     05  WS-COMPANY-UPPER             PIC X(40).
014100     05  WS-SCAN-POS                  PIC 9(02) COMP.
014200     05  WS-LAST-POS                  PIC 9(02) COMP.
014300     05  WS-GROUP-MATCH-SW            PIC X VALUE 'N'.
014400        88  WS-GROUP-MATCH               VALUE 'Y'.
014500     05  FILLER                       PIC X(08).
014600*    26 JUL 16 PKS - ADDED THE DELIM-n BYTES SO THE REPORT COMES
014700*    OUT COMMA-DELIMITED PER THE DECL-EXTRACT SPEC, TICKET 2311.
014800 01  NULR-OUT-LINE.
014900     05  NULR-OUT-GROUP                PIC X(20).
015000     05  NULR-OUT-DELIM-1              PIC X VALUE ','.
015100     05  NULR-OUT-TOTAL                PIC 9(09).
015200     05  NULR-OUT-DELIM-2              PIC X VALUE ','.
015300     05  NULR-OUT-COLUMN                PIC X(30).
015400*    SHORT VIEW OF THE COLUMN NAME -- ALL THE RUN-STATS DISPLAY
015500*    LINE EVER HAS ROOM FOR ACROSS THE PRINTER CARRIAGE.
015600     05  NULR-OUT-COLUMN-SHORT REDEFINES NULR-OUT-COLUMN
015700                                 PIC X(12).
015800     05  NULR-OUT-DELIM-3              PIC X VALUE ','.
015900     05  NULR-OUT-NULL-COUNT            PIC 9(09).
016000     05  NULR-OUT-DELIM-4              PIC X VALUE ','.
016100     05  NULR-OUT-NULL-PCT              PIC 9(03)V99.
016200 01  NULR-HDR-LINE                 PIC X(50).
016300 01  WS-ABEND-FIELDS.
016400     05  ABND-PGM                  PIC X(8) VALUE 'CEE3ABD'.
016500     05  ABEND-CODE                PIC 9(4) COMP VALUE 16.
016600     05  FILLER                    PIC X(08).
016700     EJECT
016800 PROCEDURE DIVISION.
016900 0010-MAIN-PROCESS.
017000     OPEN INPUT ISLD-ENR-FILE.
017100     IF NOT FS-ENR-OK
017200        DISPLAY 'ISLDNULR - ENR OPEN FAILED, FILE STATUS ' FS-ENR-FILE
017300        CALL ABND-PGM USING ABEND-CODE
017400     END-IF.
017500     OPEN OUTPUT NULR-RPT-FILE.
017600     IF NOT FS-RPT-OK
017700        DISPLAY 'ISLDNULR - RPT OPEN FAILED, FILE STATUS ' FS-RPT-FILE
017800        CALL ABND-PGM USING ABEND-CODE
017900     END-IF.
018000*    26 JUL 16 PKS - HEADER LINE, TICKET 2311 *
018100     MOVE 'GROUP,TOTAL,COLUMN,NULL-COUNT,NULL-PCT' TO NULR-HDR-LINE.
018200     MOVE SPACES TO FD-NULR-LINE.
018300     MOVE NULR-HDR-LINE TO FD-NULR-LINE (1:50).
018400     WRITE FD-NULR-LINE.
018500     PERFORM 0020-INITIALIZE-ACCUMULATORS THRU 0020-EXIT.
018600     PERFORM 0100-READ-ENR THRU 0100-EXIT.
018700     PERFORM 0200-PROCESS-ONE THRU 0200-EXIT
018800        UNTIL FS-ENR-EOF.
018900     PERFORM 0900-PRINT-REPORT THRU 0900-EXIT.
019000     CLOSE ISLD-ENR-FILE.
019100     CLOSE NULR-RPT-FILE.
019200     DISPLAY 'ISLDNULR - RECORDS READ     ' WS-READ-COUNT.
019300     DISPLAY 'ISLDNULR - LINES WRITTEN    ' WS-LINE-COUNT.
019400     STOP RUN.
019500 0020-INITIALIZE-ACCUMULATORS.
019600     PERFORM 0021-ZERO-ONE-GROUP
019700        VARYING GRP-TABLE-INDX FROM 1 BY 1
019800        UNTIL GRP-TABLE-INDX > GRP-TABLE-COUNT.
019900 0021-ZERO-ONE-GROUP.
020000     MOVE 0 TO WS-GROUP-TOTAL (GRP-TABLE-INDX).
020100     PERFORM 0022-ZERO-ONE-COLUMN
020200        VARYING WS-COL-INDX FROM 1 BY 1
020300        UNTIL WS-COL-INDX > WS-COLUMN-COUNT.
020400 0022-ZERO-ONE-COLUMN.
020500     MOVE 0 TO WS-COL-NULL-ENTRY (GRP-TABLE-INDX, WS-COL-INDX).
020600 0020-EXIT.
020700     EXIT.
020800 0100-READ-ENR.
020900     READ ISLD-ENR-FILE
021000        AT END
021100            SET FS-ENR-EOF TO TRUE
021200            GO TO 0100-EXIT
021300     END-READ.
021400     ADD 1 TO WS-READ-COUNT.
021500 0100-EXIT.
021600     EXIT.
021700 0200-PROCESS-ONE.
021800     PERFORM 0210-APPLY-COUNTRY-FILTER.
021900     IF NOT NULR-COUNTRY-PASS
022000        CONTINUE
022100     ELSE
022200        PERFORM 0220-APPLY-DATE-RANGE-FILTER
022300        IF NOT NULR-DATE-RANGE-PASS
022400            CONTINUE
022500        ELSE
022600            PERFORM 0230-MATCH-GROUPS
022700        END-IF
022800     END-IF.
022900     PERFORM 0100-READ-ENR.
023000 0200-EXIT.
023100     EXIT.
023200*---------------------------------------------------------------*
023300* 0210 -- OPTIONAL COUNTRY-KEY FILTER.                           *
023400*---------------------------------------------------------------*
023500 0210-APPLY-COUNTRY-FILTER.
023600     IF NOT JP-COUNTRY-FILTER-ACTIVE
023700        SET NULR-COUNTRY-PASS TO TRUE
023800        GO TO 0210-EXIT
023900     END-IF.
024000     SET NULR-COUNTRY-PASS-SW TO 'N'.
024100     IF COUNTRY-KEY = JP-COUNTRY-FILTER-VALUE
024200        SET NULR-COUNTRY-PASS TO TRUE
024300     END-IF.
024400 0210-EXIT.
024500     EXIT.
024600*---------------------------------------------------------------*
024700* 0220 -- OPTIONAL FILING-DATE RANGE FILTER.                     *
024800*---------------------------------------------------------------*
024900 0220-APPLY-DATE-RANGE-FILTER.
025000     IF NOT JP-DATE-RANGE-ACTIVE
025100        SET NULR-DATE-RANGE-PASS TO TRUE
025200        GO TO 0220-EXIT
025300     END-IF.
025400     SET NULR-DATE-RANGE-PASS-SW TO 'N'.
025500     IF APP-DATE-IS-PRESENT
025600       AND PBPA-APP-DATE NOT < JP-DATE-FROM
025700       AND PBPA-APP-DATE NOT > JP-DATE-TO
025800        SET NULR-DATE-RANGE-PASS TO TRUE
025900     END-IF.
026000 0220-EXIT.
026100     EXIT.
026200*---------------------------------------------------------------*
026300* 0230 -- DECLARANT COMPANY GROUP.  SUBSTRING OF COMP-LEGAL-NAME,*
026400* CASE BLIND, AGAINST EVERY ENTRY IN ISLDGRP -- THE "ALL" ENTRY  *
026500* ALWAYS MATCHES, SAME AS ISLDSCOP SCANS ITS OWN COMPANY LIST.   *
026600*---------------------------------------------------------------*
026700 0230-MATCH-GROUPS.
026800     MOVE COMP-LEGAL-NAME TO WS-COMPANY-UPPER.
026900     INSPECT WS-COMPANY-UPPER
027000        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
027100                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
027200     PERFORM 0240-MATCH-ONE-GROUP
027300        VARYING GRP-TABLE-INDX FROM 1 BY 1
027400        UNTIL GRP-TABLE-INDX > GRP-TABLE-COUNT.
027500 0240-MATCH-ONE-GROUP.
027600     IF GRP-IS-ALL (GRP-TABLE-INDX)
027700        PERFORM 0250-ACCUMULATE-GROUP
027800        GO TO 0240-EXIT
027900     END-IF.
028000     MOVE 'N' TO WS-GROUP-MATCH-SW.
028100     IF GRP-PATTERN-LEN (GRP-TABLE-INDX) > 0
028200        COMPUTE WS-LAST-POS =
028300            41 - GRP-PATTERN-LEN (GRP-TABLE-INDX)
028400        IF WS-LAST-POS >= 1
028500            PERFORM 0241-TEST-ONE-POSITION
028600                VARYING WS-SCAN-POS FROM 1 BY 1
028700                UNTIL WS-SCAN-POS > WS-LAST-POS
028800                   OR WS-GROUP-MATCH
028900        END-IF
029000     END-IF.
029100     IF WS-GROUP-MATCH
029200        PERFORM 0250-ACCUMULATE-GROUP
029300     END-IF.
029400 0240-EXIT.
029500     EXIT.
029600 0241-TEST-ONE-POSITION.
029700     IF WS-COMPANY-UPPER (WS-SCAN-POS : GRP-PATTERN-LEN (GRP-TABLE-INDX))
029800         = GRP-PATTERN (GRP-TABLE-INDX)
029900             (1 : GRP-PATTERN-LEN (GRP-TABLE-INDX))
030000        MOVE 'Y' TO WS-GROUP-MATCH-SW
030100     END-IF.
030200 0250-ACCUMULATE-GROUP.
030300     ADD 1 TO WS-GROUP-TOTAL (GRP-TABLE-INDX).
030400     PERFORM 0260-COUNT-COLUMN-NULLS
030500        VARYING WS-COL-INDX FROM 1 BY 1
030600        UNTIL WS-COL-INDX > WS-COLUMN-COUNT.
030700*---------------------------------------------------------------*
030800* 0260 -- THE TEN WATCHED COLUMNS, TESTED BY COLUMN NUMBER.      *
030900* TEXT COLUMNS ARE NULL WHEN BLANK; EVERY OTHER COLUMN CARRIES   *
031000* ITS OWN NULL INDICATOR BYTE ON THE MASTER RECORD.              *
031100*---------------------------------------------------------------*
031200 0260-COUNT-COLUMN-NULLS.
031300     EVALUATE WS-COL-INDX
031400        WHEN 1
031500            IF COMP-LEGAL-NAME = SPACES
031600                ADD 1 TO WS-COL-NULL-ENTRY (GRP-TABLE-INDX, WS-COL-INDX)
031700            END-IF
031800        WHEN 2
031900            IF COUNTRY-OF-REGISTRATION = SPACES
032000                ADD 1 TO WS-COL-NULL-ENTRY (GRP-TABLE-INDX, WS-COL-INDX)
032100            END-IF
032200        WHEN 3
032300            IF APP-DATE-IS-NULL
032400                ADD 1 TO WS-COL-NULL-ENTRY (GRP-TABLE-INDX, WS-COL-INDX)
032500            END-IF
032600        WHEN 4
032700            IF SIGNATURE-DATE-IS-NULL
032800                ADD 1 TO WS-COL-NULL-ENTRY (GRP-TABLE-INDX, WS-COL-INDX)
032900            END-IF
033000        WHEN 5
033100            IF REFLECTED-DATE-IS-NULL
033200                ADD 1 TO WS-COL-NULL-ENTRY (GRP-TABLE-INDX, WS-COL-INDX)
033300            END-IF
033400        WHEN 6
033500            IF TGPP-NUMBER = SPACES
033600                ADD 1 TO WS-COL-NULL-ENTRY (GRP-TABLE-INDX, WS-COL-INDX)
033700            END-IF
033800        WHEN 7
033900            IF TGPV-VERSION = SPACES
034000                ADD 1 TO WS-COL-NULL-ENTRY (GRP-TABLE-INDX, WS-COL-INDX)
034100            END-IF
034200        WHEN 8
034300            IF PUBL-NUMBER-IS-NULL
034400                ADD 1 TO WS-COL-NULL-ENTRY (GRP-TABLE-INDX, WS-COL-INDX)
034500            END-IF
034600        WHEN 9
034700            IF APPLICATION-NUMBER-IS-NULL
034800                ADD 1 TO WS-COL-NULL-ENTRY (GRP-TABLE-INDX, WS-COL-INDX)
034900            END-IF
035000        WHEN 10
035100            IF DECL-DATE-IS-NULL
035200                ADD 1 TO WS-COL-NULL-ENTRY (GRP-TABLE-INDX, WS-COL-INDX)
035300            END-IF
035400     END-EVALUATE.
035500*---------------------------------------------------------------*
035600* 0900 -- PRINTS ONE LINE PER GROUP/COLUMN PAIR, IN DICTIONARY   *
035700* ORDER -- SIXTEEN GROUPS TIMES TEN COLUMNS, ONE HUNDRED SIXTY   *
035800* LINES EVERY RUN.                                               *
035900*---------------------------------------------------------------*
036000 0900-PRINT-REPORT.
036100     PERFORM 0910-PRINT-ONE-GROUP
036200        VARYING GRP-TABLE-INDX FROM 1 BY 1
036300        UNTIL GRP-TABLE-INDX > GRP-TABLE-COUNT.
036400 0910-PRINT-ONE-GROUP.
036500     PERFORM 0920-PRINT-ONE-COLUMN
036600        VARYING WS-COL-INDX FROM 1 BY 1
036700        UNTIL WS-COL-INDX > WS-COLUMN-COUNT.
036800 0920-PRINT-ONE-COLUMN.
036900     MOVE GRP-NAME (GRP-TABLE-INDX) TO NULR-OUT-GROUP.
037000     MOVE WS-GROUP-TOTAL (GRP-TABLE-INDX) TO NULR-OUT-TOTAL.
037100     MOVE WS-COLUMN-NAME (WS-COL-INDX) TO NULR-OUT-COLUMN.
037200     MOVE WS-COL-NULL-ENTRY (GRP-TABLE-INDX, WS-COL-INDX)
037300        TO NULR-OUT-NULL-COUNT.
037400     PERFORM 0930-COMPUTE-NULL-PCT.
037500     PERFORM 0940-PRINT-LINE.
037600*    NULL-PCT = NULL-COUNT / TOTAL-ROWS * 100, ROUNDED TO TWO
037700*    DECIMALS; ZERO WHEN THE GROUP HAS NO ROWS AT ALL.
037800 0930-COMPUTE-NULL-PCT.
037900     IF WS-GROUP-TOTAL (GRP-TABLE-INDX) = 0
038000        MOVE 0 TO NULR-OUT-NULL-PCT
038100     ELSE
038200        COMPUTE NULR-OUT-NULL-PCT ROUNDED =
038300            (WS-COL-NULL-ENTRY (GRP-TABLE-INDX, WS-COL-INDX)
038400                / WS-GROUP-TOTAL (GRP-TABLE-INDX)) * 100
038500     END-IF.
038600 0940-PRINT-LINE.
038700     MOVE SPACES TO FD-NULR-LINE.
038800     MOVE NULR-OUT-LINE TO FD-NULR-LINE (1:77).
038900     WRITE FD-NULR-LINE.
039000     ADD 1 TO WS-LINE-COUNT.
039100 0900-EXIT.
039200     EXIT.
