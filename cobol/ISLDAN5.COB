000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 03 MAR 16 AT 16:00:00 BY  HOWARDT  VERSION 04   *
000300 ID DIVISION.
000400 PROGRAM-ID. ISLDAN5.
000500 AUTHOR. D W KOWALSKI.
000600 INSTALLATION. MIDWEST PATENT LICENSING BUREAU - DATA CENTER.
000700             This is the ANA-E spec-by-company heat table.  It runs
000800             in two passes over the enriched file.  The first pass
000900             looks at every record carrying a non-null 3GPP spec
001000             number and a non-null declarant name, without regard to
001100             country, and counts how many times each spec number is
001200             cited across the whole file; the twenty most-cited specs
001300             (the cutoff is a job parameter) become the "top specs"
001400             for the run.  The second pass reclassifies the
001500             registration country the same way the other ANA reports
001600             do, throws out any record whose spec number did not make
001700             the top-spec list, and for what is left counts records
001800             by country, spec number, and declarant, ranking the
001900             declarants within each country/spec pair by count
002000             descending so the heaviest filer of a given spec in a
002100             given country prints first.
002200
002300             Method of operation: the first pass is a one-key sort on
002400             the spec number, counted the same way ISLDAN1 counts
002500             application numbers, with the winners picked out by
002600             straight repeated-maximum selection into a small list
002700             instead of being printed.  The second pass is a fresh
002800             read of the enriched file -- it has to be, the first
002900             pass already ran it to end of file -- sorted on country,
003000             spec, and company, and ranks companies within each
003100             country/spec group exactly the way ISLDAN3 ranks spec
003200             numbers within a group, just one level shallower since
003300             this report carries no filing-period bucket.
003400
003500 DATE-WRITTEN. 28 AUG 95.
003600 DATE-COMPILED.
003700 SECURITY. LICENSING BUREAU INTERNAL USE ONLY.
003800*----------------------------------------------------------------*
003900* CHANGE LOG                                                      *
004000*   28 AUG 95  DWK  ORIGINAL -- ANA-E SPEC-BY-COMPANY HEAT TABLE,  *
004100*                    TOP-SPEC TWO-PASS DESIGN, TICKET 730          *
004200*   14 JUL 03  DWK  CONVERTED TO READ THE ISLD-ENR-FILE ISLDENR   *
004300*                    NOW PRODUCES, IN STEP WITH THE MASTER RECORD *
004400*                    CHANGES THIS SAME TICKET, TICKET 972         *
004500*   02 OCT 09  PKS  ADDED THE ALL-COUNTRIES ROLLUP PASS, TICKET     *
004600*                    1622, TO MATCH ISLDAN1                         *
004700*   21 MAY 12  PKS  RAISED THE DEFAULT TOP-SPEC CUTOFF FROM TEN TO  *
004800*                    TWENTY, TICKET 1950                            *
004900*   03 MAR 16  HOWARDT  RAISED THE COMPANY TABLE FROM 300 TO 1000   *
005000*                    ENTRIES, TICKET 2410                           *
005100*----------------------------------------------------------------*
005200     EJECT
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-370.
005600 OBJECT-COMPUTER. IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 ON JP-TRACE-SWITCH.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT ISLD-ENR-FILE      ASSIGN TO ISLDENR
006300        FILE STATUS IS FS-ENR-FILE.
006400     SELECT AN5-RPT-FILE       ASSIGN TO ISLDRPT5
006500        FILE STATUS IS FS-RPT-FILE.
006600     SELECT AN5-SPEC-SORT-FILE ASSIGN TO SORTWK01.
006700     SELECT AN5-SORT-FILE      ASSIGN TO SORTWK02.
006800     EJECT
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  ISLD-ENR-FILE
007200     LABEL RECORDS STANDARD
007300     RECORDING MODE F.
007400 01  FD-ISLD-ENR-RECORD         PIC X(441).
007500 01  FD-ISLD-ENR-AS-MASTER REDEFINES FD-ISLD-ENR-RECORD.
007600     COPY ISLDREC.
007700 FD  AN5-RPT-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD.
008000 01  FD-AN5-LINE                 PIC X(80).
008100 SD  AN5-SPEC-SORT-FILE.
008200 01  SD-AN5-SPEC-SORT-RECORD.
008300     05  SP-SORT-TGPP             PIC X(12).
008400 SD  AN5-SORT-FILE.
008500 01  SD-AN5-SORT-RECORD.
008600     05  AN5-SORT-COUNTRY         PIC X(05).
008700     05  AN5-SORT-TGPP            PIC X(12).
008800     05  AN5-SORT-COMPANY         PIC X(40).
008900*    KEY-ONLY VIEW OF THE SORT RECORD -- LETS A TRACE DISPLAY OR    *
009000*    A DEBUG SNAP SHOW JUST THE SORT KEY WITHOUT THE FULL COMPANY   *
009100*    NAME BEHIND IT.                                                *
009200 01  SD-AN5-SORT-KEY-VIEW REDEFINES SD-AN5-SORT-RECORD.
009300     05  SK-COUNTRY               PIC X(05).
009400     05  SK-TGPP                  PIC X(12).
009500     05  FILLER                   PIC X(40).
009600     EJECT
009700 WORKING-STORAGE SECTION.
009800 01  FS-ENR-FILE                 PIC X(02).
009900     88  FS-ENR-OK                      VALUE '00'.
010000     88  FS-ENR-EOF                     VALUE '10'.
010100 01  FS-RPT-FILE                 PIC X(02).
010200     88  FS-RPT-OK                      VALUE '00'.
010300 77  WS-READ-COUNT                PIC 9(09) COMP VALUE ZERO.
010400 77  WS-LINE-COUNT                PIC 9(09) COMP VALUE ZERO.
010500 77  WS-RETURN-EOF-SW             PIC X VALUE 'N'.
010600     88  WS-RETURN-EOF                   VALUE 'Y'.
010700*---------------------------------------------------------------*
010800* JOB PARAMETERS -- THE ANALYSIS COUNTRY TABLE AND THE TOP-SPEC  *
010900* CUTOFF FOR THIS HEAT-TABLE RUN.                                *
011000*---------------------------------------------------------------*
011100     COPY ISLDCTY.
011200 01  JOB-PARAMETERS.
011300     05  JP-TOP-K-SPECS           PIC 9(04) COMP VALUE 20.
011400     05  JP-TRACE-SWITCH          PIC X VALUE 'N'.
011500        88  JP-TRACE-ON                 VALUE 'Y'.
011600     05  FILLER                   PIC X(10).
011700 01  WS-COUNTRY-CLASS-FIELDS.
011800     05  WS-COUNTRY-CLASS          PIC X(05).
011900     05  WS-COUNTRY-FOUND-SW       PIC X VALUE 'N'.
012000        88  WS-COUNTRY-FOUND          VALUE 'Y'.
012100     05  FILLER                    PIC X(08).
012200*---------------------------------------------------------------*
012300* WS-ALL-SPEC-TABLE -- EVERY DISTINCT SPEC NUMBER SEEN IN THE    *
012400* FIRST PASS AND ITS RAW CITATION COUNT, HELD LONG ENOUGH TO     *
012500* PICK THE TOP-SPEC LIST OUT OF IT.  THREE THOUSAND DISTINCT     *
012600* SPECS ACROSS THE WHOLE FILE IS MORE THAN THIS DESK HAS EVER    *
012700* SEEN; ANYTHING BEYOND THE TABLE IS LEFT OUT OF THE COUNT.      *
012800*---------------------------------------------------------------*
012900 01  WS-ALL-SPEC-TABLE-FIELDS.
013000     05  WS-ASPEC-ENTRY OCCURS 3000 TIMES.
013100        10  ASPEC-TGPP            PIC X(12).
013200        10  ASPEC-COUNT           PIC 9(09) COMP.
013300        10  ASPEC-USED-SW         PIC X.
013400            88  ASPEC-USED             VALUE 'Y'.
013500            88  ASPEC-NOT-USED          VALUE 'N'.
013600 77  WS-ASPEC-MAX-OCCURS           PIC 9(04) COMP VALUE 3000.
013700 77  WS-ASPEC-COUNT                PIC 9(04) COMP VALUE ZERO.
013800 77  WS-ASPEC-INDX                 PIC 9(04) COMP VALUE ZERO.
013900 77  WS-ASPEC-SCAN-INDX            PIC 9(04) COMP VALUE ZERO.
014000 01  WS-P1-BREAK-FIELDS.
014100     05  WS-P1-PREV-TGPP           PIC X(12).
014200     05  WS-P1-CUR-COUNT           PIC 9(09) COMP.
014300     05  WS-P1-RETURN-EOF-SW       PIC X VALUE 'N'.
014400        88  WS-P1-RETURN-EOF          VALUE 'Y'.
014500     05  WS-P1-FIRST-GROUP-SW      PIC X VALUE LOW-VALUE.
014600        88  WS-P1-FIRST-GROUP         VALUE LOW-VALUE.
014700        88  WS-P1-NOT-FIRST-GROUP     VALUE HIGH-VALUE.
014800     05  FILLER                    PIC X(08).
014900*---------------------------------------------------------------*
015000* WS-TOP-SPEC-LIST -- THE WINNERS OF THE FIRST PASS, BUILT ONCE  *
015100* AND THEN SEARCHED ONCE PER QUALIFYING RECORD IN THE SECOND.    *
015200*---------------------------------------------------------------*
015300 01  WS-TOP-SPEC-LIST-FIELDS.
015400     05  WS-TOP-SPEC-ENTRY OCCURS 20 TIMES
015500                              INDEXED BY WS-TOP-SPEC-INDX
015600                              PIC X(12).
015700 77  WS-TOP-SPEC-MAX-OCCURS         PIC 9(04) COMP VALUE 20.
015800 77  WS-TOP-SPEC-COUNT              PIC 9(04) COMP VALUE ZERO.
015900 77  WS-TOP-SPEC-FOUND-SW           PIC X VALUE 'N'.
016000     88  WS-TOP-SPEC-FOUND              VALUE 'Y'.
016100*---------------------------------------------------------------*
016200* WS-COMPANY-TABLE -- ONE COUNTRY/SPEC GROUP'S COMPANY-NAME-AND- *
016300* CITATION-COUNT PAIRS, HELD WHILE THE GROUP IS BEING READ.  THE *
016400* SORT'S THIRD KEY IS THE COMPANY NAME, SO A GROUP'S COMPANIES   *
016500* ARRIVE ONE RUN AT A TIME AND A NEW ENTRY IS FILED AWAY ONLY    *
016600* WHEN THE COMPANY CHANGES.  A THOUSAND COMPANIES CITING ONE     *
016700* SPEC IN ONE COUNTRY IS MORE THAN THIS DESK HAS EVER SEEN;      *
016800* ANYTHING BEYOND THE TABLE IS LEFT OUT OF THE RANKING.          *
016900*---------------------------------------------------------------*
017000 01  WS-COMPANY-TABLE-FIELDS.
017100     05  WS-COMPANY-ENTRY OCCURS 1000 TIMES.
017200        10  CT-COMPANY            PIC X(40).
017300        10  CT-COUNT               PIC 9(09) COMP.
017400        10  CT-USED-SW             PIC X.
017500            88  CT-USED                VALUE 'Y'.
017600            88  CT-NOT-USED             VALUE 'N'.
017700 77  WS-CT-MAX-OCCURS              PIC 9(04) COMP VALUE 1000.
017800 77  WS-CT-COUNT                   PIC 9(04) COMP VALUE ZERO.
017900 77  WS-CT-INDX                    PIC 9(04) COMP VALUE ZERO.
018000 77  WS-CT-SCAN-INDX                PIC 9(04) COMP VALUE ZERO.
018100 01  WS-RANK-FIELDS.
018200     05  WS-RANK-NUM               PIC 9(04) COMP.
018300     05  WS-BEST-INDX              PIC 9(04) COMP.
018400     05  WS-BEST-COUNT             PIC 9(09) COMP.
018500     05  FILLER                    PIC X(08).
018600*    26 JUL 16 PKS - ADDED THE DELIM-n BYTES SO THE REPORT COMES
018700*    OUT COMMA-DELIMITED PER THE DECL-EXTRACT SPEC, TICKET 2311.
018800 01  AN5-OUT-LINE.
018900     05  AN5-OUT-COUNTRY           PIC X(05).
019000     05  AN5-OUT-DELIM-1           PIC X VALUE ','.
019100     05  AN5-OUT-TGPP              PIC X(12).
019200     05  AN5-OUT-DELIM-2           PIC X VALUE ','.
019300     05  AN5-OUT-COMPANY           PIC X(40).
019400*    SHORT VIEW OF THE COMPANY NAME -- ALL THE RUN-STATS DISPLAY
019500*    LINE EVER HAS ROOM FOR ACROSS THE PRINTER CARRIAGE.
019600     05  AN5-OUT-COMPANY-SHORT REDEFINES AN5-OUT-COMPANY
019700                                 PIC X(12).
019800     05  AN5-OUT-DELIM-3           PIC X VALUE ','.
019900     05  AN5-OUT-CNT               PIC 9(09).
020000 01  AN5-HDR-LINE                  PIC X(40).
020100 01  WS-BREAK-FIELDS.
020200     05  WS-PREV-COUNTRY           PIC X(05).
020300     05  WS-PREV-TGPP              PIC X(12).
020400     05  WS-PREV-COMPANY           PIC X(40).
020500     05  WS-CUR-COMPANY-COUNT      PIC 9(09) COMP.
020600     05  WS-FIRST-GROUP-SW         PIC X VALUE LOW-VALUE.
020700        88  WS-FIRST-GROUP            VALUE LOW-VALUE.
020800        88  WS-NOT-FIRST-GROUP        VALUE HIGH-VALUE.
020900     05  FILLER                    PIC X(08).
021000 01  WS-ABEND-FIELDS.
021100     05  ABND-PGM                  PIC X(8) VALUE 'CEE3ABD'.
021200     05  ABEND-CODE                PIC 9(4) COMP VALUE 16.
021300     05  FILLER                    PIC X(08).
021400     EJECT
021500 PROCEDURE DIVISION.
021600 0010-MAIN-PROCESS.
021700     PERFORM 0100-FIND-TOP-SPECS.
021800     PERFORM 0500-SECOND-PASS.
021900     DISPLAY 'ISLDAN5  - RECORDS READ     ' WS-READ-COUNT.
022000     DISPLAY 'ISLDAN5  - LINES WRITTEN    ' WS-LINE-COUNT.
022100     STOP RUN.
022200*---------------------------------------------------------------*
022300* 0100 -- FIRST PASS.  A ONE-KEY SORT ON THE SPEC NUMBER THAT    *
022400* COUNTS HOW MANY QUALIFYING RECORDS CITE EACH ONE, THEN PICKS   *
022500* THE TOP-SPEC LIST OUT OF THE RESULT BY REPEATED-MAXIMUM        *
022600* SELECTION.                                                     *
022700*---------------------------------------------------------------*
022800 0100-FIND-TOP-SPECS.
022900     SORT AN5-SPEC-SORT-FILE
023000        ON ASCENDING KEY SP-SORT-TGPP
023100        INPUT PROCEDURE 0110-RELEASE-SPEC-KEYS THRU 0120-EXIT
023200        OUTPUT PROCEDURE 0150-COUNT-AND-RANK-SPECS THRU 0150-EXIT.
023300 0110-RELEASE-SPEC-KEYS.
023400     OPEN INPUT ISLD-ENR-FILE.
023500     IF NOT FS-ENR-OK
023600        DISPLAY 'ISLDAN5 - ENR OPEN FAILED, FILE STATUS ' FS-ENR-FILE
023700        CALL ABND-PGM USING ABEND-CODE
023800     END-IF.
023900     PERFORM 0111-READ-ENR-PASS1.
024000     PERFORM 0120-PROCESS-ONE-PASS1
024100        UNTIL FS-ENR-EOF.
024200     CLOSE ISLD-ENR-FILE.
024300 0110-EXIT.
024400     EXIT.
024500 0111-READ-ENR-PASS1.
024600     READ ISLD-ENR-FILE
024700        AT END
024800            SET FS-ENR-EOF TO TRUE
024900            GO TO 0111-EXIT
025000     END-READ.
025100     ADD 1 TO WS-READ-COUNT.
025200 0111-EXIT.
025300     EXIT.
025400 0120-PROCESS-ONE-PASS1.
025500     IF TGPP-NUMBER = SPACES OR COMP-LEGAL-NAME = SPACES
025600        CONTINUE
025700     ELSE
025800        MOVE TGPP-NUMBER TO SP-SORT-TGPP
025900        RELEASE SD-AN5-SPEC-SORT-RECORD
026000     END-IF.
026100     PERFORM 0111-READ-ENR-PASS1.
026200 0120-EXIT.
026300     EXIT.
026400 0150-COUNT-AND-RANK-SPECS.
026500     PERFORM 0160-RETURN-SPEC-KEY
026600        UNTIL WS-P1-RETURN-EOF.
026700     IF WS-P1-NOT-FIRST-GROUP
026800        PERFORM 0170-ADD-SPEC-ENTRY
026900     END-IF.
027000     PERFORM 0180-SELECT-TOP-SPECS.
027100 0150-EXIT.
027200     EXIT.
027300 0160-RETURN-SPEC-KEY.
027400     RETURN AN5-SPEC-SORT-FILE
027500        AT END
027600            SET WS-P1-RETURN-EOF TO TRUE
027700            GO TO 0160-EXIT
027800     END-RETURN.
027900     IF WS-P1-FIRST-GROUP
028000        MOVE SP-SORT-TGPP TO WS-P1-PREV-TGPP
028100        MOVE 1 TO WS-P1-CUR-COUNT
028200        SET WS-P1-NOT-FIRST-GROUP TO TRUE
028300     ELSE
028400        IF SP-SORT-TGPP = WS-P1-PREV-TGPP
028500            ADD 1 TO WS-P1-CUR-COUNT
028600        ELSE
028700            PERFORM 0170-ADD-SPEC-ENTRY
028800            MOVE SP-SORT-TGPP TO WS-P1-PREV-TGPP
028900            MOVE 1 TO WS-P1-CUR-COUNT
029000        END-IF
029100     END-IF.
029200 0160-EXIT.
029300     EXIT.
029400 0170-ADD-SPEC-ENTRY.
029500     IF WS-ASPEC-COUNT < WS-ASPEC-MAX-OCCURS
029600        ADD 1 TO WS-ASPEC-COUNT
029700        MOVE WS-ASPEC-COUNT TO WS-ASPEC-INDX
029800        MOVE WS-P1-PREV-TGPP TO ASPEC-TGPP (WS-ASPEC-INDX)
029900        MOVE WS-P1-CUR-COUNT TO ASPEC-COUNT (WS-ASPEC-INDX)
030000        MOVE 'N' TO ASPEC-USED-SW (WS-ASPEC-INDX)
030100     END-IF.
030200 0180-SELECT-TOP-SPECS.
030300     MOVE 0 TO WS-TOP-SPEC-COUNT.
030400     PERFORM 0181-PICK-NEXT-TOP
030500        VARYING WS-RANK-NUM FROM 1 BY 1
030600        UNTIL WS-RANK-NUM > WS-ASPEC-COUNT
030700           OR WS-RANK-NUM > JP-TOP-K-SPECS
030800           OR WS-RANK-NUM > WS-TOP-SPEC-MAX-OCCURS.
030900 0181-PICK-NEXT-TOP.
031000     MOVE 0 TO WS-BEST-INDX.
031100     MOVE 0 TO WS-BEST-COUNT.
031200     PERFORM 0182-SCAN-FOR-BEST-SPEC
031300        VARYING WS-ASPEC-SCAN-INDX FROM 1 BY 1
031400        UNTIL WS-ASPEC-SCAN-INDX > WS-ASPEC-COUNT.
031500     IF WS-BEST-INDX > 0
031600        SET ASPEC-USED (WS-BEST-INDX) TO TRUE
031700        ADD 1 TO WS-TOP-SPEC-COUNT
031800        SET WS-TOP-SPEC-INDX TO WS-TOP-SPEC-COUNT
031900        MOVE ASPEC-TGPP (WS-BEST-INDX)
032000            TO WS-TOP-SPEC-ENTRY (WS-TOP-SPEC-INDX)
032100     END-IF.
032200 0182-SCAN-FOR-BEST-SPEC.
032300     IF ASPEC-NOT-USED (WS-ASPEC-SCAN-INDX)
032400     AND ASPEC-COUNT (WS-ASPEC-SCAN-INDX) > WS-BEST-COUNT
032500        MOVE WS-ASPEC-SCAN-INDX TO WS-BEST-INDX
032600        MOVE ASPEC-COUNT (WS-ASPEC-SCAN-INDX) TO WS-BEST-COUNT
032700     END-IF.
032800*---------------------------------------------------------------*
032900* 0500 -- SECOND PASS.  A FRESH READ OF THE ENRICHED FILE,       *
033000* RESTRICTED TO THE TOP-SPEC LIST THE FIRST PASS BUILT, SORTED   *
033100* ON COUNTRY/SPEC/COMPANY AND RANKED WITHIN EACH COUNTRY/SPEC    *
033200* GROUP THE SAME WAY ISLDAN3 RANKS SPEC NUMBERS WITHIN A GROUP.  *
033300*---------------------------------------------------------------*
033400 0500-SECOND-PASS.
033500     SORT AN5-SORT-FILE
033600        ON ASCENDING KEY AN5-SORT-COUNTRY
033700        ON ASCENDING KEY AN5-SORT-TGPP
033800        ON ASCENDING KEY AN5-SORT-COMPANY
033900        INPUT PROCEDURE 0510-RELEASE-QUALIFYING THRU 0520-EXIT
034000        OUTPUT PROCEDURE 0600-WRITE-REPORT THRU 0600-EXIT.
034100 0510-RELEASE-QUALIFYING.
034200     OPEN INPUT ISLD-ENR-FILE.
034300     IF NOT FS-ENR-OK
034400        DISPLAY 'ISLDAN5 - ENR OPEN FAILED, FILE STATUS ' FS-ENR-FILE
034500        CALL ABND-PGM USING ABEND-CODE
034600     END-IF.
034700     PERFORM 0511-READ-ENR-PASS2.
034800     PERFORM 0520-PROCESS-ONE-PASS2
034900        UNTIL FS-ENR-EOF.
035000     CLOSE ISLD-ENR-FILE.
035100 0510-EXIT.
035200     EXIT.
035300 0511-READ-ENR-PASS2.
035400     READ ISLD-ENR-FILE
035500        AT END
035600            SET FS-ENR-EOF TO TRUE
035700            GO TO 0511-EXIT
035800     END-READ.
035900     ADD 1 TO WS-READ-COUNT.
036000 0511-EXIT.
036100     EXIT.
036200 0520-PROCESS-ONE-PASS2.
036300     IF TGPP-NUMBER = SPACES OR COMP-LEGAL-NAME = SPACES
036400        CONTINUE
036500     ELSE
036600        PERFORM 0530-CHECK-TOP-SPEC
036700        IF WS-TOP-SPEC-FOUND
036800            PERFORM 0050-CLASSIFY-COUNTRY
036900            IF WS-COUNTRY-CLASS NOT = CTY-OTHER-LITERAL
037000                MOVE WS-COUNTRY-CLASS TO AN5-SORT-COUNTRY
037100                MOVE TGPP-NUMBER      TO AN5-SORT-TGPP
037200                MOVE COMP-LEGAL-NAME  TO AN5-SORT-COMPANY
037300                RELEASE SD-AN5-SORT-RECORD
037400            END-IF
037500            IF CTY-INCLUDE-ALL
037600                MOVE CTY-ALL-LITERAL  TO AN5-SORT-COUNTRY
037700                MOVE TGPP-NUMBER      TO AN5-SORT-TGPP
037800                MOVE COMP-LEGAL-NAME  TO AN5-SORT-COMPANY
037900                RELEASE SD-AN5-SORT-RECORD
038000            END-IF
038100        END-IF
038200     END-IF.
038300     PERFORM 0511-READ-ENR-PASS2.
038400 0520-EXIT.
038500     EXIT.
038600*    CHECKS THE CURRENT RECORD'S SPEC NUMBER AGAINST THE TOP-SPEC
038700*    LIST THE FIRST PASS BUILT.
038800 0530-CHECK-TOP-SPEC.
038900     MOVE 'N' TO WS-TOP-SPEC-FOUND-SW.
039000     SET WS-TOP-SPEC-INDX TO 1.
039100     SEARCH WS-TOP-SPEC-ENTRY
039200        VARYING WS-TOP-SPEC-INDX
039300        AT END
039400            NEXT SENTENCE
039500        WHEN WS-TOP-SPEC-INDX > WS-TOP-SPEC-COUNT
039600            NEXT SENTENCE
039700        WHEN WS-TOP-SPEC-ENTRY (WS-TOP-SPEC-INDX) = TGPP-NUMBER
039800            MOVE 'Y' TO WS-TOP-SPEC-FOUND-SW
039900     END-SEARCH.
040000*    CLASSIFIES COUNTRY-OF-REGISTRATION AGAINST THE FIVE-COUNTRY
040100*    TABLE -- FIRST CODE FOLLOWED BY A BLANK THAT MATCHES WINS.
040200 0050-CLASSIFY-COUNTRY.
040300     MOVE 'N' TO WS-COUNTRY-FOUND-SW.
040400     SET CTY-TABLE-INDX TO 1.
040500     SEARCH CTY-TABLE-ENTRY
040600        VARYING CTY-TABLE-INDX
040700        AT END
040800            NEXT SENTENCE
040900        WHEN CTY-TABLE-INDX > CTY-TABLE-COUNT
041000            NEXT SENTENCE
041100        WHEN COUNTRY-OF-REGISTRATION (1:2) = CTY-CODE (CTY-TABLE-INDX)
041200         AND COUNTRY-OF-REGISTRATION (3:1) = SPACE
041300            MOVE 'Y' TO WS-COUNTRY-FOUND-SW
041400     END-SEARCH.
041500     IF WS-COUNTRY-FOUND
041600        MOVE CTY-CODE (CTY-TABLE-INDX) TO WS-COUNTRY-CLASS
041700     ELSE
041800        MOVE CTY-OTHER-LITERAL TO WS-COUNTRY-CLASS
041900     END-IF.
042000*---------------------------------------------------------------*
042100* 0600 -- OUTPUT PROCEDURE.  RETURNS THE SORTED RECORDS AND      *
042200* BREAKS ON COUNTRY AND SPEC, COUNTING EACH COMPANY'S CITATIONS  *
042300* AS THEY ARRIVE -- THE SORT'S OWN THIRD KEY GUARANTEES A GIVEN  *
042400* COMPANY'S RECORDS ARRIVE BACK TO BACK.  AT EACH COMPANY BREAK  *
042500* THE FINISHED COUNT IS FILED IN THE GROUP'S COMPANY TABLE; AT   *
042600* EACH COUNTRY/SPEC BREAK THE TABLE IS RANKED AND PRINTED.       *
042700*---------------------------------------------------------------*
042800 0600-WRITE-REPORT.
042900     OPEN OUTPUT AN5-RPT-FILE.
043000     IF NOT FS-RPT-OK
043100        DISPLAY 'ISLDAN5 - RPT OPEN FAILED, FILE STATUS ' FS-RPT-FILE
043200        CALL ABND-PGM USING ABEND-CODE
043300     END-IF.
043400*    26 JUL 16 PKS - HEADER LINE, TICKET 2311 *
043500     MOVE 'COUNTRY,TGPP,COMPANY,CNT' TO AN5-HDR-LINE.
043600     MOVE SPACES TO FD-AN5-LINE.
043700     MOVE AN5-HDR-LINE TO FD-AN5-LINE (1:40).
043800     WRITE FD-AN5-LINE.
043900     PERFORM 0610-RETURN-ONE
044000        UNTIL WS-RETURN-EOF.
044100     IF WS-NOT-FIRST-GROUP
044200        PERFORM 0640-ADD-COMPANY-ENTRY
044300        PERFORM 0700-RANK-AND-PRINT
044400     END-IF.
044500     CLOSE AN5-RPT-FILE.
044600 0600-EXIT.
044700     EXIT.
044800 0610-RETURN-ONE.
044900     RETURN AN5-SORT-FILE
045000        AT END
045100            SET WS-RETURN-EOF TO TRUE
045200            GO TO 0610-EXIT
045300     END-RETURN.
045400     IF WS-FIRST-GROUP
045500        PERFORM 0620-START-GROUP
045600        PERFORM 0630-START-COMPANY
045700     ELSE
045800        IF AN5-SORT-COUNTRY = WS-PREV-COUNTRY
045900         AND AN5-SORT-TGPP = WS-PREV-TGPP
046000            IF AN5-SORT-COMPANY = WS-PREV-COMPANY
046100                ADD 1 TO WS-CUR-COMPANY-COUNT
046200            ELSE
046300                PERFORM 0640-ADD-COMPANY-ENTRY
046400                PERFORM 0630-START-COMPANY
046500            END-IF
046600        ELSE
046700            PERFORM 0640-ADD-COMPANY-ENTRY
046800            PERFORM 0700-RANK-AND-PRINT
046900            PERFORM 0620-START-GROUP
047000            PERFORM 0630-START-COMPANY
047100        END-IF
047200     END-IF.
047300 0610-EXIT.
047400     EXIT.
047500 0620-START-GROUP.
047600     MOVE AN5-SORT-COUNTRY TO WS-PREV-COUNTRY.
047700     MOVE AN5-SORT-TGPP    TO WS-PREV-TGPP.
047800     MOVE 0 TO WS-CT-COUNT.
047900     SET WS-NOT-FIRST-GROUP TO TRUE.
048000 0630-START-COMPANY.
048100     MOVE AN5-SORT-COMPANY TO WS-PREV-COMPANY.
048200     MOVE 1 TO WS-CUR-COMPANY-COUNT.
048300 0640-ADD-COMPANY-ENTRY.
048400     IF WS-CT-COUNT < WS-CT-MAX-OCCURS
048500        ADD 1 TO WS-CT-COUNT
048600        MOVE WS-CT-COUNT TO WS-CT-INDX
048700        MOVE WS-PREV-COMPANY      TO CT-COMPANY (WS-CT-INDX)
048800        MOVE WS-CUR-COMPANY-COUNT TO CT-COUNT   (WS-CT-INDX)
048900        MOVE 'N' TO CT-USED-SW (WS-CT-INDX)
049000     END-IF.
049100 0700-RANK-AND-PRINT.
049200     PERFORM 0710-PICK-NEXT-RANK
049300        VARYING WS-RANK-NUM FROM 1 BY 1
049400        UNTIL WS-RANK-NUM > WS-CT-COUNT.
049500 0710-PICK-NEXT-RANK.
049600     MOVE 0 TO WS-BEST-INDX.
049700     MOVE 0 TO WS-BEST-COUNT.
049800     PERFORM 0720-SCAN-FOR-BEST
049900        VARYING WS-CT-SCAN-INDX FROM 1 BY 1
050000        UNTIL WS-CT-SCAN-INDX > WS-CT-COUNT.
050100     IF WS-BEST-INDX > 0
050200        SET CT-USED (WS-BEST-INDX) TO TRUE
050300        MOVE WS-PREV-COUNTRY TO AN5-OUT-COUNTRY
050400        MOVE WS-PREV-TGPP    TO AN5-OUT-TGPP
050500        MOVE CT-COMPANY (WS-BEST-INDX) TO AN5-OUT-COMPANY
050600        MOVE CT-COUNT (WS-BEST-INDX) TO AN5-OUT-CNT
050700        PERFORM 0730-PRINT-LINE
050800     END-IF.
050900 0720-SCAN-FOR-BEST.
051000     IF CT-NOT-USED (WS-CT-SCAN-INDX)
051100     AND CT-COUNT (WS-CT-SCAN-INDX) > WS-BEST-COUNT
051200        MOVE WS-CT-SCAN-INDX TO WS-BEST-INDX
051300        MOVE CT-COUNT (WS-CT-SCAN-INDX) TO WS-BEST-COUNT
051400     END-IF.
051500 0730-PRINT-LINE.
051600     MOVE SPACES TO FD-AN5-LINE.
051700     MOVE AN5-OUT-LINE TO FD-AN5-LINE (1:69).
051800     WRITE FD-AN5-LINE.
051900     ADD 1 TO WS-LINE-COUNT.
052000
