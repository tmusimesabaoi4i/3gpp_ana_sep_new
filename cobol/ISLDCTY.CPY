000100*---------------------------------------------------------------*
000200* ISLDCTY  -  ANALYSIS COUNTRY CLASSIFICATION TABLE              *
000300*             FIXED JOB PARAMETER -- THE FIVE COUNTRIES THE      *
000400*             ANA-A..ANA-E AND NULLRATE JOBS BREAK OUT            *
000500*             INDIVIDUALLY.  EVERYTHING ELSE CLASSES "OTHER".    *
000600*             BUILT AS A VALUES BLOCK REDEFINED AS A TABLE, SAME *
000700*             AS THE OLD DESTINATION TABLE IN THE AFP INPUT EXIT.*
000800*---------------------------------------------------------------*
000900* CHANGE LOG                                                     *
001000*   14 MAY 03  DWK  ORIGINAL, TICKET 955                         *
001100*   09 JUL 07  PKS  RESEQUENCED TO MATCH LICENSING TEAM'S REPORT *
001200*                   COUNTRY ORDER (JP FIRST), TICKET 1410        *
001300*---------------------------------------------------------------*
001400 01  CTY-TABLE-VALUES.
001500     05  FILLER                      PIC X(02) VALUE 'JP'.
001600     05  FILLER                      PIC X(02) VALUE 'US'.
001700     05  FILLER                      PIC X(02) VALUE 'CN'.
001800     05  FILLER                      PIC X(02) VALUE 'EP'.
001900     05  FILLER                      PIC X(02) VALUE 'KR'.
002000 01  CTY-TABLE REDEFINES CTY-TABLE-VALUES.
002100     05  CTY-TABLE-ENTRY OCCURS 5 TIMES
002200                         INDEXED BY CTY-TABLE-INDX.
002300         10  CTY-CODE                PIC X(02).
002400 77  CTY-TABLE-COUNT                 PIC 9(04) COMP VALUE 5.
002500 77  CTY-OTHER-LITERAL               PIC X(05) VALUE 'OTHER'.
002600 77  CTY-ALL-LITERAL                 PIC X(05) VALUE 'ALL'.
002700 77  CTY-INCLUDE-ALL-SW              PIC X VALUE 'Y'.
002800     88  CTY-INCLUDE-ALL             VALUE 'Y'.
002900     88  CTY-EXCLUDE-ALL             VALUE 'N'.
