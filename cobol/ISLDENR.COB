000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 11 JUL 16 AT 11:20:00 BY  PKS      VERSION 04   *
000300 ID DIVISION.
000400 PROGRAM-ID. ISLDENR.
000500 AUTHOR. D W KOWALSKI.
000600 INSTALLATION. MIDWEST PATENT LICENSING BUREAU - DATA CENTER.
000700               This step adds the four derived fields the licensing
000800               desk's analysis jobs all build on: decl-date (the one
000900               declaration date a record is filed under), lag-days
001000               (decl-date minus the application date, in days),
001100               release-num (the numeric release the TGPV-VERSION text
001200               names), and time-bucket (the calendar period decl-date
001300               falls in, at whatever grain this run is configured
001400               for).  Every field is carried on the master record
001500               layout so ANA-A through ANA-E and the null-rate job
001600               read it once instead of re-deriving it five times.
001700
001800               Decl-date prefers the signature date over the
001900               reflected date by default, treating the old
002000               1900-01-01 fill value as if the date were never
002100               entered.  Lag-days is computed as a day count on the
002200               proleptic Gregorian calendar -- the same serial-day
002300               arithmetic this desk has used since the punch-card
002400               days, just done here in working storage instead of on
002500               a coding pad.  Release-num parses a leading digit
002600               string or a REL- prefix out of TGPV-VERSION; anything
002700               else leaves the release number null.  Time-bucket can
002800               be run by month, quarter, calendar year, or the
002900               April-start fiscal year the licensing office uses for
003000               its own budget cycle.
003100
003200 DATE-WRITTEN. 22 MAR 95.
003300 DATE-COMPILED.
003400 SECURITY. LICENSING BUREAU INTERNAL USE ONLY.
003500*----------------------------------------------------------------*
003600* CHANGE LOG                                                      *
003700*   22 MAR 95  DWK  ORIGINAL -- DECL-DATE/LAG-DAYS/RELEASE-NUM/    *
003800*                    TIME-BUCKET ENRICHMENT STEP, TICKET 710       *
003900*   14 MAY 03  DWK  REWORKED TO WRITE THE FOUR FIELDS ONTO THE NEW *
004000*                    ENRICHMENT TRAILER ON THE MASTER RECORD       *
004100*                    LAYOUT INSTEAD OF A SEPARATE SIDE FILE,       *
004200*                    TICKET 955                                   *
004300*   19 AUG 08  PKS  ADDED REFL-FIRST DECL-DATE POLICY AND THE       *
004400*                    NEGATIVE-LAG ZERO/NULLIFY OPTIONS, TICKET 1622 *
004500*   03 MAR 14  PKS  ADDED FISCAL-YEAR TIME BUCKET FOR THE BUDGET    *
004600*                    OFFICE'S YEAR-END ROLLUP, TICKET 2190          *
004700*   11 JUL 16  PKS  DROP POLICY WAS DECLARED BUT NEVER SET AN       *
004800*                    INDICATOR -- ANA-B READ EVERY NEGATIVE ROW      *
004900*                    THE SAME AS KEEP.  ADDED LAG-DAYS-IS-NEGATIVE-  *
005000*                    DROP AND WIRED ANA-B'S INPUT PROCEDURE TO IT,   *
005100*                    TICKET 2311                                    *
005200*----------------------------------------------------------------*
005300     EJECT
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-370.
005700 OBJECT-COMPUTER. IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     UPSI-0 ON JP-TRACE-SWITCH.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT ISLD-UNIQ-FILE ASSIGN TO ISLDUNIQ
006400         FILE STATUS IS FS-UNIQ-FILE.
006500     SELECT ISLD-ENR-FILE  ASSIGN TO ISLDENR
006600         FILE STATUS IS FS-ENR-FILE.
006700     EJECT
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  ISLD-UNIQ-FILE
007100     LABEL RECORDS STANDARD
007200     RECORDING MODE F.
007300 01  FD-ISLD-UNIQ-RECORD         PIC X(441).
007400 01  FD-ISLD-UNIQ-AS-MASTER REDEFINES FD-ISLD-UNIQ-RECORD.
007500     COPY ISLDREC.
007600 FD  ISLD-ENR-FILE
007700     LABEL RECORDS STANDARD
007800     RECORDING MODE F.
007900 01  FD-ISLD-ENR-RECORD          PIC X(441).
008000     EJECT
008100 WORKING-STORAGE SECTION.
008200 01  FS-UNIQ-FILE                PIC X(02).
008300     88  FS-UNIQ-OK                     VALUE '00'.
008400     88  FS-UNIQ-EOF                    VALUE '10'.
008500 01  FS-ENR-FILE                 PIC X(02).
008600     88  FS-ENR-OK                      VALUE '00'.
008700 77  WS-READ-COUNT                PIC 9(09) COMP VALUE ZERO.
008800 77  WS-WRITE-COUNT               PIC 9(09) COMP VALUE ZERO.
008900*---------------------------------------------------------------*
009000* JOB PARAMETERS -- POLICY CHOICES FOR THIS ENRICHMENT RUN.      *
009100*---------------------------------------------------------------*
009200 01  JOB-PARAMETERS.
009300     05  JP-DECL-DATE-POLICY      PIC X(10) VALUE 'SIG-FIRST'.
009400         88  JP-DECL-SIG-FIRST        VALUE 'SIG-FIRST'.
009500         88  JP-DECL-REFL-FIRST       VALUE 'REFL-FIRST'.
009600     05  JP-NEG-LAG-POLICY        PIC X(08) VALUE 'KEEP'.
009700         88  JP-NEG-LAG-KEEP          VALUE 'KEEP'.
009800         88  JP-NEG-LAG-ZERO          VALUE 'ZERO'.
009900         88  JP-NEG-LAG-NULLIFY       VALUE 'NULLIFY'.
010000         88  JP-NEG-LAG-DROP          VALUE 'DROP'.
010100     05  JP-TIME-BUCKET-GRAIN     PIC X(08) VALUE 'MONTH'.
010200         88  JP-BUCKET-MONTH          VALUE 'MONTH'.
010300         88  JP-BUCKET-QUARTER        VALUE 'QUARTER'.
010400         88  JP-BUCKET-YEAR           VALUE 'YEAR'.
010500         88  JP-BUCKET-FISCAL         VALUE 'FISCAL'.
010600*    SHORT VIEW OF THE BUCKET GRAIN FOR THE RUN-STATS LINE.
010700     05  JP-TIME-BUCKET-SHORT REDEFINES JP-TIME-BUCKET-GRAIN
010800                              PIC X(04).
010900     05  FILLER                   PIC X(04).
011000     05  JP-TRACE-SWITCH          PIC X VALUE 'N'.
011100         88  JP-TRACE-ON                 VALUE 'Y'.
011200     05  FILLER                   PIC X(15).
011300*---------------------------------------------------------------*
011400* WORKING DATE-SPLIT VIEW -- A TEN-BYTE YYYY-MM-DD TEXT DATE IS  *
011500* MOVED HERE AND READ BACK OUT AS THREE NUMERIC FIELDS FOR THE   *
011600* DAY-NUMBER ARITHMETIC AND THE TIME-BUCKET BUILD.               *
011700*---------------------------------------------------------------*
011800 01  WS-DATE-TEXT                 PIC X(10).
011900 01  WS-DATE-NUMERIC REDEFINES WS-DATE-TEXT.
012000     05  WS-DATE-YYYY             PIC 9(04).
012100     05  FILLER                   PIC X(01).
012200     05  WS-DATE-MM               PIC 9(02).
012300     05  FILLER                   PIC X(01).
012400     05  WS-DATE-DD               PIC 9(02).
012500 01  WS-DAY-NUMBER-FIELDS.
012600     05  WS-DN-M                  PIC S9(04) COMP.
012700     05  WS-DN-Y                  PIC S9(06) COMP.
012800     05  WS-DN-T0                 PIC S9(07) COMP.
012900     05  WS-DN-T1                 PIC S9(07) COMP.
013000     05  WS-DN-T2                 PIC S9(07) COMP.
013100     05  WS-DN-T3                 PIC S9(07) COMP.
013200     05  WS-DN-T4                 PIC S9(07) COMP.
013300     05  WS-DN-RESULT             PIC S9(09) COMP.
013400     05  WS-DECL-DAYNUM           PIC S9(09) COMP.
013500     05  WS-APP-DAYNUM            PIC S9(09) COMP.
013600     05  FILLER                   PIC X(08).
013700 01  WS-DATE-USABLE-SWITCHES.
013800     05  WS-SIG-OK-SW             PIC X VALUE 'N'.
013900         88  WS-SIG-OK                   VALUE 'Y'.
014000     05  WS-REFL-OK-SW            PIC X VALUE 'N'.
014100         88  WS-REFL-OK                  VALUE 'Y'.
014200     05  FILLER                   PIC X(08).
014300 01  WS-RELEASE-PARSE-FIELDS.
014400     05  WS-VER-UPPER             PIC X(12).
014500     05  WS-DIGITS-TEXT           PIC X(12).
014600     05  WS-DIGITS-LEN            PIC 9(02) COMP.
014700     05  WS-VER-LEN               PIC 9(02) COMP.
014800     05  WS-SCAN-POS              PIC 9(02) COMP.
014900     05  WS-DOT-POS               PIC 9(02) COMP.
015000     05  WS-DOT-FOUND-SW          PIC X VALUE 'N'.
015100         88  WS-DOT-FOUND                VALUE 'Y'.
015200     05  WS-RELNUM-ACC            PIC 9(04) COMP.
015300     05  WS-ONE-DIGIT             PIC 9(01).
015400     05  FILLER                   PIC X(08).
015500 01  WS-TIME-BUCKET-FIELDS.
015600     05  WS-BUCKET-QTR-NUM        PIC 9(01).
015700     05  WS-BUCKET-FY-YEAR        PIC 9(04).
015800     05  FILLER                   PIC X(05).
015900 01  WS-ABEND-FIELDS.
016000     05  ABND-PGM                 PIC X(8) VALUE 'CEE3ABD'.
016100     05  ABEND-CODE               PIC 9(4) COMP VALUE 16.
016200     05  FILLER                   PIC X(08).
016300     EJECT
016400 PROCEDURE DIVISION.
016500 0010-MAIN-PROCESS.
016600     PERFORM 0020-OPEN-FILES.
016700     PERFORM 0100-READ-UNIQ.
016800     PERFORM 0200-PROCESS-RECORD
016900         UNTIL FS-UNIQ-EOF.
017000     CLOSE ISLD-UNIQ-FILE
017100           ISLD-ENR-FILE.
017200     DISPLAY 'ISLDENR  - RECORDS READ     ' WS-READ-COUNT.
017300     DISPLAY 'ISLDENR  - RECORDS ENRICHED ' WS-WRITE-COUNT.
017400     STOP RUN.
017500 0020-OPEN-FILES.
017600     OPEN INPUT  ISLD-UNIQ-FILE.
017700     IF NOT FS-UNIQ-OK
017800         DISPLAY 'ISLDENR - UNIQ OPEN FAILED, FILE STATUS '
017900                 FS-UNIQ-FILE
018000         CALL ABND-PGM USING ABEND-CODE
018100     END-IF.
018200     OPEN OUTPUT ISLD-ENR-FILE.
018300     IF NOT FS-ENR-OK
018400         DISPLAY 'ISLDENR - ENR OPEN FAILED, FILE STATUS '
018500                 FS-ENR-FILE
018600         CALL ABND-PGM USING ABEND-CODE
018700     END-IF.
018800 0100-READ-UNIQ.
018900     READ ISLD-UNIQ-FILE
019000         AT END
019100             SET FS-UNIQ-EOF TO TRUE
019200             GO TO 0100-EXIT
019300     END-READ.
019400     ADD 1 TO WS-READ-COUNT.
019500 0100-EXIT.
019600     EXIT.
019700 0200-PROCESS-RECORD.
019800     PERFORM 0400-DERIVE-DECL-DATE.
019900     PERFORM 0500-DERIVE-LAG-DAYS.
020000     PERFORM 0600-DERIVE-RELEASE-NUM THRU 0600-EXIT.
020100     PERFORM 0700-DERIVE-TIME-BUCKET.
020200     PERFORM 0300-WRITE-ENRICHED.
020300     PERFORM 0100-READ-UNIQ.
020400 0300-WRITE-ENRICHED.
020500     MOVE FD-ISLD-UNIQ-RECORD TO FD-ISLD-ENR-RECORD.
020600     WRITE FD-ISLD-ENR-RECORD.
020700     ADD 1 TO WS-WRITE-COUNT.
020800*---------------------------------------------------------------*
020900* 0400 -- DECL-DATE.  SIGNATURE AND REFLECTED DATES ARE TESTED   *
021000* AGAINST THE OLD 1900-01-01 FILL VALUE BEFORE THE CONFIGURED    *
021100* POLICY PICKS BETWEEN THEM.                                     *
021200*---------------------------------------------------------------*
021300 0400-DERIVE-DECL-DATE.
021400     MOVE 'N' TO WS-SIG-OK-SW.
021500     IF SIGNATURE-DATE-IS-PRESENT
021600        AND IPRD-SIGNATURE-DATE NOT = '1900-01-01'
021700         MOVE 'Y' TO WS-SIG-OK-SW
021800     END-IF.
021900     MOVE 'N' TO WS-REFL-OK-SW.
022000     IF REFLECTED-DATE-IS-PRESENT
022100        AND REFLECTED-DATE NOT = '1900-01-01'
022200         MOVE 'Y' TO WS-REFL-OK-SW
022300     END-IF.
022400     IF JP-DECL-SIG-FIRST
022500         IF WS-SIG-OK
022600             MOVE IPRD-SIGNATURE-DATE TO DECL-DATE
022700             SET DECL-DATE-IS-PRESENT TO TRUE
022800         ELSE
022900             IF WS-REFL-OK
023000                 MOVE REFLECTED-DATE TO DECL-DATE
023100                 SET DECL-DATE-IS-PRESENT TO TRUE
023200             ELSE
023300                 MOVE SPACES TO DECL-DATE
023400                 SET DECL-DATE-IS-NULL TO TRUE
023500             END-IF
023600         END-IF
023700     ELSE
023800         IF WS-REFL-OK
023900             MOVE REFLECTED-DATE TO DECL-DATE
024000             SET DECL-DATE-IS-PRESENT TO TRUE
024100         ELSE
024200             IF WS-SIG-OK
024300                 MOVE IPRD-SIGNATURE-DATE TO DECL-DATE
024400                 SET DECL-DATE-IS-PRESENT TO TRUE
024500             ELSE
024600                 MOVE SPACES TO DECL-DATE
024700                 SET DECL-DATE-IS-NULL TO TRUE
024800             END-IF
024900         END-IF
025000     END-IF.
025100*---------------------------------------------------------------*
025200* 0500 -- LAG-DAYS.  DAY-NUMBER(DECL-DATE) MINUS                 *
025300* DAY-NUMBER(PBPA-APP-DATE), NULL IF EITHER DATE IS MISSING.     *
025400* 11 JUL 16 PKS - DROP SETS LAG-DAYS-IS-NEGATIVE-DROP SO ANA-B   *
025500* CAN EXCLUDE THE ROW; LEAVES LAG-DAYS AT ITS NEGATIVE VALUE     *
025600* SINCE NO DOWNSTREAM READER SHOULD EVER SEE THE DROP INDICATOR  *
025700* SET WITHOUT ALSO SKIPPING THE ROW.                             *
025800*---------------------------------------------------------------*
025900 0500-DERIVE-LAG-DAYS.
026000     IF DECL-DATE-IS-PRESENT AND APP-DATE-IS-PRESENT
026100         MOVE DECL-DATE TO WS-DATE-TEXT
026200         PERFORM 0510-DAY-NUMBER
026300         MOVE WS-DN-RESULT TO WS-DECL-DAYNUM
026400         MOVE PBPA-APP-DATE TO WS-DATE-TEXT
026500         PERFORM 0510-DAY-NUMBER
026600         MOVE WS-DN-RESULT TO WS-APP-DAYNUM
026700         COMPUTE LAG-DAYS = WS-DECL-DAYNUM - WS-APP-DAYNUM
026800         SET LAG-DAYS-IS-PRESENT TO TRUE
026900         IF LAG-DAYS < 0
027000             IF JP-NEG-LAG-ZERO
027100                 MOVE 0 TO LAG-DAYS
027200             END-IF
027300             IF JP-NEG-LAG-NULLIFY
027400                 MOVE 0 TO LAG-DAYS
027500                 SET LAG-DAYS-IS-NULL TO TRUE
027600             END-IF
027700             IF JP-NEG-LAG-DROP
027800                 SET LAG-DAYS-IS-NEGATIVE-DROP TO TRUE
027900             END-IF
028000         END-IF
028100     ELSE
028200         MOVE 0 TO LAG-DAYS
028300         SET LAG-DAYS-IS-NULL TO TRUE
028400     END-IF.
028500*    PROLEPTIC GREGORIAN SERIAL DAY NUMBER FOR WS-DATE-TEXT, SAME
028600*    FORMULA THIS DESK HAS CARRIED SINCE THE ORIGINAL DECL-EXTRACT
028700*    SPEC -- MARCH IS TREATED AS THE FIRST MONTH OF THE YEAR SO
028800*    JANUARY AND FEBRUARY BORROW FROM THE PRIOR YEAR.
028900 0510-DAY-NUMBER.
029000     IF WS-DATE-MM > 2
029100         COMPUTE WS-DN-M = WS-DATE-MM - 3
029200         MOVE WS-DATE-YYYY TO WS-DN-Y
029300     ELSE
029400         COMPUTE WS-DN-M = WS-DATE-MM + 9
029500         COMPUTE WS-DN-Y = WS-DATE-YYYY - 1
029600     END-IF.
029700     COMPUTE WS-DN-T0 = 153 * WS-DN-M + 2.
029800     DIVIDE WS-DN-T0 BY 5 GIVING WS-DN-T1.
029900     DIVIDE WS-DN-Y BY 4 GIVING WS-DN-T2.
030000     DIVIDE WS-DN-Y BY 100 GIVING WS-DN-T3.
030100     DIVIDE WS-DN-Y BY 400 GIVING WS-DN-T4.
030200     COMPUTE WS-DN-RESULT = WS-DATE-DD + WS-DN-T1
030300                           + (365 * WS-DN-Y) + WS-DN-T2
030400                           - WS-DN-T3 + WS-DN-T4 - 32045.
030500*---------------------------------------------------------------*
030600* 0600 -- RELEASE-NUM.  A LEADING DIGIT STRING OR A REL- PREFIX  *
030700* IN TGPV-VERSION IS PARSED OUT AS THE RELEASE NUMBER.           *
030800*---------------------------------------------------------------*
030900 0600-DERIVE-RELEASE-NUM.
031000     MOVE TGPV-VERSION TO WS-VER-UPPER.
031100     INSPECT WS-VER-UPPER
031200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
031300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
031400     MOVE 0 TO WS-VER-LEN.
031500     PERFORM 0630-MEASURE-VERSION
031600         VARYING WS-SCAN-POS FROM 12 BY -1
031700         UNTIL WS-SCAN-POS < 1
031800            OR WS-VER-LEN NOT = 0.
031900     IF WS-VER-LEN = 0
032000         MOVE ZERO TO RELEASE-NUM
032100         SET RELEASE-NUM-IS-NULL TO TRUE
032200         GO TO 0600-EXIT
032300     END-IF.
032400     IF WS-VER-UPPER (1:1) >= '0' AND WS-VER-UPPER (1:1) <= '9'
032500         MOVE 'N' TO WS-DOT-FOUND-SW
032600         PERFORM 0640-FIND-DOT
032700             VARYING WS-SCAN-POS FROM 1 BY 1
032800             UNTIL WS-SCAN-POS > WS-VER-LEN
032900                OR WS-DOT-FOUND
033000         IF WS-DOT-FOUND
033100             COMPUTE WS-DIGITS-LEN = WS-DOT-POS - 1
033200         ELSE
033300             MOVE WS-VER-LEN TO WS-DIGITS-LEN
033400         END-IF
033500         MOVE SPACES TO WS-DIGITS-TEXT
033600         MOVE TGPV-VERSION (1:WS-DIGITS-LEN)
033700             TO WS-DIGITS-TEXT (1:WS-DIGITS-LEN)
033800         PERFORM 0650-DIGITS-TO-NUM
033900         MOVE WS-RELNUM-ACC TO RELEASE-NUM
034000         SET RELEASE-NUM-IS-PRESENT TO TRUE
034100     ELSE
034200         IF WS-VER-UPPER (1:4) = 'REL-'
034300             MOVE 'N' TO WS-DOT-FOUND-SW
034400             PERFORM 0640-FIND-DOT
034500                 VARYING WS-SCAN-POS FROM 5 BY 1
034600                 UNTIL WS-SCAN-POS > WS-VER-LEN
034700                    OR WS-DOT-FOUND
034800             IF WS-DOT-FOUND
034900                 COMPUTE WS-DIGITS-LEN = WS-DOT-POS - 5
035000             ELSE
035100                 COMPUTE WS-DIGITS-LEN = WS-VER-LEN - 4
035200             END-IF
035300             MOVE SPACES TO WS-DIGITS-TEXT
035400             MOVE TGPV-VERSION (5:WS-DIGITS-LEN)
035500                 TO WS-DIGITS-TEXT (1:WS-DIGITS-LEN)
035600             PERFORM 0650-DIGITS-TO-NUM
035700             MOVE WS-RELNUM-ACC TO RELEASE-NUM
035800             SET RELEASE-NUM-IS-PRESENT TO TRUE
035900         ELSE
036000             MOVE ZERO TO RELEASE-NUM
036100             SET RELEASE-NUM-IS-NULL TO TRUE
036200         END-IF
036300     END-IF.
036400 0600-EXIT.
036500     EXIT.
036600 0630-MEASURE-VERSION.
036700     IF WS-VER-UPPER (WS-SCAN-POS:1) NOT = SPACE
036800         MOVE WS-SCAN-POS TO WS-VER-LEN
036900     END-IF.
037000 0640-FIND-DOT.
037100     IF TGPV-VERSION (WS-SCAN-POS:1) = '.'
037200         MOVE WS-SCAN-POS TO WS-DOT-POS
037300         SET WS-DOT-FOUND TO TRUE
037400     END-IF.
037500 0650-DIGITS-TO-NUM.
037600     MOVE 0 TO WS-RELNUM-ACC.
037700     PERFORM 0651-ACCUM-ONE-DIGIT
037800         VARYING WS-SCAN-POS FROM 1 BY 1
037900         UNTIL WS-SCAN-POS > WS-DIGITS-LEN.
038000 0651-ACCUM-ONE-DIGIT.
038100     MOVE WS-DIGITS-TEXT (WS-SCAN-POS:1) TO WS-ONE-DIGIT.
038200     COMPUTE WS-RELNUM-ACC = WS-RELNUM-ACC * 10 + WS-ONE-DIGIT.
038300*---------------------------------------------------------------*
038400* 0700 -- TIME-BUCKET.  BUILT FROM DECL-DATE AT WHATEVER GRAIN   *
038500* THIS RUN IS CONFIGURED FOR.  NULL IF DECL-DATE ITSELF IS NULL. *
038600*---------------------------------------------------------------*
038700 0700-DERIVE-TIME-BUCKET.
038800     IF DECL-DATE-IS-PRESENT
038900         MOVE DECL-DATE TO WS-DATE-TEXT
039000         MOVE SPACES TO TIME-BUCKET
039100         EVALUATE TRUE
039200             WHEN JP-BUCKET-MONTH
039300                 MOVE WS-DATE-TEXT (1:7) TO TIME-BUCKET (1:7)
039400             WHEN JP-BUCKET-QUARTER
039500                 COMPUTE WS-BUCKET-QTR-NUM =
039600                         (WS-DATE-MM + 2) / 3
039700                 MOVE WS-DATE-TEXT (1:4) TO TIME-BUCKET (1:4)
039800                 MOVE '-Q' TO TIME-BUCKET (5:2)
039900                 MOVE WS-BUCKET-QTR-NUM TO TIME-BUCKET (7:1)
040000             WHEN JP-BUCKET-YEAR
040100                 MOVE WS-DATE-TEXT (1:4) TO TIME-BUCKET (1:4)
040200             WHEN JP-BUCKET-FISCAL
040300                 IF WS-DATE-MM >= 4
040400                     MOVE WS-DATE-YYYY TO WS-BUCKET-FY-YEAR
040500                 ELSE
040600                     COMPUTE WS-BUCKET-FY-YEAR = WS-DATE-YYYY - 1
040700                 END-IF
040800                 MOVE WS-BUCKET-FY-YEAR TO TIME-BUCKET (1:4)
040900                 MOVE '-FY' TO TIME-BUCKET (5:3)
041000         END-EVALUATE
041100         SET TIME-BUCKET-IS-PRESENT TO TRUE
041200     ELSE
041300         MOVE SPACES TO TIME-BUCKET
041400         SET TIME-BUCKET-IS-NULL TO TRUE
041500     END-IF.
