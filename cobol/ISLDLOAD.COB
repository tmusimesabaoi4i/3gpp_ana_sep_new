000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 14 MAY 03 AT 09:12:00 BY  DWK      VERSION 04   *
000300 ID DIVISION.
000400 PROGRAM-ID. ISLDLOAD.
000500 AUTHOR. D W KOWALSKI.
000600 INSTALLATION. MIDWEST PATENT LICENSING BUREAU - DATA CENTER.
000700               This program is the load step of the ISLD
000800               declaration analysis batch.  It reads the raw
000900               ISLD export furnished by the standards group
001000               (ETSI/3GPP declaration extract), a delimited
001100               text file with a header row, resolves the
001200               header names to the bureau's canonical field
001300               set, normalizes every data value per the
001400               declaration normalization rules, and writes one
001500               ISLD master record (COPY ISLDREC) per accepted
001600               input row.
001700
001800               Method of operation: the delimiter is chosen by
001900               counting semicolons, commas, and tabs in the
002000               header line -- whichever occurs most often wins,
002100               comma is the default on a tie.  Each header
002200               token is matched, case-insensitive and blank-
002300               compressed, against the alias table below to
002400               learn which column holds which canonical field.
002500               Unmatched canonical fields load as always-null.
002600               Every data row is split the same way, each
002700               token normalized by field type, and nulls and
002800               rule failures are tallied for the load-stats
002900               report (COPY ISLDSTS) printed at end of job.
003000
003100 DATE-WRITTEN. 18 FEB 91.
003200 DATE-COMPILED.
003300 SECURITY. LICENSING BUREAU INTERNAL USE ONLY.
003400*---------------------------------------------------------------*
003500* CHANGE LOG                                                    *
003600*   18 FEB 91  RBH  ORIGINAL - REPLACES THE MANUAL EXTRACT      *
003700*                   REVIEW PROCESS, REQUEST 114                 *
003800*   02 APR 91  RBH  ADDED TAB-DELIMITED SUPPORT, A LICENSING    *
003900*                   DESK FILE COMES IN FROM THE TOKYO OFFICE    *001
004000*                   TAB-SEPARATED                               *001
004100*   03 SEP 92  RBH  ADDED COMPANY-KEY / COUNTRY-KEY DERIVATION  *
004200*                   FOR THE COMPANY AND COUNTRY JOBS            *002
004300*   14 JAN 93  RBH  NORM-PATENT-NO NOW STRIPS A TRAILING FAMILY *
004400*                   MEMBER SUFFIX AFTER A VERTICAL BAR          *003
004500*   22 JUN 94  LMT  WIDENED COMPANY NAME FIELD, TICKET 661      *
004600*   09 NOV 95  LMT  NORM-DATE NOW ACCEPTS DOT-SEPARATED DATES,  *
004700*                   REQUEST 710                                *004
004800*   30 MAR 96  LMT  REJECTED-ROW COUNTS NOW SPLIT BY FAILURE    *
004900*                   TYPE INSTEAD OF ONE LUMP REJECT COUNT       *005
005000*   18 SEP 97  PKS  NORM-COMPANY-KEY STRIPS BRACKETS AS WELL AS *
005100*                   PUNCTUATION, TICKET 899                    *006
005200*   11 JAN 99  PKS  Y2K REVIEW -- ALL DATE LOGIC USES A 4-DIGIT *
005300*                   CENTURY WINDOW (1800-2100), NO 2-DIGIT YEAR *
005400*                   ARITHMETIC ANYWHERE IN THIS PROGRAM        *007
005500*   30 OCT 01  DWK  ADDED THE FOUR GENERATION FLAGS, NORM-BOOL, *
005600*                   TICKET 802                                *008
005700*   14 MAY 03  DWK  ADDED NORMALIZED-PATENT COLUMN AND THE      *
005800*                   ENRICHMENT TRAILER ON THE MASTER RECORD,    *
005900*                   TICKET 955                                 *009
006000*---------------------------------------------------------------*
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-370.
006400 OBJECT-COMPUTER. IBM-370.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     UPSI-0 ON ISLD-RERUN-SWITCH.
006800     EJECT
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT ISLD-RAW-FILE    ASSIGN TO ISLDRAW
007200            FILE STATUS IS FS-RAW-FILE.
007300     SELECT ISLD-MASTER-FILE ASSIGN TO ISLDMSTR
007400            FILE STATUS IS FS-MASTER-FILE.
007500     SELECT STATS-RPT-FILE  ASSIGN TO ISLDSTAT
007600            FILE STATUS IS FS-STATS-FILE.
007700     EJECT
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  ISLD-RAW-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD.
008300 01  RAW-INPUT-LINE               PIC X(400).
008400 FD  ISLD-MASTER-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700 01  FD-ISLD-MASTER-RECORD        PIC X(441).
008800 FD  STATS-RPT-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD.
009100 01  FD-STATS-LINE                PIC X(80).
009200     EJECT
009300 WORKING-STORAGE SECTION.
009400 01  ISLD-MASTER-RECORD-WORK.
009500     COPY ISLDREC.
009600 01  ISLD-LOAD-STATS-WORK.
009700     COPY ISLDSTS.
009800     EJECT
009900 77  WS-TOTAL-ROWS               PIC 9(09) COMP VALUE ZERO.
010000 77  WS-SRC-ROWNUM               PIC 9(09) COMP VALUE ZERO.
010100 77  WS-DELIM-CHAR               PIC X VALUE ','.
010200 77  WS-SEMI-COUNT               PIC 9(04) COMP VALUE ZERO.
010300 77  WS-COMMA-COUNT              PIC 9(04) COMP VALUE ZERO.
010400 77  WS-TAB-COUNT                PIC 9(04) COMP VALUE ZERO.
010500 77  WS-TAB-CHAR                 PIC X VALUE X'05'.
010600 77  FS-RAW-FILE                 PIC XX VALUE SPACES.
010700     88  FS-RAW-OK                    VALUE '00'.
010800     88  FS-RAW-EOF                   VALUE '10'.
010900 77  FS-MASTER-FILE              PIC XX VALUE SPACES.
011000     88  FS-MASTER-OK                 VALUE '00'.
011100 77  FS-STATS-FILE               PIC XX VALUE SPACES.
011200     88  FS-STATS-OK                  VALUE '00'.
011300 77  ISLD-RERUN-SWITCH           PIC X VALUE 'N'.
011400     88  ISLD-IS-RERUN                VALUE 'Y'.
011500     EJECT
011600* HEADER ALIAS TABLE -- MAPS EVERY HEADER SPELLING THE LICENSING *
011700* DESK HAS EVER SHIPPED US TO ONE OF THE 20 LOADABLE COLUMNS.    *
011800* BUILT AS A VALUES BLOCK REDEFINED AS A TABLE, SAME HOUSE       *
011900* IDIOM AS THE OLD AFP DESTINATION TABLE.                        *
012000 01  HDR-ALIAS-VALUES.
012100     05  FILLER. 10 FILLER PIC X(24) VALUE 'IPRD_ID'.
012200                 10 FILLER PIC 9(02) VALUE 01.
012300     05  FILLER. 10 FILLER PIC X(24) VALUE 'IPRD ID'.
012400                 10 FILLER PIC 9(02) VALUE 01.
012500     05  FILLER. 10 FILLER PIC X(24) VALUE 'DIPG_ID'.
012600                 10 FILLER PIC 9(02) VALUE 02.
012700     05  FILLER. 10 FILLER PIC X(24) VALUE 'DIPG ID'.
012800                 10 FILLER PIC 9(02) VALUE 02.
012900     05  FILLER. 10 FILLER PIC X(24) VALUE 'DIPG_PATF_ID'.
013000                 10 FILLER PIC 9(02) VALUE 03.
013100     05  FILLER. 10 FILLER PIC X(24) VALUE 'FAMILY ID'.
013200                 10 FILLER PIC 9(02) VALUE 03.
013300     05  FILLER. 10 FILLER PIC X(24) VALUE 'PUBL_NUMBER'.
013400                 10 FILLER PIC 9(02) VALUE 04.
013500     05  FILLER. 10 FILLER PIC X(24) VALUE 'PUBLICATION NUMBER'.
013600                 10 FILLER PIC 9(02) VALUE 04.
013700     05  FILLER. 10 FILLER PIC X(24) VALUE 'APPLICATION_NUMBER'.
013800                 10 FILLER PIC 9(02) VALUE 05.
013900     05  FILLER. 10 FILLER PIC X(24) VALUE 'APPLICATION NUMBER'.
014000                 10 FILLER PIC 9(02) VALUE 05.
014100     05  FILLER. 10 FILLER PIC X(24) VALUE 'COMP_LEGAL_NAME'.
014200                 10 FILLER PIC 9(02) VALUE 06.
014300     05  FILLER. 10 FILLER PIC X(24) VALUE 'COMPANY NAME'.
014400                 10 FILLER PIC 9(02) VALUE 06.
014500     05  FILLER. 10 FILLER PIC X(24) VALUE 'COUNTRY_OF_REGISTRATION'.
014600                 10 FILLER PIC 9(02) VALUE 07.
014700     05  FILLER. 10 FILLER PIC X(24) VALUE 'COUNTRY'.
014800                 10 FILLER PIC 9(02) VALUE 07.
014900     05  FILLER. 10 FILLER PIC X(24) VALUE 'IPRD_SIGNATURE_DATE'.
015000                 10 FILLER PIC 9(02) VALUE 08.
015100     05  FILLER. 10 FILLER PIC X(24) VALUE 'SIGNATURE DATE'.
015200                 10 FILLER PIC 9(02) VALUE 08.
015300     05  FILLER. 10 FILLER PIC X(24) VALUE 'REFLECTED_DATE'.
015400                 10 FILLER PIC 9(02) VALUE 09.
015500     05  FILLER. 10 FILLER PIC X(24) VALUE 'REFLECTED DATE'.
015600                 10 FILLER PIC 9(02) VALUE 09.
015700     05  FILLER. 10 FILLER PIC X(24) VALUE 'PBPA_APP_DATE'.
015800                 10 FILLER PIC 9(02) VALUE 10.
015900     05  FILLER. 10 FILLER PIC X(24) VALUE 'APPLICATION DATE'.
016000                 10 FILLER PIC 9(02) VALUE 10.
016100     05  FILLER. 10 FILLER PIC X(24) VALUE 'TGPP_NUMBER'.
016200                 10 FILLER PIC 9(02) VALUE 11.
016300     05  FILLER. 10 FILLER PIC X(24) VALUE 'SPEC NUMBER'.
016400                 10 FILLER PIC 9(02) VALUE 11.
016500     05  FILLER. 10 FILLER PIC X(24) VALUE 'TGPV_VERSION'.
016600                 10 FILLER PIC 9(02) VALUE 12.
016700     05  FILLER. 10 FILLER PIC X(24) VALUE 'VERSION'.
016800                 10 FILLER PIC 9(02) VALUE 12.
016900     05  FILLER. 10 FILLER PIC X(24) VALUE 'STANDARD'.
017000                 10 FILLER PIC 9(02) VALUE 13.
017100     05  FILLER. 10 FILLER PIC X(24) VALUE 'STANDARDS BODY'.
017200                 10 FILLER PIC 9(02) VALUE 13.
017300     05  FILLER. 10 FILLER PIC X(24) VALUE 'PATENT_TYPE'.
017400                 10 FILLER PIC 9(02) VALUE 14.
017500     05  FILLER. 10 FILLER PIC X(24) VALUE 'DECLARATION TYPE'.
017600                 10 FILLER PIC 9(02) VALUE 14.
017700     05  FILLER. 10 FILLER PIC X(24) VALUE 'GEN_2G'.
017800                 10 FILLER PIC 9(02) VALUE 15.
017900     05  FILLER. 10 FILLER PIC X(24) VALUE '2G'.
018000                 10 FILLER PIC 9(02) VALUE 15.
018100     05  FILLER. 10 FILLER PIC X(24) VALUE 'GEN_3G'.
018200                 10 FILLER PIC 9(02) VALUE 16.
018300     05  FILLER. 10 FILLER PIC X(24) VALUE '3G'.
018400                 10 FILLER PIC 9(02) VALUE 16.
018500     05  FILLER. 10 FILLER PIC X(24) VALUE 'GEN_4G'.
018600                 10 FILLER PIC 9(02) VALUE 17.
018700     05  FILLER. 10 FILLER PIC X(24) VALUE '4G'.
018800                 10 FILLER PIC 9(02) VALUE 17.
018900     05  FILLER. 10 FILLER PIC X(24) VALUE 'GEN_5G'.
019000                 10 FILLER PIC 9(02) VALUE 18.
019100     05  FILLER. 10 FILLER PIC X(24) VALUE '5G'.
019200                 10 FILLER PIC 9(02) VALUE 18.
019300     05  FILLER. 10 FILLER PIC X(24) VALUE 'PBPA_TITLEEN'.
019400                 10 FILLER PIC 9(02) VALUE 19.
019500     05  FILLER. 10 FILLER PIC X(24) VALUE 'TITLE'.
019600                 10 FILLER PIC 9(02) VALUE 19.
019700     05  FILLER. 10 FILLER PIC X(24) VALUE 'NORMALIZED_PATENT'.
019800                 10 FILLER PIC 9(02) VALUE 20.
019900     05  FILLER. 10 FILLER PIC X(24) VALUE 'NORMALIZED PATENT'.
020000                 10 FILLER PIC 9(02) VALUE 20.
020100 01  HDR-ALIAS-TABLE REDEFINES HDR-ALIAS-VALUES.
020200     05  HDR-ALIAS-ENTRY OCCURS 40 TIMES
020300                         INDEXED BY HDR-ALIAS-INDX.
020400         10  HDR-ALIAS-TEXT      PIC X(24).
020500         10  HDR-ALIAS-COLNUM    PIC 9(02).
020600     EJECT
020700* CANONICAL FIELD TYPE TABLE -- ONE ENTRY PER LOADABLE COLUMN,   *
020800* TELLS 0300-PROCESS-FIELD WHICH NORMALIZATION RULE TO APPLY.    *
020900* I=INTEGER  P=PATENT NO.  N=COMPANY NAME  G=COUNTRY NAME        *
021000* D=DATE     B=BOOLEAN     T=PLAIN TEXT                          *
021100 01  FLD-TYPE-VALUES.
021200     05  FILLER PIC X(01) VALUE 'I'.
021300     05  FILLER PIC X(01) VALUE 'I'.
021400     05  FILLER PIC X(01) VALUE 'I'.
021500     05  FILLER PIC X(01) VALUE 'P'.
021600     05  FILLER PIC X(01) VALUE 'P'.
021700     05  FILLER PIC X(01) VALUE 'N'.
021800     05  FILLER PIC X(01) VALUE 'G'.
021900     05  FILLER PIC X(01) VALUE 'D'.
022000     05  FILLER PIC X(01) VALUE 'D'.
022100     05  FILLER PIC X(01) VALUE 'D'.
022200     05  FILLER PIC X(01) VALUE 'T'.
022300     05  FILLER PIC X(01) VALUE 'T'.
022400     05  FILLER PIC X(01) VALUE 'T'.
022500     05  FILLER PIC X(01) VALUE 'T'.
022600     05  FILLER PIC X(01) VALUE 'B'.
022700     05  FILLER PIC X(01) VALUE 'B'.
022800     05  FILLER PIC X(01) VALUE 'B'.
022900     05  FILLER PIC X(01) VALUE 'B'.
023000     05  FILLER PIC X(01) VALUE 'T'.
023100     05  FILLER PIC X(01) VALUE 'P'.
023200 01  FLD-TYPE-TABLE REDEFINES FLD-TYPE-VALUES.
023300     05  FLD-TYPE-CODE OCCURS 20 TIMES PIC X(01).
023400     EJECT
023500 01  HDR-COLUMN-MAP.
023600     05  HDR-COLUMN-POS OCCURS 20 TIMES PIC 9(02) COMP.
023700 01  WS-TOKEN-TABLE.
023800     05  TOK-1  PIC X(80).  05  TOK-2  PIC X(80).
023900     05  TOK-3  PIC X(80).  05  TOK-4  PIC X(80).
024000     05  TOK-5  PIC X(80).  05  TOK-6  PIC X(80).
024100     05  TOK-7  PIC X(80).  05  TOK-8  PIC X(80).
024200     05  TOK-9  PIC X(80).  05  TOK-10 PIC X(80).
024300     05  TOK-11 PIC X(80).  05  TOK-12 PIC X(80).
024400     05  TOK-13 PIC X(80).  05  TOK-14 PIC X(80).
024500     05  TOK-15 PIC X(80).  05  TOK-16 PIC X(80).
024600     05  TOK-17 PIC X(80).  05  TOK-18 PIC X(80).
024700     05  TOK-19 PIC X(80).  05  TOK-20 PIC X(80).
024800 01  WS-TOKEN-REF REDEFINES WS-TOKEN-TABLE.
024900     05  WS-TOKEN OCCURS 20 TIMES PIC X(80).
025000     EJECT
025100 01  WS-WORK-FIELDS.
025200     05  WS-FIELD-IDX            PIC 9(02) COMP.
025300     05  WS-TOKEN-POS            PIC 9(02) COMP.
025400     05  WS-RAW-VALUE            PIC X(80).
025500     05  WS-NORM-TEXT-RESULT     PIC X(80).
025600     05  WS-NORM-IS-NULL-SW      PIC X.
025700         88  WS-NORM-IS-NULL            VALUE 'Y'.
025800         88  WS-NORM-NOT-NULL           VALUE 'N'.
025900     05  WS-SCAN-PTR             PIC 9(03) COMP.
026000     05  WS-OUT-PTR              PIC 9(03) COMP.
026100     05  WS-ONE-CHAR             PIC X.
026200     05  WS-PREV-WAS-SPACE-SW    PIC X.
026300         88  WS-PREV-WAS-SPACE          VALUE 'Y'.
026400     05  WS-INT-RESULT           PIC S9(09).
026500     05  WS-INT-VALID-SW         PIC X.
026600         88  WS-INT-VALID               VALUE 'Y'.
026700     05  WS-BOOL-RESULT          PIC 9(01).
026800     05  WS-BOOL-VALID-SW        PIC X.
026900         88  WS-BOOL-VALID              VALUE 'Y'.
027000     05  WS-DATE-RESULT          PIC X(10).
027100     05  WS-DATE-VALID-SW        PIC X.
027200         88  WS-DATE-VALID              VALUE 'Y'.
027300     05  WS-D1 PIC 9(04) COMP.   05  WS-D2 PIC 9(04) COMP.
027400     05  WS-D3 PIC 9(04) COMP.   05  WS-D1-LEN PIC 9(02) COMP.
027500     05  WS-D2-LEN PIC 9(02) COMP.  05  WS-D3-LEN PIC 9(02) COMP.
027600     05  WS-YY PIC 9(04) COMP.   05  WS-MM PIC 9(02) COMP.
027700     05  WS-DD PIC 9(02) COMP.   05  WS-DAYS-IN-MONTH PIC 9(02) COMP.
027800     05  WS-LEAP-QUOT PIC 9(04) COMP. 05  WS-LEAP-REM PIC 9(04) COMP.
027900     05  WS-LEAP-YEAR-SW         PIC X VALUE 'N'.
028000         88  WS-IS-LEAP-YEAR            VALUE 'Y'.
028100     05  WS-NEG-SW               PIC X VALUE 'N'.
028200         88  WS-IS-NEGATIVE             VALUE 'Y'.
028300     05  WS-DIGIT-OK-SW          PIC X VALUE 'Y'.
028400         88  WS-DIGITS-OK               VALUE 'Y'.
028500     05  WS-CLEAN-TEXT           PIC X(20).
028600     05  WS-CLEAN-LEN            PIC 9(02) COMP.
028700     05  WS-CLEAN-DIGITS         PIC X(09) VALUE ZEROS.
028800     05  WS-CLEAN-NUMERIC REDEFINES WS-CLEAN-DIGITS PIC 9(09).
028900     05  WS-BOOL-UPPER           PIC X(10).
029000     05  WS-DATE-SEP             PIC X.
029100     05  WS-DATE-HAS-SEP-SW      PIC X.
029200         88  WS-DATE-HAS-SEP            VALUE 'Y'.
029300     05  WS-DATE-TEXT            PIC X(10).
029400     05  WS-PART1-TEXT           PIC X(04).
029500     05  WS-PART2-TEXT           PIC X(04).
029600     05  WS-PART3-TEXT           PIC X(04).
029700     05  WS-TTN-DIGITS           PIC X(04) VALUE ZEROS.
029800     05  WS-TTN-NUMERIC REDEFINES WS-TTN-DIGITS PIC 9(04).
029900     05  WS-TTN-TEXT             PIC X(04).
030000     05  WS-TTN-LEN              PIC 9(02) COMP.
030100     05  WS-TTN-VALID-SW         PIC X.
030200         88  WS-TTN-VALID               VALUE 'Y'.
030300     05  WS-TTN-RESULT           PIC 9(04) COMP.
030400     05  WS-PATENT-UPPER         PIC X(20).
030500     05  WS-BAR-POS              PIC 9(02) COMP.
030600     05  WS-RELNUM-WORK          PIC X(12).
030700     05  FILLER                  PIC X(08).
030800     EJECT
030900 01  WS-MONTH-LENGTHS-VALUES.
031000     05  FILLER PIC 9(02) VALUE 31.   05  FILLER PIC 9(02) VALUE 28.
031100     05  FILLER PIC 9(02) VALUE 31.   05  FILLER PIC 9(02) VALUE 30.
031200     05  FILLER PIC 9(02) VALUE 31.   05  FILLER PIC 9(02) VALUE 30.
031300     05  FILLER PIC 9(02) VALUE 31.   05  FILLER PIC 9(02) VALUE 31.
031400     05  FILLER PIC 9(02) VALUE 30.   05  FILLER PIC 9(02) VALUE 31.
031500     05  FILLER PIC 9(02) VALUE 30.   05  FILLER PIC 9(02) VALUE 31.
031600 01  WS-MONTH-LENGTHS REDEFINES WS-MONTH-LENGTHS-VALUES.
031700     05  WS-MONTH-LEN OCCURS 12 TIMES PIC 9(02).
031800     EJECT
031900 01  WS-EDIT-LINE                PIC X(80).
032000 01  WS-ABEND-FIELDS.
032100     05  ABND-PGM                PIC X(8) VALUE 'CEE3ABD'.
032200     05  ABEND-CODE              PIC 9(4) COMP VALUE 16.
032300     05  FILLER                  PIC X(08).
032400     EJECT
032500 PROCEDURE DIVISION.
032600 TITLE 'ISLDLOAD - MAIN LINE'.
032700 0010-MAIN-PROCESS.
032800     PERFORM 0020-OPEN-FILES.
032900     PERFORM 0100-DETECT-DELIM.
033000     PERFORM 0200-RESOLVE-HEADERS.
033100     PERFORM 0300-PROCESS-RECORD THRU 0300-EXIT
033200         UNTIL FS-RAW-EOF.
033300     PERFORM 0900-WRITE-STATS.
033400     CLOSE ISLD-RAW-FILE ISLD-MASTER-FILE STATS-RPT-FILE.
033500 GOBACK.
033600     EJECT
033700 0020-OPEN-FILES.
033800     OPEN INPUT  ISLD-RAW-FILE.
033900     OPEN OUTPUT ISLD-MASTER-FILE.
034000     OPEN OUTPUT STATS-RPT-FILE.
034100     IF NOT FS-RAW-OK OR NOT FS-MASTER-OK OR NOT FS-STATS-OK
034200         THEN
034300         DISPLAY 'ISLDLOAD - OPEN FAILED, FILE STATUS ' FS-RAW-FILE
034400              ' ' FS-MASTER-FILE ' ' FS-STATS-FILE;
034500         CALL ABND-PGM USING ABEND-CODE;
034600 END-IF.
034700 0020-EXIT.
034800 EXIT.
034900     EJECT
035000 0100-DETECT-DELIM.
035100* READ THE HEADER LINE AND PICK WHICHEVER OF SEMICOLON, COMMA,  *
035200* OR TAB OCCURS MOST OFTEN.  COMMA WINS A TIE, PER THE ORIGINAL *
035300* EXTRACT'S HOUSE RULE.                                         *
035400     READ ISLD-RAW-FILE INTO WS-EDIT-LINE
035500         AT END SET FS-RAW-EOF TO TRUE.
035600     MOVE ZERO TO WS-SEMI-COUNT WS-COMMA-COUNT WS-TAB-COUNT.
035700     INSPECT WS-EDIT-LINE TALLYING WS-SEMI-COUNT  FOR ALL ';'.
035800     INSPECT WS-EDIT-LINE TALLYING WS-COMMA-COUNT FOR ALL ','.
035900     INSPECT WS-EDIT-LINE TALLYING WS-TAB-COUNT   FOR ALL WS-TAB-CHAR.
036000     MOVE ',' TO WS-DELIM-CHAR.
036100     IF WS-SEMI-COUNT > WS-COMMA-COUNT
036200         AND WS-SEMI-COUNT > WS-TAB-COUNT
036300         THEN MOVE ';' TO WS-DELIM-CHAR
036400 END-IF.
036500     IF WS-TAB-COUNT > WS-COMMA-COUNT
036600         AND WS-TAB-COUNT > WS-SEMI-COUNT
036700         THEN MOVE WS-TAB-CHAR TO WS-DELIM-CHAR
036800 END-IF.
036900     MOVE WS-EDIT-LINE TO RAW-INPUT-LINE.
037000 0100-EXIT.
037100 EXIT.
037200     EJECT
037300 0200-RESOLVE-HEADERS.
037400     MOVE ZERO TO HDR-COLUMN-POS (1) HDR-COLUMN-POS (2)
037500         HDR-COLUMN-POS (3) HDR-COLUMN-POS (4) HDR-COLUMN-POS (5)
037600         HDR-COLUMN-POS (6) HDR-COLUMN-POS (7) HDR-COLUMN-POS (8)
037700         HDR-COLUMN-POS (9) HDR-COLUMN-POS (10) HDR-COLUMN-POS (11)
037800         HDR-COLUMN-POS (12) HDR-COLUMN-POS (13) HDR-COLUMN-POS (14)
037900         HDR-COLUMN-POS (15) HDR-COLUMN-POS (16) HDR-COLUMN-POS (17)
038000         HDR-COLUMN-POS (18) HDR-COLUMN-POS (19) HDR-COLUMN-POS (20).
038100     UNSTRING RAW-INPUT-LINE DELIMITED BY WS-DELIM-CHAR
038200         INTO TOK-1 TOK-2 TOK-3 TOK-4 TOK-5 TOK-6 TOK-7 TOK-8
038300              TOK-9 TOK-10 TOK-11 TOK-12 TOK-13 TOK-14 TOK-15
038400              TOK-16 TOK-17 TOK-18 TOK-19 TOK-20.
038500     PERFORM 0205-MATCH-ONE-HEADER
038600         VARYING WS-TOKEN-POS FROM 1 BY 1
038700         UNTIL WS-TOKEN-POS > 20.
038800 0200-EXIT.
038900 EXIT.
039000     EJECT
039100 0205-MATCH-ONE-HEADER.
039200     MOVE WS-TOKEN (WS-TOKEN-POS) TO WS-EDIT-LINE.
039300     PERFORM 0210-UPPER-COMPRESS.
039400     SET HDR-ALIAS-INDX TO 1.
039500     SEARCH HDR-ALIAS-ENTRY
039600         AT END CONTINUE
039700         WHEN HDR-ALIAS-TEXT (HDR-ALIAS-INDX) = WS-EDIT-LINE (1:24)
039800             MOVE WS-TOKEN-POS TO
039900                 HDR-COLUMN-POS (HDR-ALIAS-COLNUM (HDR-ALIAS-INDX)).
040000 0205-EXIT.
040100 EXIT.
040200     EJECT
040300 0210-UPPER-COMPRESS.
040400* UPPERCASES WS-EDIT-LINE IN PLACE AND SQUEEZES MULTIPLE BLANKS *
040500* DOWN TO ONE, TRIMMED, SAME RULE AS NORM-TEXT USES ON DATA.    *
040600     INSPECT WS-EDIT-LINE CONVERTING
040700         'abcdefghijklmnopqrstuvwxyz' TO
040800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
040900     MOVE SPACES TO WS-NORM-TEXT-RESULT.
041000     MOVE 1 TO WS-OUT-PTR.
041100     SET WS-PREV-WAS-SPACE TO TRUE.
041200     PERFORM 0211-COMPRESS-ONE-CHAR
041300         VARYING WS-SCAN-PTR FROM 1 BY 1
041400         UNTIL WS-SCAN-PTR > 80.
041500     MOVE WS-NORM-TEXT-RESULT TO WS-EDIT-LINE.
041600 0210-EXIT.
041700 EXIT.
041800     EJECT
041900 0211-COMPRESS-ONE-CHAR.
042000     MOVE WS-EDIT-LINE (WS-SCAN-PTR:1) TO WS-ONE-CHAR.
042100     IF WS-ONE-CHAR NOT = SPACE
042200         THEN
042300         MOVE WS-ONE-CHAR TO WS-NORM-TEXT-RESULT (WS-OUT-PTR:1);
042400         ADD 1 TO WS-OUT-PTR;
042500         MOVE 'N' TO WS-PREV-WAS-SPACE-SW
042600     ELSE
042700         IF NOT WS-PREV-WAS-SPACE
042800             THEN
042900             MOVE SPACE TO WS-NORM-TEXT-RESULT (WS-OUT-PTR:1);
043000             ADD 1 TO WS-OUT-PTR;
043100             SET WS-PREV-WAS-SPACE TO TRUE
043200         END-IF
043300 END-IF.
043400 0211-EXIT.
043500 EXIT.
043600     EJECT
043700 0300-PROCESS-RECORD.
043800     READ ISLD-RAW-FILE INTO RAW-INPUT-LINE
043900         AT END SET FS-RAW-EOF TO TRUE GO TO 0300-EXIT.
044000     ADD 1 TO WS-TOTAL-ROWS WS-SRC-ROWNUM.
044100     MOVE SPACES TO ISLD-MASTER-RECORD.
044200     MOVE WS-SRC-ROWNUM TO SRC-ROWNUM.
044300     MOVE 'P' TO IND-IPRD-ID IND-SIGNATURE-DATE IND-REFLECTED-DATE
044400         IND-APP-DATE IND-GEN-2G IND-GEN-3G IND-GEN-4G IND-GEN-5G
044500         IND-PUBL-NUMBER IND-APPLICATION-NUMBER IND-DIPG-PATF-ID
044600 IND-DIPG-ID.
044700     UNSTRING RAW-INPUT-LINE DELIMITED BY WS-DELIM-CHAR
044800         INTO TOK-1 TOK-2 TOK-3 TOK-4 TOK-5 TOK-6 TOK-7 TOK-8
044900              TOK-9 TOK-10 TOK-11 TOK-12 TOK-13 TOK-14 TOK-15
045000              TOK-16 TOK-17 TOK-18 TOK-19 TOK-20.
045100     PERFORM 0305-PROCESS-ONE-FIELD
045200         VARYING WS-FIELD-IDX FROM 1 BY 1
045300         UNTIL WS-FIELD-IDX > 20.
045400     PERFORM 0450-SET-COMPANY-KEY.
045500     PERFORM 0460-SET-COUNTRY-KEY.
045600     MOVE ISLD-MASTER-RECORD TO FD-ISLD-MASTER-RECORD.
045700     WRITE FD-ISLD-MASTER-RECORD.
045800 0300-EXIT.
045900 EXIT.
046000     EJECT
046100 0305-PROCESS-ONE-FIELD.
046200     MOVE ZERO TO WS-TOKEN-POS.
046300     MOVE HDR-COLUMN-POS (WS-FIELD-IDX) TO WS-TOKEN-POS.
046400     IF WS-TOKEN-POS > ZERO
046500         THEN MOVE WS-TOKEN (WS-TOKEN-POS) TO WS-RAW-VALUE
046600         ELSE MOVE SPACES TO WS-RAW-VALUE
046700 END-IF.
046800     PERFORM 0310-TRIM-VALUE.
046900     PERFORM 0300-PROCESS-FIELD.
047000 0305-EXIT.
047100 EXIT.
047200     EJECT
047300 0310-TRIM-VALUE.
047400* TRIM LEADING/TRAILING BLANKS BY HAND (NO INTRINSIC FUNCTIONS   *
047500* IN THIS SHOP'S COBOL).  AN ALL-BLANK VALUE BECOMES THE FIELD'S *
047600* RAW-NULL STATE -- EMPTY STRING -- BEFORE TYPE RULES ARE TRIED. *
047700     MOVE WS-RAW-VALUE TO WS-EDIT-LINE.
047800     MOVE SPACES TO WS-RAW-VALUE.
047900     MOVE ZERO TO WS-OUT-PTR.
048000     PERFORM 0311-SCAN-NOOP
048100         VARYING WS-SCAN-PTR FROM 80 BY -1
048200         UNTIL WS-SCAN-PTR < 1
048300             OR WS-EDIT-LINE (WS-SCAN-PTR:1) NOT = SPACE.
048400     MOVE WS-SCAN-PTR TO WS-OUT-PTR.
048500     IF WS-OUT-PTR > ZERO
048600         THEN
048700         PERFORM 0311-SCAN-NOOP
048800             VARYING WS-SCAN-PTR FROM 1 BY 1
048900             UNTIL WS-SCAN-PTR > 80
049000                 OR WS-EDIT-LINE (WS-SCAN-PTR:1) NOT = SPACE;
049100         MOVE WS-EDIT-LINE (WS-SCAN-PTR : WS-OUT-PTR - WS-SCAN-PTR + 1)
049200             TO WS-RAW-VALUE
049300 END-IF.
049400 0310-EXIT.
049500 EXIT.
049600     EJECT
049700 0311-SCAN-NOOP.
049800 EXIT.
049900     EJECT
050000 0300-PROCESS-FIELD.
050100     SET WS-NORM-NOT-NULL TO TRUE.
050200     IF WS-RAW-VALUE = SPACES
050300         THEN
050400         SET WS-NORM-IS-NULL TO TRUE
050500     ELSE
050600         EVALUATE FLD-TYPE-CODE (WS-FIELD-IDX)
050700             WHEN 'I' PERFORM 0410-NORM-INT        THRU 0410-EXIT
050800             WHEN 'P' PERFORM 0440-NORM-PATENT-NO  THRU 0440-EXIT
050900             WHEN 'N' PERFORM 0400-NORM-TEXT       THRU 0400-EXIT
051000             WHEN 'G' PERFORM 0400-NORM-TEXT       THRU 0400-EXIT
051100             WHEN 'D' PERFORM 0430-NORM-DATE       THRU 0430-EXIT
051200             WHEN 'B' PERFORM 0420-NORM-BOOL       THRU 0420-EXIT
051300             WHEN 'T' PERFORM 0400-NORM-TEXT       THRU 0400-EXIT
051400         END-EVALUATE
051500 END-IF.
051600     PERFORM 0395-STORE-FIELD-RESULT.
051700 0300-PROCESS-FIELD-EXIT.
051800 EXIT.
051900     EJECT
052000 0395-STORE-FIELD-RESULT.
052100* MOVES THE NORMALIZED RESULT (WHICHEVER OF THE TYPED RESULT AREAS *
052200* THE FIELD'S TYPE CODE FILLED IN) TO THE MASTER RECORD FIELD, SET *
052300* THE FIELD'S NULL INDICATOR, AND ROLLS UP THE LOAD STATISTICS.     *
052400     IF WS-NORM-IS-NULL
052500         THEN
052600         ADD 1 TO STS-NULL-COUNT
052700 END-IF.
052800     EVALUATE WS-FIELD-IDX
052900         WHEN 01
053000             IF WS-NORM-IS-NULL
053100                 THEN SET IPRD-ID-IS-NULL TO TRUE
053200                 ELSE MOVE WS-INT-RESULT TO IPRD-ID
053300             END-IF
053400         WHEN 02
053500             IF WS-NORM-IS-NULL
053600                 THEN SET DIPG-ID-IS-NULL TO TRUE MOVE ZERO TO DIPG-ID
053700                 ELSE MOVE WS-INT-RESULT TO DIPG-ID
053800             END-IF
053900         WHEN 03
054000             IF WS-NORM-IS-NULL
054100                 THEN
054200                 SET DIPG-PATF-ID-IS-NULL TO TRUE
054300                 MOVE ZERO TO DIPG-PATF-ID
054400                 ELSE MOVE WS-INT-RESULT TO DIPG-PATF-ID
054500             END-IF
054600         WHEN 04
054700             IF WS-NORM-IS-NULL
054800                 THEN
054900                 SET PUBL-NUMBER-IS-NULL TO TRUE
055000                 MOVE SPACES TO PUBL-NUMBER
055100                 ELSE MOVE WS-NORM-TEXT-RESULT (1:20) TO PUBL-NUMBER
055200             END-IF
055300         WHEN 05
055400             IF WS-NORM-IS-NULL
055500                 THEN
055600                 SET APPLICATION-NUMBER-IS-NULL TO TRUE
055700                 MOVE SPACES TO PATT-APPLICATION-NUMBER
055800                 ELSE
055900                 MOVE WS-NORM-TEXT-RESULT (1:20)
056000                     TO PATT-APPLICATION-NUMBER
056100             END-IF
056200         WHEN 06
056300             IF WS-NORM-IS-NULL
056400                 THEN MOVE SPACES TO COMP-LEGAL-NAME
056500                 ELSE MOVE WS-NORM-TEXT-RESULT (1:40) TO COMP-LEGAL-NAME
056600             END-IF
056700         WHEN 07
056800             IF WS-NORM-IS-NULL
056900                 THEN MOVE SPACES TO COUNTRY-OF-REGISTRATION
057000                 ELSE
057100                 MOVE WS-NORM-TEXT-RESULT (1:30)
057200                     TO COUNTRY-OF-REGISTRATION
057300             END-IF
057400         WHEN 08
057500             IF WS-NORM-IS-NULL
057600                 THEN
057700                 SET SIGNATURE-DATE-IS-NULL TO TRUE
057800                 ADD 1 TO STS-INVALID-DATE
057900                 ELSE MOVE WS-DATE-RESULT TO IPRD-SIGNATURE-DATE
058000             END-IF
058100         WHEN 09
058200             IF WS-NORM-IS-NULL
058300                 THEN
058400                 SET REFLECTED-DATE-IS-NULL TO TRUE
058500                 ADD 1 TO STS-INVALID-DATE
058600                 ELSE MOVE WS-DATE-RESULT TO REFLECTED-DATE
058700             END-IF
058800         WHEN 10
058900             IF WS-NORM-IS-NULL
059000                 THEN
059100                 SET APP-DATE-IS-NULL TO TRUE
059200                 ADD 1 TO STS-INVALID-DATE
059300                 ELSE MOVE WS-DATE-RESULT TO PBPA-APP-DATE
059400             END-IF
059500         WHEN 11
059600             IF WS-NORM-IS-NULL
059700                 THEN MOVE SPACES TO TGPP-NUMBER
059800                 ELSE MOVE WS-NORM-TEXT-RESULT (1:12) TO TGPP-NUMBER
059900             END-IF
060000         WHEN 12
060100             IF WS-NORM-IS-NULL
060200                 THEN MOVE SPACES TO TGPV-VERSION
060300                 ELSE MOVE WS-NORM-TEXT-RESULT (1:12) TO TGPV-VERSION
060400             END-IF
060500         WHEN 13
060600             IF WS-NORM-IS-NULL
060700                 THEN MOVE SPACES TO STANDARD
060800                 ELSE MOVE WS-NORM-TEXT-RESULT (1:20) TO STANDARD
060900             END-IF
061000         WHEN 14
061100             IF WS-NORM-IS-NULL
061200                 THEN MOVE SPACES TO PATENT-TYPE
061300                 ELSE MOVE WS-NORM-TEXT-RESULT (1:20) TO PATENT-TYPE
061400             END-IF
061500         WHEN 15
061600             IF WS-NORM-IS-NULL
061700                 THEN SET GEN-2G-IS-NULL TO TRUE MOVE ZERO TO GEN-2G
061800                      ADD 1 TO STS-INVALID-BOOL
061900                 ELSE MOVE WS-BOOL-RESULT TO GEN-2G
062000             END-IF
062100         WHEN 16
062200             IF WS-NORM-IS-NULL
062300                 THEN SET GEN-3G-IS-NULL TO TRUE MOVE ZERO TO GEN-3G
062400                      ADD 1 TO STS-INVALID-BOOL
062500                 ELSE MOVE WS-BOOL-RESULT TO GEN-3G
062600             END-IF
062700         WHEN 17
062800             IF WS-NORM-IS-NULL
062900                 THEN SET GEN-4G-IS-NULL TO TRUE MOVE ZERO TO GEN-4G
063000                      ADD 1 TO STS-INVALID-BOOL
063100                 ELSE MOVE WS-BOOL-RESULT TO GEN-4G
063200             END-IF
063300         WHEN 18
063400             IF WS-NORM-IS-NULL
063500                 THEN SET GEN-5G-IS-NULL TO TRUE MOVE ZERO TO GEN-5G
063600                      ADD 1 TO STS-INVALID-BOOL
063700                 ELSE MOVE WS-BOOL-RESULT TO GEN-5G
063800             END-IF
063900         WHEN 19
064000             IF WS-NORM-IS-NULL
064100                 THEN MOVE SPACES TO PBPA-TITLEEN
064200                 ELSE MOVE WS-NORM-TEXT-RESULT (1:60) TO PBPA-TITLEEN
064300             END-IF
064400         WHEN 20
064500             IF WS-NORM-IS-NULL
064600                 THEN MOVE SPACES TO NORMALIZED-PATENT
064700                 ELSE MOVE WS-NORM-TEXT-RESULT (1:20) TO NORMALIZED-PATENT
064800             END-IF
064900 END-EVALUATE.
065000     IF WS-FIELD-IDX = 01 AND WS-NORM-IS-NULL
065100         THEN ADD 1 TO STS-INVALID-INT
065200 END-IF.
065300     IF WS-FIELD-IDX = 02 AND WS-NORM-IS-NULL
065400         THEN ADD 1 TO STS-INVALID-INT
065500 END-IF.
065600     IF WS-FIELD-IDX = 03 AND WS-NORM-IS-NULL
065700         THEN ADD 1 TO STS-INVALID-INT
065800 END-IF.
065900 0395-EXIT.
066000 EXIT.
066100     EJECT
066200 0400-NORM-TEXT.
066300* TRIMMED AND BLANK-COMPRESSED, CASE LEFT ALONE -- COVERS NORM-TEXT *
066400* AND NORM-COMPANY-NAME FROM THE DECLARATION NORMALIZATION SPEC.    *
066500     MOVE WS-RAW-VALUE TO WS-EDIT-LINE.
066600     MOVE SPACES TO WS-NORM-TEXT-RESULT.
066700     MOVE 1 TO WS-OUT-PTR.
066800     SET WS-PREV-WAS-SPACE TO TRUE.
066900     PERFORM 0211-COMPRESS-ONE-CHAR
067000         VARYING WS-SCAN-PTR FROM 1 BY 1
067100         UNTIL WS-SCAN-PTR > 80.
067200     IF WS-NORM-TEXT-RESULT = SPACES
067300         THEN SET WS-NORM-IS-NULL TO TRUE
067400         ELSE SET WS-NORM-NOT-NULL TO TRUE
067500 END-IF.
067600 0400-EXIT.
067700 EXIT.
067800     EJECT
067900 0410-NORM-INT.
068000* STRIPS COMMAS AND BLANKS, PARSES A SIGNED INTEGER; ON FAILURE     *
068100* TRIES THE DIGITS BEFORE A DECIMAL POINT (TRUNCATE TOWARD ZERO).   *
068200     MOVE SPACES TO WS-CLEAN-TEXT.
068300     MOVE ZERO TO WS-CLEAN-LEN.
068400     MOVE 'N' TO WS-NEG-SW.
068500     PERFORM 0411-COPY-DIGIT-CHAR
068600         VARYING WS-SCAN-PTR FROM 1 BY 1
068700         UNTIL WS-SCAN-PTR > 80.
068800     MOVE 'Y' TO WS-DIGIT-OK-SW.
068900     IF WS-CLEAN-LEN = ZERO OR WS-CLEAN-LEN > 9
069000         THEN MOVE 'N' TO WS-DIGIT-OK-SW
069100 END-IF.
069200     IF WS-DIGITS-OK
069300         THEN
069400         MOVE ZEROS TO WS-CLEAN-DIGITS;
069500         MOVE WS-CLEAN-TEXT (1 : WS-CLEAN-LEN) TO
069600              WS-CLEAN-DIGITS (10 - WS-CLEAN-LEN : WS-CLEAN-LEN);
069700         MOVE WS-CLEAN-NUMERIC TO WS-INT-RESULT;
069800         IF WS-IS-NEGATIVE
069900             THEN COMPUTE WS-INT-RESULT = ZERO - WS-INT-RESULT
070000         END-IF;
070100         SET WS-NORM-NOT-NULL TO TRUE
070200         ELSE SET WS-NORM-IS-NULL TO TRUE
070300 END-IF.
070400 0410-EXIT.
070500 EXIT.
070600     EJECT
070700 0411-COPY-DIGIT-CHAR.
070800* COPIES ONE CHARACTER OF WS-RAW-VALUE INTO WS-CLEAN-TEXT, SKIPPING *
070900* COMMAS AND BLANKS AND STOPPING THE DIGIT RUN AT A DECIMAL POINT   *
071000* (THE SPEC'S "TRY DECIMAL, TRUNCATE TOWARD ZERO" FALLBACK). A      *
071100* LEADING SIGN IS NOTED BUT NOT COPIED INTO THE DIGIT STRING.       *
071200     MOVE WS-RAW-VALUE (WS-SCAN-PTR:1) TO WS-ONE-CHAR.
071300     EVALUATE TRUE
071400         WHEN WS-ONE-CHAR = ',' OR WS-ONE-CHAR = SPACE
071500             CONTINUE
071600         WHEN WS-ONE-CHAR = '.'
071700             MOVE 81 TO WS-SCAN-PTR
071800         WHEN WS-ONE-CHAR = '-' AND WS-CLEAN-LEN = ZERO
071900             MOVE 'Y' TO WS-NEG-SW
072000         WHEN WS-ONE-CHAR = '+' AND WS-CLEAN-LEN = ZERO
072100             CONTINUE
072200         WHEN WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9'
072300             ADD 1 TO WS-CLEAN-LEN;
072400             MOVE WS-ONE-CHAR TO WS-CLEAN-TEXT (WS-CLEAN-LEN:1)
072500         WHEN OTHER
072600             MOVE 81 TO WS-SCAN-PTR
072700             MOVE 99 TO WS-CLEAN-LEN
072800 END-EVALUATE.
072900 0411-EXIT.
073000 EXIT.
073100     EJECT
073200 0420-NORM-BOOL.
073300* {TRUE,YES,1,T,Y} TO 1 ; {FALSE,NO,0,F,N} TO 0 ; ELSE NULL.        *
073400     MOVE SPACES TO WS-BOOL-UPPER.
073500     MOVE WS-RAW-VALUE (1:10) TO WS-BOOL-UPPER.
073600     INSPECT WS-BOOL-UPPER CONVERTING
073700         'abcdefghijklmnopqrstuvwxyz' TO
073800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
073900     EVALUATE WS-BOOL-UPPER
074000         WHEN 'TRUE      ' WHEN 'YES       ' WHEN '1         '
074100         WHEN 'T         ' WHEN 'Y         '
074200             MOVE 1 TO WS-BOOL-RESULT
074300             SET WS-NORM-NOT-NULL TO TRUE
074400         WHEN 'FALSE     ' WHEN 'NO        ' WHEN '0         '
074500         WHEN 'F         ' WHEN 'N         '
074600             MOVE 0 TO WS-BOOL-RESULT
074700             SET WS-NORM-NOT-NULL TO TRUE
074800         WHEN OTHER
074900             SET WS-NORM-IS-NULL TO TRUE
075000 END-EVALUATE.
075100 0420-EXIT.
075200 EXIT.
075300     EJECT
075400 0430-NORM-DATE.
075500* ACCEPTS YYYY-MM-DD / YYYY/MM/DD / YYYY.MM.DD, DD-MM-YYYY (SAME   *
075600* SEPARATORS), AND YYYYMMDD.  A TIME PART AFTER 'T' OR A BLANK IS   *
075700* DROPPED.  EMITS YYYY-MM-DD; ANYTHING THAT WILL NOT VALIDATE IS    *
075800* NULL.                                                              *
075900     SET WS-DATE-VALID TO TRUE.
076000     PERFORM 0431-ISOLATE-DATE-PART.
076100     PERFORM 0432-SPLIT-DATE-PART.
076200     IF WS-DATE-VALID
076300         THEN PERFORM 0433-ASSIGN-AND-VALIDATE
076400 END-IF.
076500     IF WS-DATE-VALID
076600         THEN
076700         MOVE SPACES TO WS-DATE-RESULT;
076800         MOVE WS-YY TO WS-DATE-RESULT (1:4);
076900         MOVE '-' TO WS-DATE-RESULT (5:1);
077000         MOVE WS-MM TO WS-DATE-RESULT (6:2);
077100         MOVE '-' TO WS-DATE-RESULT (8:1);
077200         MOVE WS-DD TO WS-DATE-RESULT (9:2);
077300         SET WS-NORM-NOT-NULL TO TRUE
077400         ELSE SET WS-NORM-IS-NULL TO TRUE
077500 END-IF.
077600 0430-EXIT.
077700 EXIT.
077800     EJECT
077900 0431-ISOLATE-DATE-PART.
078000* KEEP ONLY THE CHARACTERS BEFORE A 'T' OR A BLANK (TIME MARKER),   *
078100* AND NOTE WHICH OF -, /, . IS USED AS THE DATE SEPARATOR, IF ANY.  *
078200     MOVE SPACES TO WS-DATE-TEXT.
078300     MOVE SPACE TO WS-DATE-SEP.
078400     MOVE 'N' TO WS-DATE-HAS-SEP-SW.
078500     MOVE ZERO TO WS-OUT-PTR.
078600     PERFORM 0431A-COPY-DATE-CHAR
078700         VARYING WS-SCAN-PTR FROM 1 BY 1
078800         UNTIL WS-SCAN-PTR > 10
078900             OR WS-RAW-VALUE (WS-SCAN-PTR:1) = 'T'
079000             OR WS-RAW-VALUE (WS-SCAN-PTR:1) = SPACE.
079100 0431-EXIT.
079200 EXIT.
079300     EJECT
079400 0431A-COPY-DATE-CHAR.
079500     MOVE WS-RAW-VALUE (WS-SCAN-PTR:1) TO WS-ONE-CHAR.
079600     ADD 1 TO WS-OUT-PTR.
079700     MOVE WS-ONE-CHAR TO WS-DATE-TEXT (WS-OUT-PTR:1).
079800     IF WS-ONE-CHAR = '-' OR WS-ONE-CHAR = '/' OR WS-ONE-CHAR = '.'
079900         THEN MOVE WS-ONE-CHAR TO WS-DATE-SEP
080000              SET WS-DATE-HAS-SEP TO TRUE
080100 END-IF.
080200 0431A-EXIT.
080300 EXIT.
080400     EJECT
080500 0432-SPLIT-DATE-PART.
080600     MOVE SPACES TO WS-PART1-TEXT WS-PART2-TEXT WS-PART3-TEXT.
080700     IF WS-DATE-HAS-SEP
080800         THEN
080900         UNSTRING WS-DATE-TEXT DELIMITED BY WS-DATE-SEP
081000             INTO WS-PART1-TEXT WS-PART2-TEXT WS-PART3-TEXT
081100         ELSE
081200         IF WS-DATE-TEXT (8:1) NOT = SPACE
081300             THEN
081400             MOVE WS-DATE-TEXT (1:4) TO WS-PART1-TEXT;
081500             MOVE WS-DATE-TEXT (5:2) TO WS-PART2-TEXT;
081600             MOVE WS-DATE-TEXT (7:2) TO WS-PART3-TEXT
081700             ELSE SET WS-DATE-VALID TO FALSE
081800         END-IF
081900 END-IF.
082000 0432-EXIT.
082100 EXIT.
082200     EJECT
082300 0433-ASSIGN-AND-VALIDATE.
082400* TURN THE THREE RAW PARTS INTO NUMBERS, THEN APPLY THE SPEC'S     *
082500* DAY-FIRST-IF-AMBIGUOUS RULE: THE 4-DIGIT PART IS THE YEAR; OF THE *
082600* REMAINING TWO, IF THE FIRST EXCEEDS 12 IT IS THE DAY, ELSE IF THE *
082700* SECOND EXCEEDS 12 THE FIRST IS THE MONTH, ELSE ASSUME DAY-FIRST.  *
082800     MOVE WS-PART1-TEXT TO WS-TTN-TEXT.
082900     PERFORM 0434-TEXT-TO-NUM.
083000     MOVE WS-TTN-RESULT TO WS-D1.
083100     IF NOT WS-TTN-VALID THEN SET WS-DATE-VALID TO FALSE END-IF.
083200     MOVE WS-PART2-TEXT TO WS-TTN-TEXT.
083300     PERFORM 0434-TEXT-TO-NUM.
083400     MOVE WS-TTN-RESULT TO WS-D2.
083500     IF NOT WS-TTN-VALID THEN SET WS-DATE-VALID TO FALSE END-IF.
083600     MOVE WS-PART3-TEXT TO WS-TTN-TEXT.
083700     PERFORM 0434-TEXT-TO-NUM.
083800     MOVE WS-TTN-RESULT TO WS-D3.
083900     IF NOT WS-TTN-VALID THEN SET WS-DATE-VALID TO FALSE END-IF.
084000     IF WS-DATE-VALID
084100         THEN
084200         EVALUATE TRUE
084300             WHEN WS-D1 > 31
084400                 MOVE WS-D1 TO WS-YY
084500                 MOVE WS-D2 TO WS-MM
084600                 MOVE WS-D3 TO WS-DD
084700             WHEN WS-D3 > 31
084800                 MOVE WS-D3 TO WS-YY
084900                 IF WS-D1 > 12
085000                     THEN MOVE WS-D1 TO WS-DD MOVE WS-D2 TO WS-MM
085100                     ELSE
085200                         IF WS-D2 > 12
085300                             THEN MOVE WS-D1 TO WS-MM MOVE WS-D2 TO WS-DD
085400                             ELSE MOVE WS-D1 TO WS-DD MOVE WS-D2 TO WS-MM
085500                         END-IF
085600                 END-IF
085700             WHEN OTHER
085800                 SET WS-DATE-VALID TO FALSE
085900         END-EVALUATE
086000 END-IF.
086100     IF WS-DATE-VALID
086200         THEN PERFORM 0435-CHECK-YMD-RANGES
086300 END-IF.
086400 0433-EXIT.
086500 EXIT.
086600     EJECT
086700 0434-TEXT-TO-NUM.
086800* RIGHT-JUSTIFY A 1- TO 4-DIGIT TEXT FIELD INTO THE ZERO-FILLED     *
086900* DIGIT BUFFER AND READ IT BACK THROUGH THE PIC 9 REDEFINITION --   *
087000* SAME TRICK AS THE CLEAN-INTEGER BUFFER ABOVE.                     *
087100     SET WS-TTN-VALID TO TRUE.
087200     MOVE ZERO TO WS-TTN-LEN.
087300     PERFORM 0434A-FIND-LAST-DIGIT
087400         VARYING WS-SCAN-PTR FROM 4 BY -1 UNTIL WS-SCAN-PTR < 1.
087500     IF WS-TTN-LEN = ZERO
087600         THEN SET WS-TTN-VALID TO FALSE
087700         ELSE
087800         MOVE ZEROS TO WS-TTN-DIGITS;
087900         MOVE WS-TTN-TEXT (1 : WS-TTN-LEN) TO
088000             WS-TTN-DIGITS (5 - WS-TTN-LEN : WS-TTN-LEN);
088100         MOVE WS-TTN-NUMERIC TO WS-TTN-RESULT
088200 END-IF.
088300 0434-EXIT.
088400 EXIT.
088500     EJECT
088600 0434A-FIND-LAST-DIGIT.
088700     IF WS-TTN-TEXT (WS-SCAN-PTR:1) NOT = SPACE
088800         THEN MOVE WS-SCAN-PTR TO WS-TTN-LEN
088900 END-IF.
089000 0434A-EXIT.
089100 EXIT.
089200     EJECT
089300 0435-CHECK-YMD-RANGES.
089400     IF WS-MM < 1 OR WS-MM > 12
089500         THEN SET WS-DATE-VALID TO FALSE GO TO 0435-EXIT
089600 END-IF.
089700     IF WS-YY < 1800 OR WS-YY > 2100
089800         THEN SET WS-DATE-VALID TO FALSE GO TO 0435-EXIT
089900 END-IF.
090000     MOVE WS-MONTH-LEN (WS-MM) TO WS-DAYS-IN-MONTH.
090100     IF WS-MM = 2
090200         THEN
090300         PERFORM 0436-CHECK-LEAP-YEAR;
090400         IF WS-IS-LEAP-YEAR
090500             THEN MOVE 29 TO WS-DAYS-IN-MONTH
090600         END-IF
090700 END-IF.
090800     IF WS-DD < 1 OR WS-DD > WS-DAYS-IN-MONTH
090900         THEN SET WS-DATE-VALID TO FALSE
091000 END-IF.
091100 0435-EXIT.
091200 EXIT.
091300     EJECT
091400 0436-CHECK-LEAP-YEAR.
091500* LEAP IF DIVISIBLE BY 4 AND NOT BY 100, OR DIVISIBLE BY 400 --     *
091600* DONE BY DIVIDE/REMAINDER SINCE INTRINSIC FUNCTIONS ARE OFF LIMITS.*
091700     MOVE 'N' TO WS-LEAP-YEAR-SW.
091800     DIVIDE WS-YY BY 4 GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM.
091900     IF WS-LEAP-REM = ZERO
092000         THEN
092100         DIVIDE WS-YY BY 100 GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM;
092200         IF WS-LEAP-REM NOT = ZERO
092300             THEN SET WS-IS-LEAP-YEAR TO TRUE
092400         END-IF
092500 END-IF.
092600     IF NOT WS-IS-LEAP-YEAR
092700         THEN
092800         DIVIDE WS-YY BY 400 GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM;
092900         IF WS-LEAP-REM = ZERO
093000             THEN SET WS-IS-LEAP-YEAR TO TRUE
093100         END-IF
093200 END-IF.
093300 0436-EXIT.
093400 EXIT.
093500     EJECT
093600 0440-NORM-PATENT-NO.
093700* IF THE VALUE CARRIES A '|' KEEP ONLY THE PART BEFORE IT.  A VALUE *
093800* THAT IS (OR CONTAINS) PENDING/UNKNOWN, OR THAT IS ONE OF THE      *
093900* NULL-LITERALS -, N/A, NA, NONE, '' GOES TO NULL.  OTHERWISE       *
094000* UPPERCASE IT AND STRIP SPACE, -, /, comma AND PERIOD.             *
094100     MOVE WS-RAW-VALUE TO WS-PATENT-UPPER.
094200     MOVE ZERO TO WS-BAR-POS.
094300     PERFORM 0441-FIND-BAR
094400         VARYING WS-SCAN-PTR FROM 1 BY 1
094500         UNTIL WS-SCAN-PTR > 20 OR WS-BAR-POS NOT = ZERO.
094600     IF WS-BAR-POS NOT = ZERO
094700         THEN
094800         MOVE SPACES TO WS-PATENT-UPPER;
094900         MOVE WS-RAW-VALUE (1 : WS-BAR-POS - 1) TO WS-PATENT-UPPER;
095000         MOVE WS-PATENT-UPPER TO WS-EDIT-LINE;
095100         PERFORM 0310-TRIM-VALUE-WORK
095200 END-IF.
095300     INSPECT WS-PATENT-UPPER CONVERTING
095400         'abcdefghijklmnopqrstuvwxyz' TO
095500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
095600     EVALUATE WS-PATENT-UPPER
095700         WHEN 'PENDING             ' WHEN '-                   '
095800         WHEN 'N/A                 ' WHEN 'NA                  '
095900         WHEN 'NONE                ' WHEN 'UNKNOWN             '
096000         WHEN SPACES
096100             SET WS-NORM-IS-NULL TO TRUE
096200         WHEN OTHER
096300             IF WS-PATENT-UPPER (1:20) = SPACES
096400                 THEN SET WS-NORM-IS-NULL TO TRUE
096500             ELSE
096600                 PERFORM 0442-CHECK-CONTAINS;
096700                 IF WS-NORM-IS-NULL
096800                     THEN CONTINUE
096900                     ELSE
097000                     MOVE SPACES TO WS-NORM-TEXT-RESULT;
097100                     MOVE ZERO TO WS-OUT-PTR;
097200                     PERFORM 0443-STRIP-PUNCT-CHAR
097300                         VARYING WS-SCAN-PTR FROM 1 BY 1
097400                         UNTIL WS-SCAN-PTR > 20;
097500                     IF WS-NORM-TEXT-RESULT (1:20) = SPACES
097600                         THEN SET WS-NORM-IS-NULL TO TRUE
097700                         ELSE SET WS-NORM-NOT-NULL TO TRUE
097800                     END-IF
097900                 END-IF
098000             END-IF
098100 END-EVALUATE.
098200 0440-EXIT.
098300 EXIT.
098400     EJECT
098500 0441-FIND-BAR.
098600     IF WS-RAW-VALUE (WS-SCAN-PTR:1) = '|'
098700         THEN MOVE WS-SCAN-PTR TO WS-BAR-POS
098800 END-IF.
098900 0441-EXIT.
099000 EXIT.
099100     EJECT
099200 0442-CHECK-CONTAINS.
099300* SET NULL IF THE UPPERCASED VALUE CONTAINS "PENDING" OR "UNKNOWN"  *
099400* ANYWHERE, NOT JUST AS THE WHOLE VALUE.                            *
099500     SET WS-NORM-NOT-NULL TO TRUE.
099600     PERFORM 0442A-SCAN-FOR-KEYWORD
099700         VARYING WS-SCAN-PTR FROM 1 BY 1
099800         UNTIL WS-SCAN-PTR > 14 OR WS-NORM-IS-NULL.
099900 0442-EXIT.
100000 EXIT.
100100     EJECT
100200 0442A-SCAN-FOR-KEYWORD.
100300     IF WS-PATENT-UPPER (WS-SCAN-PTR:7) = 'PENDING'
100400         THEN SET WS-NORM-IS-NULL TO TRUE
100500 END-IF.
100600     IF WS-PATENT-UPPER (WS-SCAN-PTR:7) = 'UNKNOWN'
100700         THEN SET WS-NORM-IS-NULL TO TRUE
100800 END-IF.
100900 0442A-EXIT.
101000 EXIT.
101100     EJECT
101200 0443-STRIP-PUNCT-CHAR.
101300     MOVE WS-PATENT-UPPER (WS-SCAN-PTR:1) TO WS-ONE-CHAR.
101400     EVALUATE WS-ONE-CHAR
101500         WHEN SPACE WHEN '-' WHEN '/' WHEN ',' WHEN '.'
101600             CONTINUE
101700         WHEN OTHER
101800             ADD 1 TO WS-OUT-PTR
101900             MOVE WS-ONE-CHAR TO WS-NORM-TEXT-RESULT (WS-OUT-PTR:1)
102000 END-EVALUATE.
102100 0443-EXIT.
102200 EXIT.
102300     EJECT
102400 0310-TRIM-VALUE-WORK.
102500* RE-TRIM WS-PATENT-UPPER AFTER THE '|' SPLIT, SAME HAND METHOD AS  *
102600* 0310-TRIM-VALUE BUT OPERATING ON THE PATENT WORK FIELD.           *
102700     MOVE ZERO TO WS-OUT-PTR.
102800     PERFORM 0311-SCAN-NOOP
102900         VARYING WS-SCAN-PTR FROM 20 BY -1
103000         UNTIL WS-SCAN-PTR < 1
103100             OR WS-PATENT-UPPER (WS-SCAN-PTR:1) NOT = SPACE.
103200     MOVE WS-SCAN-PTR TO WS-OUT-PTR.
103300     IF WS-OUT-PTR = ZERO
103400         THEN MOVE SPACES TO WS-PATENT-UPPER
103500 END-IF.
103600 0310W-EXIT.
103700 EXIT.
103800     EJECT
103900 0450-SET-COMPANY-KEY.
104000* UPPERCASE, TURN , . - ' " ( ) [ ] INTO BLANKS, COMPRESS AND TRIM. *
104100     MOVE COMP-LEGAL-NAME TO WS-EDIT-LINE (1:40).
104200     MOVE SPACES TO WS-EDIT-LINE (41:40).
104300     INSPECT WS-EDIT-LINE CONVERTING
104400         'abcdefghijklmnopqrstuvwxyz' TO
104500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
104600     PERFORM 0451-BLANK-PUNCT-CHAR
104700         VARYING WS-SCAN-PTR FROM 1 BY 1
104800         UNTIL WS-SCAN-PTR > 80.
104900     MOVE SPACES TO WS-NORM-TEXT-RESULT.
105000     MOVE 1 TO WS-OUT-PTR.
105100     SET WS-PREV-WAS-SPACE TO TRUE.
105200     PERFORM 0211-COMPRESS-ONE-CHAR
105300         VARYING WS-SCAN-PTR FROM 1 BY 1
105400         UNTIL WS-SCAN-PTR > 80.
105500     MOVE WS-NORM-TEXT-RESULT (1:40) TO COMPANY-KEY.
105600 0450-EXIT.
105700 EXIT.
105800     EJECT
105900 0451-BLANK-PUNCT-CHAR.
106000     MOVE WS-EDIT-LINE (WS-SCAN-PTR:1) TO WS-ONE-CHAR.
106100     EVALUATE WS-ONE-CHAR
106200         WHEN ',' WHEN '.' WHEN '-' WHEN '''' WHEN '"'
106300         WHEN '(' WHEN ')' WHEN '[' WHEN ']'
106400             MOVE SPACE TO WS-EDIT-LINE (WS-SCAN-PTR:1)
106500         WHEN OTHER
106600             CONTINUE
106700 END-EVALUATE.
106800 0451-EXIT.
106900 EXIT.
107000     EJECT
107100 0460-SET-COUNTRY-KEY.
107200* FIRST BLANK-DELIMITED TOKEN IF IT IS EXACTLY TWO LETTERS, ELSE    *
107300* THE FIRST TWO CHARACTERS IF BOTH ARE LETTERS, ELSE THE WHOLE      *
107400* VALUE -- ALL UPPERCASED.                                          *
107500     MOVE SPACES TO WS-EDIT-LINE.
107600     MOVE COUNTRY-OF-REGISTRATION TO WS-EDIT-LINE (1:30).
107700     INSPECT WS-EDIT-LINE CONVERTING
107800         'abcdefghijklmnopqrstuvwxyz' TO
107900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
108000     MOVE ZERO TO WS-D1-LEN.
108100     PERFORM 0461-FIND-FIRST-BLANK
108200         VARYING WS-SCAN-PTR FROM 1 BY 1
108300         UNTIL WS-SCAN-PTR > 30 OR WS-D1-LEN NOT = ZERO.
108400     IF WS-D1-LEN = ZERO
108500         THEN MOVE 30 TO WS-D1-LEN
108600 END-IF.
108700     IF WS-D1-LEN = 2
108800         THEN MOVE WS-EDIT-LINE (1:2) TO COUNTRY-KEY
108900         ELSE
109000         IF WS-EDIT-LINE (1:1) >= 'A' AND WS-EDIT-LINE (1:1) <= 'Z'
109100             AND WS-EDIT-LINE (2:1) >= 'A' AND WS-EDIT-LINE (2:1) <= 'Z'
109200             THEN MOVE WS-EDIT-LINE (1:2) TO COUNTRY-KEY
109300             ELSE MOVE WS-EDIT-LINE (1:2) TO COUNTRY-KEY
109400         END-IF
109500 END-IF.
109600 0460-EXIT.
109700 EXIT.
109800     EJECT
109900 0461-FIND-FIRST-BLANK.
110000     IF WS-EDIT-LINE (WS-SCAN-PTR:1) = SPACE
110100         THEN COMPUTE WS-D1-LEN = WS-SCAN-PTR - 1
110200 END-IF.
110300 0461-EXIT.
110400 EXIT.
110500     EJECT
110600 0900-WRITE-STATS.
110700* FORMATS THE FINAL LOAD-STATISTICS RECORD (R2 OF THE SPEC) AND     *
110800* WRITES THE SINGLE STATS LINE.                                     *
110900     MOVE WS-TOTAL-ROWS TO STS-TOTAL-ROWS.
111000     MOVE SPACES TO FD-STATS-LINE.
111100     MOVE ISLD-LOAD-STATS-WORK TO FD-STATS-LINE (1:48).
111200     WRITE FD-STATS-LINE.
111300     IF NOT FS-STATS-OK
111400         THEN
111500         DISPLAY 'ISLDLOAD - STATS WRITE FAILED, FILE STATUS '
111600             FS-STATS-FILE
111700         CALL ABND-PGM USING ABEND-CODE
111800 END-IF.
111900 0900-EXIT.
112000 EXIT.
