000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 26 JUL 16 AT 14:40:00 BY  PKS      VERSION 04   *
000300 ID DIVISION.
000400 PROGRAM-ID. ISLDAN1.
000500 AUTHOR. D W KOWALSKI.
000600 INSTALLATION. MIDWEST PATENT LICENSING BUREAU - DATA CENTER.
000700               This is the ANA-A filing-count report.  For every
000800               enriched record with a non-null application number and
000900               a non-null filing date it classes the declarant's
001000               registration country against the five countries this
001100               desk watches individually -- JP, US, CN, EP, KR by
001200               default -- everything else classes OTHER and drops out
001300               of the per-country rollup, though it still counts
001400               under the pseudo-country ALL when the include-all
001500               switch is on, which it is by default.  Records are
001600               then grouped by country, company, and filing-period
001700               bucket (calendar month or calendar year, by
001800               configuration) and the report carries, for each group,
001900               the count of DISTINCT application numbers -- the same
002000               patent filed twice under one company in one period
002100               counts once.
002200
002300               Method of operation: the classify/bucket work is done
002400               on the way into the sort, one SORT record released per
002500               qualifying input record (and a second release under
002600               ALL when the include-all switch applies) so the
002700               distinct-count control break only has to watch one
002800               merged, already-grouped stream.  The output procedure
002900               breaks on country/company/bucket the same way ISLDUNIQ
003000               breaks on unit key, and within a group counts a new
003100               application number only when it differs from the one
003200               just seen -- safe because the sort's fourth key is the
003300               application number itself, so every occurrence of a
003400               given number in a group arrives back to back.
003500
003600 DATE-WRITTEN. 19 APR 95.
003700 DATE-COMPILED.
003800 SECURITY. LICENSING BUREAU INTERNAL USE ONLY.
003900*----------------------------------------------------------------*
004000* CHANGE LOG                                                      *
004100*   19 APR 95  DWK  ORIGINAL -- ANA-A FILING-COUNT REPORT BY      *
004200*                    COUNTRY/COMPANY/BUCKET, TICKET 715           *
004300*   21 MAY 03  DWK  CONVERTED TO READ THE ISLD-ENR-FILE ISLDENR   *
004400*                    NOW PRODUCES, IN STEP WITH THE MASTER RECORD *
004500*                    CHANGES THIS SAME TICKET, TICKET 955         *
004600*   02 OCT 09  PKS  ADDED THE ALL-COUNTRIES ROLLUP PASS, TICKET    *
004700*                    1622                                          *
004800*   14 FEB 13  PKS  ADDED THE CALENDAR-YEAR BUCKET OPTION FOR THE  *
004900*                    BUDGET OFFICE, TICKET 2004                    *
005000*   26 JUL 16  PKS  ADDED THE HEADER LINE AND COMMA DELIMITERS     *
005100*                    THE DECL-EXTRACT SPEC HAS ALWAYS CALLED FOR,  *
005200*                    TICKET 2311                                  *
005300*----------------------------------------------------------------*
005400     EJECT
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-370.
005800 OBJECT-COMPUTER. IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 ON JP-TRACE-SWITCH.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT ISLD-ENR-FILE ASSIGN TO ISLDENR
006500         FILE STATUS IS FS-ENR-FILE.
006600     SELECT AN1-RPT-FILE  ASSIGN TO ISLDRPT1
006700         FILE STATUS IS FS-RPT-FILE.
006800     SELECT AN1-SORT-FILE ASSIGN TO SORTWK01.
006900     EJECT
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  ISLD-ENR-FILE
007300     LABEL RECORDS STANDARD
007400     RECORDING MODE F.
007500 01  FD-ISLD-ENR-RECORD         PIC X(441).
007600 01  FD-ISLD-ENR-AS-MASTER REDEFINES FD-ISLD-ENR-RECORD.
007700     COPY ISLDREC.
007800 FD  AN1-RPT-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD.
008100 01  FD-AN1-LINE                 PIC X(80).
008200 SD  AN1-SORT-FILE.
008300 01  SD-AN1-SORT-RECORD.
008400     05  AN1-SORT-COUNTRY         PIC X(05).
008500     05  AN1-SORT-COMPANY         PIC X(40).
008600     05  AN1-SORT-BUCKET          PIC X(10).
008700     05  AN1-SORT-APPNUM          PIC X(20).
008800     EJECT
008900 WORKING-STORAGE SECTION.
009000 01  FS-ENR-FILE                 PIC X(02).
009100     88  FS-ENR-OK                      VALUE '00'.
009200     88  FS-ENR-EOF                     VALUE '10'.
009300 01  FS-RPT-FILE                 PIC X(02).
009400     88  FS-RPT-OK                      VALUE '00'.
009500 77  WS-READ-COUNT                PIC 9(09) COMP VALUE ZERO.
009600 77  WS-GROUP-COUNT               PIC 9(09) COMP VALUE ZERO.
009700 77  WS-RETURN-EOF-SW             PIC X VALUE 'N'.
009800     88  WS-RETURN-EOF                   VALUE 'Y'.
009900*---------------------------------------------------------------*
010000* JOB PARAMETERS -- THE ANALYSIS COUNTRY TABLE AND THE FILING-   *
010100* PERIOD BUCKET GRAIN FOR THIS RUN.                              *
010200*---------------------------------------------------------------*
010300     COPY ISLDCTY.
010400 01  JOB-PARAMETERS.
010500     05  JP-BUCKET-GRAIN           PIC X(05) VALUE 'MONTH'.
010600         88  JP-BUCKET-MONTH           VALUE 'MONTH'.
010700         88  JP-BUCKET-YEAR            VALUE 'YEAR'.
010800*    SHORT VIEW OF THE BUCKET GRAIN FOR THE RUN-STATS LINE.
010900     05  JP-BUCKET-GRAIN-SHORT REDEFINES JP-BUCKET-GRAIN
011000                                  PIC X(01).
011100     05  FILLER                   PIC X(04).
011200     05  JP-TRACE-SWITCH          PIC X VALUE 'N'.
011300         88  JP-TRACE-ON                 VALUE 'Y'.
011400     05  FILLER                   PIC X(10).
011500 01  WS-COUNTRY-CLASS-FIELDS.
011600     05  WS-COUNTRY-CLASS          PIC X(05).
011700     05  WS-COUNTRY-FOUND-SW       PIC X VALUE 'N'.
011800         88  WS-COUNTRY-FOUND          VALUE 'Y'.
011900     05  WS-BUCKET-WORK            PIC X(10).
012000     05  FILLER                    PIC X(08).
012100*    26 JUL 16 PKS - ADDED THE DELIM-n BYTES SO THE REPORT COMES
012200*    OUT COMMA-DELIMITED PER THE DECL-EXTRACT SPEC, TICKET 2311.
012300 01  AN1-OUT-LINE.
012400     05  AN1-OUT-COUNTRY           PIC X(05).
012500     05  AN1-OUT-DELIM-1           PIC X VALUE ','.
012600     05  AN1-OUT-COMPANY           PIC X(40).
012700*    SHORT VIEW OF THE COMPANY NAME -- ALL THE RUN-STATS DISPLAY
012800*    LINE EVER HAS ROOM FOR ACROSS THE PRINTER CARRIAGE.
012900     05  AN1-OUT-COMPANY-SHORT REDEFINES AN1-OUT-COMPANY
013000                                  PIC X(12).
013100     05  AN1-OUT-DELIM-2           PIC X VALUE ','.
013200     05  AN1-OUT-BUCKET            PIC X(10).
013300     05  AN1-OUT-DELIM-3           PIC X VALUE ','.
013400     05  AN1-OUT-FILING-COUNT      PIC 9(09).
013500 01  AN1-HDR-LINE                  PIC X(40) VALUE
013600     'COUNTRY,COMPANY,BUCKET,FILING-COUNT'.
013700 01  WS-BREAK-FIELDS.
013800     05  WS-PREV-COUNTRY           PIC X(05).
013900     05  WS-PREV-COMPANY           PIC X(40).
014000     05  WS-PREV-BUCKET            PIC X(10).
014100     05  WS-PREV-APPNUM            PIC X(20).
014200     05  WS-FIRST-GROUP-SW         PIC X VALUE LOW-VALUE.
014300         88  WS-FIRST-GROUP            VALUE LOW-VALUE.
014400         88  WS-NOT-FIRST-GROUP        VALUE HIGH-VALUE.
014500     05  FILLER                    PIC X(08).
014600 01  WS-ABEND-FIELDS.
014700     05  ABND-PGM                  PIC X(8) VALUE 'CEE3ABD'.
014800     05  ABEND-CODE                PIC 9(4) COMP VALUE 16.
014900     05  FILLER                    PIC X(08).
015000     EJECT
015100 PROCEDURE DIVISION.
015200 0010-MAIN-PROCESS.
015300     SORT AN1-SORT-FILE
015400         ON ASCENDING KEY AN1-SORT-COUNTRY
015500         ON ASCENDING KEY AN1-SORT-COMPANY
015600         ON ASCENDING KEY AN1-SORT-BUCKET
015700         ON ASCENDING KEY AN1-SORT-APPNUM
015800         INPUT PROCEDURE 0100-RELEASE-QUALIFYING THRU 0120-EXIT
015900         OUTPUT PROCEDURE 0200-WRITE-REPORT THRU 0230-EXIT.
016000     DISPLAY 'ISLDAN1  - RECORDS READ     ' WS-READ-COUNT.
016100     DISPLAY 'ISLDAN1  - GROUPS REPORTED  ' WS-GROUP-COUNT.
016200     STOP RUN.
016300*---------------------------------------------------------------*
016400* 0100 -- INPUT PROCEDURE.  READS THE ENRICHED FILE, APPLIES THE  *
016500* ANA-A POPULATION TEST, CLASSIFIES THE COUNTRY, BUILDS THE       *
016600* BUCKET, AND RELEASES ONE SORT RECORD PER QUALIFYING COUNTRY      *
016700* CLASS (THE REAL CLASS IF NOT OTHER, PLUS ALL WHEN CONFIGURED).  *
016800*---------------------------------------------------------------*
016900 0100-RELEASE-QUALIFYING.
017000     OPEN INPUT ISLD-ENR-FILE.
017100     IF NOT FS-ENR-OK
017200         DISPLAY 'ISLDAN1 - ENR OPEN FAILED, FILE STATUS ' FS-ENR-FILE
017300         CALL ABND-PGM USING ABEND-CODE
017400     END-IF.
017500     PERFORM 0110-READ-ENR.
017600     PERFORM 0120-PROCESS-ONE
017700         UNTIL FS-ENR-EOF.
017800     CLOSE ISLD-ENR-FILE.
017900 0100-EXIT.
018000     EXIT.
018100 0110-READ-ENR.
018200     READ ISLD-ENR-FILE
018300         AT END
018400             SET FS-ENR-EOF TO TRUE
018500             GO TO 0110-EXIT
018600     END-READ.
018700     ADD 1 TO WS-READ-COUNT.
018800 0110-EXIT.
018900     EXIT.
019000 0120-PROCESS-ONE.
019100     IF APPLICATION-NUMBER-IS-NULL OR APP-DATE-IS-NULL
019200         CONTINUE
019300     ELSE
019400         PERFORM 0050-CLASSIFY-COUNTRY
019500         PERFORM 0060-BUILD-BUCKET
019600         IF WS-COUNTRY-CLASS NOT = CTY-OTHER-LITERAL
019700             MOVE WS-COUNTRY-CLASS TO AN1-SORT-COUNTRY
019800             MOVE COMP-LEGAL-NAME  TO AN1-SORT-COMPANY
019900             MOVE WS-BUCKET-WORK   TO AN1-SORT-BUCKET
020000             MOVE PATT-APPLICATION-NUMBER TO AN1-SORT-APPNUM
020100             RELEASE SD-AN1-SORT-RECORD
020200         END-IF
020300         IF CTY-INCLUDE-ALL
020400             MOVE CTY-ALL-LITERAL  TO AN1-SORT-COUNTRY
020500             MOVE COMP-LEGAL-NAME  TO AN1-SORT-COMPANY
020600             MOVE WS-BUCKET-WORK   TO AN1-SORT-BUCKET
020700             MOVE PATT-APPLICATION-NUMBER TO AN1-SORT-APPNUM
020800             RELEASE SD-AN1-SORT-RECORD
020900         END-IF
021000     END-IF.
021100     PERFORM 0110-READ-ENR.
021200 0120-EXIT.
021300     EXIT.
021400*    CLASSIFIES COUNTRY-OF-REGISTRATION AGAINST THE FIVE-COUNTRY
021500*    TABLE -- FIRST CODE FOLLOWED BY A BLANK THAT MATCHES WINS.
021600 0050-CLASSIFY-COUNTRY.
021700     MOVE 'N' TO WS-COUNTRY-FOUND-SW.
021800     SET CTY-TABLE-INDX TO 1.
021900     SEARCH CTY-TABLE-ENTRY
022000         VARYING CTY-TABLE-INDX
022100         AT END
022200             NEXT SENTENCE
022300         WHEN CTY-TABLE-INDX > CTY-TABLE-COUNT
022400             NEXT SENTENCE
022500         WHEN COUNTRY-OF-REGISTRATION (1:2) = CTY-CODE (CTY-TABLE-INDX)
022600          AND COUNTRY-OF-REGISTRATION (3:1) = SPACE
022700             MOVE 'Y' TO WS-COUNTRY-FOUND-SW
022800     END-SEARCH.
022900     IF WS-COUNTRY-FOUND
023000         MOVE CTY-CODE (CTY-TABLE-INDX) TO WS-COUNTRY-CLASS
023100     ELSE
023200         MOVE CTY-OTHER-LITERAL TO WS-COUNTRY-CLASS
023300     END-IF.
023400*    BUILDS THE FILING-PERIOD BUCKET FROM PBPA-APP-DATE, AN ISO
023500*    DATE OF THE PERIOD START -- NOT THE SAME AS THE DECL-DATE
023600*    TIME-BUCKET ISLDENR CARRIES ON THE RECORD.
023700 0060-BUILD-BUCKET.
023800     MOVE SPACES TO WS-BUCKET-WORK.
023900     IF JP-BUCKET-YEAR
024000         MOVE PBPA-APP-DATE (1:4) TO WS-BUCKET-WORK (1:4)
024100         MOVE '-01-01' TO WS-BUCKET-WORK (5:6)
024200     ELSE
024300         MOVE PBPA-APP-DATE (1:7) TO WS-BUCKET-WORK (1:7)
024400         MOVE '-01' TO WS-BUCKET-WORK (8:3)
024500     END-IF.
024600*---------------------------------------------------------------*
024700* 0200 -- OUTPUT PROCEDURE.  RETURNS THE SORTED RECORDS AND      *
024800* BREAKS ON COUNTRY/COMPANY/BUCKET, COUNTING A NEW APPLICATION   *
024900* NUMBER ONLY WHEN IT DIFFERS FROM THE LAST ONE SEEN IN THE       *
025000* GROUP -- THE SORT'S OWN FOURTH KEY GUARANTEES EVERY OCCURRENCE  *
025100* OF ONE NUMBER ARRIVES BACK TO BACK.                             *
025200*---------------------------------------------------------------*
025300 0200-WRITE-REPORT.
025400     OPEN OUTPUT AN1-RPT-FILE.
025500     IF NOT FS-RPT-OK
025600         DISPLAY 'ISLDAN1 - RPT OPEN FAILED, FILE STATUS ' FS-RPT-FILE
025700         CALL ABND-PGM USING ABEND-CODE
025800     END-IF.
025900     MOVE SPACES TO FD-AN1-LINE.
026000     MOVE AN1-HDR-LINE TO FD-AN1-LINE (1:40).
026100     WRITE FD-AN1-LINE.
026200     MOVE 0 TO AN1-OUT-FILING-COUNT.
026300     PERFORM 0210-RETURN-ONE
026400         UNTIL WS-RETURN-EOF.
026500     IF WS-NOT-FIRST-GROUP
026600         PERFORM 0220-PRINT-GROUP-LINE
026700     END-IF.
026800     CLOSE AN1-RPT-FILE.
026900 0200-EXIT.
027000     EXIT.
027100 0210-RETURN-ONE.
027200     RETURN AN1-SORT-FILE
027300         AT END
027400             SET WS-RETURN-EOF TO TRUE
027500             GO TO 0210-EXIT
027600     END-RETURN.
027700     IF WS-FIRST-GROUP
027800         PERFORM 0230-START-GROUP
027900     ELSE
028000         IF AN1-SORT-COUNTRY = WS-PREV-COUNTRY
028100          AND AN1-SORT-COMPANY = WS-PREV-COMPANY
028200          AND AN1-SORT-BUCKET = WS-PREV-BUCKET
028300             IF AN1-SORT-APPNUM NOT = WS-PREV-APPNUM
028400                 ADD 1 TO AN1-OUT-FILING-COUNT
028500                 MOVE AN1-SORT-APPNUM TO WS-PREV-APPNUM
028600             END-IF
028700         ELSE
028800             PERFORM 0220-PRINT-GROUP-LINE
028900             PERFORM 0230-START-GROUP
029000         END-IF
029100     END-IF.
029200 0210-EXIT.
029300     EXIT.
029400 0220-PRINT-GROUP-LINE.
029500     MOVE WS-PREV-COUNTRY TO AN1-OUT-COUNTRY.
029600     MOVE WS-PREV-COMPANY TO AN1-OUT-COMPANY.
029700     MOVE WS-PREV-BUCKET  TO AN1-OUT-BUCKET.
029800     MOVE SPACES TO FD-AN1-LINE.
029900     MOVE AN1-OUT-LINE TO FD-AN1-LINE (1:67).
030000     WRITE FD-AN1-LINE.
030100     ADD 1 TO WS-GROUP-COUNT.
030200 0230-START-GROUP.
030300     MOVE AN1-SORT-COUNTRY TO WS-PREV-COUNTRY.
030400     MOVE AN1-SORT-COMPANY TO WS-PREV-COMPANY.
030500     MOVE AN1-SORT-BUCKET  TO WS-PREV-BUCKET.
030600     MOVE AN1-SORT-APPNUM  TO WS-PREV-APPNUM.
030700     MOVE 1 TO AN1-OUT-FILING-COUNT.
030800     SET WS-NOT-FIRST-GROUP TO TRUE.
030900 0230-EXIT.
031000     EXIT.
